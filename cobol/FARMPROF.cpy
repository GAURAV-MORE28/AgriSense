000100*----------------------------------------------------------------*
000200* FARMPROF  --  FARMER PROFILE RECORD LAYOUT
000300*
000400* ONE ENTRY PER FARMER, READ SEQUENTIAL FROM THE PROFILES FILE.
000500* TEXT COMPARISON FIELDS (STATE, DISTRICT, LAND-TYPE, FARMER-TYPE,
000600* CROPS, AND THE VARIOUS Y/N FLAGS) ARRIVE LOWER-CASE FROM THE
000700* EXTRACT JOB -- SCHMMTCH DOES NOT UPCASE THEM.
000800*----------------------------------------------------------------*
000900 01  FARMER-PROFILE-REC.
001000     05  FP-PROFILE-ID           PIC X(12).
001100     05  FP-FARMER-NAME          PIC X(25).
001200     05  FP-MOBILE                PIC X(10).
001300     05  FP-STATE                 PIC X(15).
001400     05  FP-DISTRICT              PIC X(15).
001500     05  FP-LAND-TYPE             PIC X(10).
001600     05  FP-ACREAGE               PIC 9(03)V99.
001700     05  FP-MAIN-CROPS.
001800         10  FP-MAIN-CROP         PIC X(12) OCCURS 3 TIMES.
001900     05  FP-FAMILY-COUNT          PIC 9(02).
002000     05  FP-ANNUAL-INCOME         PIC 9(08)V99.
002100     05  FP-FARMER-TYPE           PIC X(12).
002200     05  FP-EDUCATION-LEVEL       PIC X(10).
002300     05  FP-IRRIGATION-FLAG       PIC X(01).
002400         88  FP-IRRIGATION-YES             VALUE 'Y'.
002500     05  FP-LOAN-STATUS           PIC X(10).
002600     05  FP-BANK-LINKED-FLAG      PIC X(01).
002700         88  FP-BANK-LINKED-YES            VALUE 'Y'.
002800     05  FP-AADHAAR-LINKED-FLAG   PIC X(01).
002900         88  FP-AADHAAR-LINKED-YES         VALUE 'Y'.
003000     05  FP-CASTE-CATEGORY        PIC X(10).
003100     05  FP-SOIL-TYPE             PIC X(10).
003200     05  FP-WATER-SOURCE          PIC X(10).
003300     05  FILLER                   PIC X(15).

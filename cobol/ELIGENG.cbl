000100*================================================================*
000200* PROGRAM NAME:    ELIGENG
000300* ORIGINAL AUTHOR: R. KALSI
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/87 R. KALSI        CREATED FOR THE SCHEME-MATCH BATCH,    AGX-0143
000900*                          TICKET AGX-0143.
001000* 08/14/90 T. FERREIRA     ADDED THE special CATEGORY BUCKET PER  AGX-0322
001100*                          AGX-0322 (SCHEMES WERE SCORING LAND,
001200*                          INCOME, CROP, LOCATION AND FARMER-TYPE
001300*                          ONLY -- FIVE CATEGORIES DID NOT COVER
001400*                          THE NEW SOIL/WATER-SOURCE RULE SET).
001500* 01/08/99 M. OKONKWO      YEAR-2000 READINESS REVIEW -- NO DATE  Y2K-1999
001600*                          FIELDS IN THIS PROGRAM, NO CHANGE.
001700* 05/19/05 M. OKONKWO      CORRECTED DOCUMENT-READINESS FALLBACK  AGX-0661
001800*                          TO 0.50 PER AGX-0661 -- WAS WRONGLY
001900*                          DEFAULTING TO ZERO WHEN DOCS REQUIRED.
002000* 02/05/11 D. ARCENEAUX    UNRESOLVED field_name ENTRIES NOW      AGX-0752
002100*                          COUNTED AND SKIPPED RATHER THAN FALLING
002200*                          THROUGH THE BUCKET TEST EVERY TIME,
002300*                          AGX-0752 -- SAME RULESENG CLEANUP, THIS
002400*                          SIDE OF THE CALL.
002500*================================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  ELIGENG.
002800 AUTHOR.         R. KALSI.
002900 INSTALLATION.   AGRI SUBSIDY SYSTEMS GROUP.
003000 DATE-WRITTEN.   04/02/87.
003100 DATE-COMPILED.
003200 SECURITY.       NON-CONFIDENTIAL.
003300*================================================================*
003400* ELIGIBILITY SCORING ENGINE.  BUCKETS THE RULE-PASS/FAIL FLAGS
003500* RETURNED BY RULESENG INTO SEVEN WEIGHTED CATEGORIES AND PRODUCES
003600* A 0-100 ELIGIBILITY PERCENTAGE AND A THREE-WAY STATUS LABEL.
003700* DOCUMENT READINESS IS SCORED SEPARATELY FROM THE FARMER'S
003800* REQUIRED-DOCUMENT COUNT -- THE BATCH HAS NO RECORD OF WHICH
003900* DOCUMENTS A FARMER HAS ALREADY SUPPLIED, SO A SCHEME THAT
004000* REQUIRES DOCUMENTS ALWAYS SCORES THE 0.50 FALLBACK.
004100*================================================================*
004200 ENVIRONMENT DIVISION.
004300*----------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500*----------------------------------------------------------------*
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*================================================================*
004900 DATA DIVISION.
005000*----------------------------------------------------------------*
005100 WORKING-STORAGE SECTION.
005200*----------------------------------------------------------------*
005300* CATEGORY SUBSCRIPTS -- 1 LAND, 2 INCOME, 3 CROP, 4 LOCATION,
005400* 5 FARMER-TYPE, 6 SPECIAL.  DOCUMENTS ARE SCORED OUTSIDE THE
005500* TABLE, DIRECTLY FROM EL-REQUIRED-DOC-COUNT.
005600*----------------------------------------------------------------*
005700 01  WS-CATEGORY-TOTALS.
005800     05  WS-CAT-TOTAL             PIC 9(02) COMP OCCURS 6 TIMES.
005900 01  WS-CAT-TOTALS-TRACE REDEFINES WS-CATEGORY-TOTALS PIC X(12).
006000*----------------------------------------------------------------*
006100 01  WS-CAT-PASSED-TALLY.
006200     05  WS-CAT-PASSED            PIC 9(02) COMP OCCURS 6 TIMES.
006300 01  WS-CAT-PASSED-TRACE REDEFINES WS-CAT-PASSED-TALLY PIC X(12).
006400*----------------------------------------------------------------*
006500 01  WS-CATEGORY-WEIGHTS-LIT.
006600     05  FILLER                   PIC 9V99 VALUE .20.
006700     05  FILLER                   PIC 9V99 VALUE .20.
006800     05  FILLER                   PIC 9V99 VALUE .20.
006900     05  FILLER                   PIC 9V99 VALUE .15.
007000     05  FILLER                   PIC 9V99 VALUE .10.
007100     05  FILLER                   PIC 9V99 VALUE .05.
007200 01  WS-CATEGORY-WEIGHTS REDEFINES WS-CATEGORY-WEIGHTS-LIT.
007300     05  WS-CAT-WEIGHT            PIC 9V99 OCCURS 6 TIMES.
007400*----------------------------------------------------------------*
007500 01  WS-CAT-SCORE-TABLE.
007600     05  WS-CAT-SCORE             PIC 9V9999 OCCURS 6 TIMES.
007700*----------------------------------------------------------------*
007800 01  WS-WORK-FIELDS-A.
007900     05  WS-RUNNING-PCT           PIC 9(03)V9999.
008000     05  WS-PARTIAL-SUM           PIC 9(03)V9999.
008100 01  WS-WORK-FIELDS-TRACE REDEFINES WS-WORK-FIELDS-A PIC X(14).
008200*----------------------------------------------------------------*
008300 01  WS-SWITCHES-SUBSCRIPTS.
008400     05  WS-ENTRY-IDX             PIC 9(02)  COMP.
008500     05  WS-CAT-IDX               PIC 9(02)  COMP.
008600     05  WS-CAT-CODE              PIC 9(02)  COMP.
008700         88  WS-CAT-NONE                     VALUE ZERO.
008800*----------------------------------------------------------------*
008900* STANDALONE SCRATCH ITEM -- A LIFETIME-OF-RUN TRACE TALLY OF
009000* RULE-OUTCOME ENTRIES THAT DID NOT RESOLVE TO ANY OF THE SIX
009100* BUCKETS, AGX-0752.  NOT RESET PER CALL.
009200*----------------------------------------------------------------*
009300 77  WS-UNRESOLVED-FIELD-COUNT    PIC 9(04) COMP VALUE ZERO.
009400*----------------------------------------------------------------*
009500* TRACE-DISPLAY VIEW OF EL-ELIG-PCT, USED WHEN TRACING A BAD
009600* SCORE AGAINST SCHEME-REC -- THE EDIT PICTURE READS MUCH EASIER
009700* ON THE PROD SUPPORT CONSOLE THAN A BARE 9(03)V99.
009800*----------------------------------------------------------------*
009900 01  WS-TRACE-AREA.
010000     05  WS-TRACE-PCT-EDIT        PIC ZZ9.99.
010100*================================================================*
010200 LINKAGE SECTION.
010300*----------------------------------------------------------------*
010400 COPY ELIGLNK.
010500*================================================================*
010600 PROCEDURE DIVISION USING ELIG-ENGINE-PARMS.
010700*----------------------------------------------------------------*
010800  0000-MAIN-PARAGRAPH.
010900*----------------------------------------------------------------*
011000*    CLASSIFY EACH RULE OUTCOME RULESENG HANDED BACK INTO ONE OF
011100*    THE SIX CATEGORY BUCKETS, SCORE EACH BUCKET, FOLD IN
011200*    DOCUMENT READINESS SEPARATELY, THEN WEIGHT AND DERIVE THE
011300*    FINAL 0-100 PERCENTAGE AND STATUS LABEL.
011400     PERFORM 1000-INITIALIZE-TABLES.
011500     PERFORM 2000-CLASSIFY-ENTRIES THRU 2000-CLASSIFY-ENTRIES-EXIT
011600         VARYING WS-ENTRY-IDX FROM 1 BY 1
011700         UNTIL WS-ENTRY-IDX > EL-RULE-COUNT.
011800     PERFORM 3000-SCORE-CATEGORIES
011900         VARYING WS-CAT-IDX FROM 1 BY 1
012000         UNTIL WS-CAT-IDX > 6.
012100     PERFORM 4000-SCORE-DOCUMENTS.
012200     PERFORM 5000-COMPUTE-WEIGHTED-SCORE.
012300     PERFORM 6000-DERIVE-STATUS.
012400*    TRACE-DISPLAY COPY FOR PROD SUPPORT -- SEE THE
012500*    WS-TRACE-AREA BANNER IN WORKING-STORAGE.
012600     MOVE EL-ELIG-PCT             TO WS-TRACE-PCT-EDIT.
012700     IF  WS-UNRESOLVED-FIELD-COUNT > ZERO
012800         DISPLAY 'ELIGENG: ' WS-UNRESOLVED-FIELD-COUNT
012900             ' UNRESOLVED RULE FIELD(S) THIS RUN'
013000     END-IF.
013100     GOBACK.
013200*----------------------------------------------------------------*
013300* ZEROES ALL SIX CATEGORY TOTALS/PASSED COUNTS BEFORE THE NEW
013400* SCHEME'S RULE SET IS CLASSIFIED -- ELIG-ENGINE-PARMS IS LINKAGE
013500* STORAGE AND CARRIES NOTHING BETWEEN CALLS ON ITS OWN, BUT THESE
013600* WORKING-STORAGE TABLES DO, SO THEY MUST BE CLEARED EXPLICITLY.
013700*----------------------------------------------------------------*
013800 1000-INITIALIZE-TABLES.
013900*----------------------------------------------------------------*
014000     PERFORM 1100-CLEAR-ONE-CATEGORY
014100         VARYING WS-CAT-IDX FROM 1 BY 1
014200         UNTIL WS-CAT-IDX > 6.
014300*----------------------------------------------------------------*
014400 1100-CLEAR-ONE-CATEGORY.
014500*----------------------------------------------------------------*
014600     MOVE ZERO                    TO WS-CAT-TOTAL(WS-CAT-IDX)
014700                                      WS-CAT-PASSED(WS-CAT-IDX).
014800*----------------------------------------------------------------*
014900* ONE RULE-OUTCOME ENTRY AT A TIME.  A FIELD THAT DOES NOT
015000* RESOLVE TO ANY OF THE SIX BUCKETS (WS-CAT-NONE) IS SIMPLY
015100* SKIPPED -- IT CONTRIBUTES TO NEITHER A CATEGORY TOTAL NOR A
015200* PASSED COUNT, SO IT CANNOT INFLATE OR DEFLATE THAT CATEGORY'S
015300* EVENTUAL SCORE.
015400*----------------------------------------------------------------*
015500 2000-CLASSIFY-ENTRIES.
015600*----------------------------------------------------------------*
015700     PERFORM 2100-RESOLVE-CATEGORY.
015800     IF  WS-CAT-NONE
015900         ADD 1                    TO WS-UNRESOLVED-FIELD-COUNT
016000         GO TO 2000-CLASSIFY-ENTRIES-EXIT
016100     END-IF.
016200     ADD 1 TO WS-CAT-TOTAL(WS-CAT-CODE).
016300     IF  EL-RULE-PASSED(WS-ENTRY-IDX) = 'Y'
016400         ADD 1 TO WS-CAT-PASSED(WS-CAT-CODE)
016500     END-IF.
016600 2000-CLASSIFY-ENTRIES-EXIT.
016700     EXIT.
016800*----------------------------------------------------------------*
016900* FIELD-NAME-TO-CATEGORY MAP.  THIS IS THE ONE PLACE IN THE
017000* PROGRAM THAT KNOWS WHICH field_name SPELLINGS BELONG TO WHICH
017100* OF THE SIX BUCKETS -- 1 LAND, 2 INCOME, 3 CROP, 4 LOCATION,
017200* 5 FARMER-TYPE, 6 SPECIAL.  ADD A NEW RULE FIELD SPELLING HERE,
017300* NOT IN RULESENG, SINCE RULESENG DOES NOT NEED TO KNOW WHICH
017400* BUCKET A FIELD FEEDS.
017500*----------------------------------------------------------------*
017600 2100-RESOLVE-CATEGORY.
017700*----------------------------------------------------------------*
017800     EVALUATE EL-RULE-FIELD(WS-ENTRY-IDX)
017900*        BUCKET 1 -- LAND.
018000         WHEN 'acreage' WHEN 'land_area' WHEN 'land_type'
018100             MOVE 1                TO WS-CAT-CODE
018200*        BUCKET 2 -- INCOME.
018300         WHEN 'income' WHEN 'annual_income'
018400             MOVE 2                TO WS-CAT-CODE
018500*        BUCKET 3 -- CROP.
018600         WHEN 'crops' WHEN 'main_crops'
018700             MOVE 3                TO WS-CAT-CODE
018800*        BUCKET 4 -- LOCATION.
018900         WHEN 'state' WHEN 'district' WHEN 'village'
019000             MOVE 4                TO WS-CAT-CODE
019100*        BUCKET 5 -- FARMER-TYPE.
019200         WHEN 'farmer_type'
019300             MOVE 5                TO WS-CAT-CODE
019400*        BUCKET 6 -- special, ADDED PER AGX-0322.  EVERYTHING
019500*        THAT DID NOT ALREADY HAVE A HOME IN THE ORIGINAL FIVE
019600*        BUCKETS LANDS HERE -- IRRIGATION, SOCIAL CATEGORY,
019700*        LIVESTOCK, SOIL/WATER, MACHINERY, EDUCATION, BANKING,
019800*        AADHAAR LINKAGE, AND LOAN STATUS.
019900         WHEN 'irrigation_available' WHEN 'irrigation_flag'
020000         WHEN 'caste_category'       WHEN 'livestock'
020100         WHEN 'soil_type'            WHEN 'water_source'
020200         WHEN 'machinery_owned'      WHEN 'education_level'
020300         WHEN 'bank_account_linked'  WHEN 'bank_linked_flag'
020400         WHEN 'aadhaar_linked'       WHEN 'aadhaar_linked_flag'
020500         WHEN 'loan_status'
020600             MOVE 6                TO WS-CAT-CODE
020700*        UNRECOGNIZED field_name -- ZERO MEANS "NO BUCKET", NOT
020800*        "BUCKET ZERO" -- TESTED VIA WS-CAT-NONE BACK IN 2000.
020900         WHEN OTHER
021000             MOVE ZERO              TO WS-CAT-CODE
021100     END-EVALUATE.
021200*----------------------------------------------------------------*
021300* ONE CATEGORY'S PASSED/TOTAL RATIO.  A CATEGORY WITH NO RULES
021400* AT ALL FOR THIS SCHEME (TOTAL ZERO) SCORES FULL MARKS RATHER
021500* THAN DIVIDING BY ZERO -- THE SCHEME SIMPLY DID NOT TEST
021600* ANYTHING IN THAT CATEGORY, SO IT CANNOT COUNT AGAINST THE
021700* FARMER.
021800*----------------------------------------------------------------*
021900 3000-SCORE-CATEGORIES.
022000*----------------------------------------------------------------*
022100     IF  WS-CAT-TOTAL(WS-CAT-IDX) = ZERO
022200         MOVE 1.0000               TO WS-CAT-SCORE(WS-CAT-IDX)
022300     ELSE
022400         COMPUTE WS-CAT-SCORE(WS-CAT-IDX) ROUNDED =
022500             WS-CAT-PASSED(WS-CAT-IDX) / WS-CAT-TOTAL(WS-CAT-IDX)
022600     END-IF.
022700*----------------------------------------------------------------*
022800* DOCUMENT READINESS.  NO DOCUMENTS REQUIRED SCORES FULL MARKS;
022900* OTHERWISE THIS BATCH HAS NO WAY OF KNOWING WHAT THE FARMER HAS
023000* ALREADY SUBMITTED, SO THE FALLBACK OF 0.50 APPLIES (AGX-0661).
023100*----------------------------------------------------------------*
023200 4000-SCORE-DOCUMENTS.
023300*----------------------------------------------------------------*
023400     IF  EL-REQUIRED-DOC-COUNT = ZERO
023500         MOVE 1.00                 TO EL-DOC-READINESS
023600     ELSE
023700         MOVE 0.50                  TO EL-DOC-READINESS
023800     END-IF.
023900*----------------------------------------------------------------*
024000* ROLLS THE SIX WEIGHTED CATEGORY SCORES AND THE DOCUMENT
024100* READINESS FIGURE UP INTO ONE 0-100 PERCENTAGE.  THE SIX CATEGORY
024200* WEIGHTS (.20/.20/.20/.15/.10/.05) SUM TO .90, NOT 1.00 --
024300* DOCUMENT READINESS CARRIES THE REMAINING 10 POINTS, ADDED HERE
024400* AS A FLAT (10 * EL-DOC-READINESS) RATHER THAN AS A SEVENTH
024500* WEIGHTED-TABLE ENTRY SINCE IT IS SCORED BY A DIFFERENT RULE
024600* (4000) THAN THE RULE-BASED CATEGORIES.
024700*----------------------------------------------------------------*
024800 5000-COMPUTE-WEIGHTED-SCORE.
024900*----------------------------------------------------------------*
025000     MOVE ZERO                    TO WS-RUNNING-PCT.
025100     PERFORM 5100-ADD-ONE-CATEGORY
025200         VARYING WS-CAT-IDX FROM 1 BY 1
025300         UNTIL WS-CAT-IDX > 6.
025400     COMPUTE WS-RUNNING-PCT ROUNDED =
025500         WS-RUNNING-PCT + (10 * EL-DOC-READINESS).
025600     COMPUTE EL-ELIG-PCT ROUNDED = WS-RUNNING-PCT.
025700*----------------------------------------------------------------*
025800* ONE CATEGORY'S CONTRIBUTION -- WEIGHT TIMES SCORE TIMES 100 TO
025900* CONVERT THE 0-1 SCORE RATIO INTO PERCENTAGE POINTS BEFORE
026000* ADDING IT IN.
026100*----------------------------------------------------------------*
026200 5100-ADD-ONE-CATEGORY.
026300*----------------------------------------------------------------*
026400     COMPUTE WS-PARTIAL-SUM ROUNDED =
026500         WS-CAT-WEIGHT(WS-CAT-IDX) * WS-CAT-SCORE(WS-CAT-IDX)
026600         * 100.
026700     ADD WS-PARTIAL-SUM            TO WS-RUNNING-PCT.
026800*----------------------------------------------------------------*
026900* THREE-WAY STATUS LABEL FROM THE FINAL PERCENTAGE -- 70 AND
027000* ABOVE eligible, 40 UP TO 69 partially_eligible, BELOW 40
027100* ineligible.  THESE TWO BREAKPOINTS ARE SHOP POLICY, NOT
027200* DERIVED FROM ANYTHING ON THE SCHEME FILE, AND HAVE NOT CHANGED
027300* SINCE THE ORIGINAL AGX-0143 BUILD.
027400*----------------------------------------------------------------*
027500 6000-DERIVE-STATUS.
027600*----------------------------------------------------------------*
027700     EVALUATE TRUE
027800         WHEN EL-ELIG-PCT >= 70
027900             MOVE 'eligible'            TO EL-ELIG-STATUS
028000         WHEN EL-ELIG-PCT >= 40
028100             MOVE 'partially_eligible'  TO EL-ELIG-STATUS
028200         WHEN OTHER
028300             MOVE 'ineligible'          TO EL-ELIG-STATUS
028400     END-EVALUATE.

000100*----------------------------------------------------------------*
000200* PRINTCTL  --  SHOP-STANDARD PRINT CONTROL FIELDS
000300*
000400* COPIED INTO EVERY PROGRAM THAT OWNS A PRINT FILE.  LINE-COUNT
000500* AND PAGE-COUNT ARE MAINTAINED BY THE 9000 PRINT PARAGRAPHS; THE
000600* CALLING PROGRAM ONLY EVER SETS LINE-SPACEING BEFORE A MOVE TO
000700* PRINT-LINE.
000800*----------------------------------------------------------------*
000900 01  PRINT-CONTROL-FIELDS.
001000     05  LINE-COUNT               PIC 9(03)  COMP VALUE ZERO.
001100     05  LINES-ON-PAGE            PIC 9(03)  COMP VALUE 55.
001200     05  PAGE-COUNT               PIC 9(04)  COMP VALUE 1.
001300     05  LINE-SPACEING            PIC 9(01)  COMP VALUE 1.

000100*----------------------------------------------------------------*
000200* RULESLNK  --  CALL 'RULESENG' PARAMETER BLOCK
000300*
000400* RULE-EVAL-SET IS BUILT BY SCHMMTCH FROM ONE SCHEME-TABLE ENTRY
000500* BEFORE THE CALL; RULE-EVAL-RESULT COMES BACK WITH THE PER-RULE
000600* PASS/FAIL FLAGS (CONSUMED BY ELIGENG FOR CATEGORY BUCKETING) AND
000700* THE AGGREGATE COUNTS/DESCRIPTIONS (CONSUMED BY RANKENG FOR THE
000800* EXPLANATION LINE).  THIRTY RULES PER SCHEME IS THE SHOP'S
000900* PRACTICAL CEILING -- SCHEME-REC ALLOWS A TWO-DIGIT RULE-COUNT
001000* BUT NO SCHEME ON FILE HAS EVER CARRIED MORE THAN A HANDFUL.
001100*----------------------------------------------------------------*
001200 01  RULE-EVAL-SET.
001300     05  RS-RULES-LOGIC           PIC X(03).
001400     05  RS-RULE-COUNT            PIC 9(02).
001500     05  RS-RULE-ENTRY OCCURS 30 TIMES.
001600         10  RS-RULE-FIELD        PIC X(20).
001700         10  RS-RULE-OPERATOR     PIC X(10).
001800         10  RS-RULE-VALUE-NUM    PIC 9(08)V99.
001900         10  RS-RULE-VALUE-TXT    PIC X(20).
002000         10  RS-RULE-DESC         PIC X(50).
002100*----------------------------------------------------------------*
002200 01  RULE-EVAL-RESULT.
002300     05  RE-MATCHED-COUNT         PIC 9(02).
002400     05  RE-FAILING-COUNT         PIC 9(02).
002500     05  RE-ELIGIBLE-FLAG         PIC X(01).
002600         88  RE-ELIGIBLE                   VALUE 'Y'.
002700     05  RE-CONFIDENCE            PIC 9V9999.
002800     05  RE-FIRST-MATCHED-DESC    PIC X(50).
002900     05  RE-FIRST-FAILING-DESC    PIC X(50).
003000     05  RE-RULE-PASSED OCCURS 30 TIMES PIC X(01).

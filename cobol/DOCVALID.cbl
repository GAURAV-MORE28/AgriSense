000100*================================================================*
000200* PROGRAM NAME:    DOCVALID
000300* ORIGINAL AUTHOR: T. FERREIRA
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 06/14/90 T. FERREIRA     CREATED FOR THE OCR DOCUMENT-CHECK     AGX-0360
000900*                          FEATURE, TICKET AGX-0360 -- COMPARES
001000*                          SCANNED-DOCUMENT FIELDS AGAINST THE
001100*                          FARMER PROFILE ON FILE.
001200* 01/08/99 M. OKONKWO      YEAR-2000 READINESS REVIEW -- RUN-DATE AGX-0531
001300*                          HEADING NOW CARRIES A 4-DIGIT YEAR
001400*                          (WAS 2-DIGIT), AGX-0531.
001500* 05/02/03 M. OKONKWO      RAISED THE PARTIAL-MATCH FLOOR FROM    AGX-0622
001600*                          0.50 TO 0.60, AGX-0622 -- OCR SPELLING
001700*                          NOISE WAS LETTING TOO MANY WEAK
001800*                          MATCHES THROUGH AS PARTIAL.
001900* 11/09/09 S. PELLETIER    REWORDED THE MISMATCH SUGGESTION LINE  AGX-0713
002000*                          TO MATCH THE NEW CITIZEN-FACING NOTICE
002100*                          TEXT, AGX-0713.
002200* 02/05/11 D. ARCENEAUX    BLANK DV-FIELD-NAME PAIRS NOW COUNTED  AGX-0764
002300*                          AND SKIPPED BEFORE THE FOLD/SCORE
002400*                          CHAIN RUNS, AGX-0764 -- EXTRACT GAPS
002500*                          WERE SCORING AS A MISMATCH OF TWO
002600*                          BLANK VALUES INSTEAD OF BEING SKIPPED.
002700*================================================================*
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  DOCVALID.
003000 AUTHOR.         T. FERREIRA.
003100 INSTALLATION.   AGRI SUBSIDY SYSTEMS GROUP.
003200 DATE-WRITTEN.   06/14/90.
003300 DATE-COMPILED.
003400 SECURITY.       NON-CONFIDENTIAL.
003500*================================================================*
003600* DOCUMENT-VALIDATION BATCH.  READS ONE DOC-VALIDATION PAIR PER
003700* RECORD -- A DOCUMENT FIELD VALUE LIFTED BY THE OCR FRONT END
003800* AND THE SAME FIELD AS IT STANDS ON THE FARMER PROFILE -- SCORES
003900* THEIR SIMILARITY BY EDIT DISTANCE, CLASSIFIES MATCH / PARTIAL
004000* MATCH / MISMATCH, AND WRITES A SUGGESTION LINE FOR EVERY FIELD
004100* THAT DOES NOT CLEAR THE MISMATCH FLOOR.  PRINTS THE VALIDRPT
004200* DETAIL REPORT, THE OVERALL-MATCH LINE FOR THE DOCUMENT SET, AND
004300* CONTROL TOTALS AT END OF FILE.
004400*================================================================*
004500 ENVIRONMENT DIVISION.
004600*----------------------------------------------------------------*
004700 CONFIGURATION SECTION.
004800*----------------------------------------------------------------*
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*----------------------------------------------------------------*
005200 INPUT-OUTPUT SECTION.
005300*----------------------------------------------------------------*
005400 FILE-CONTROL.
005500     SELECT DOCVALID-FILE     ASSIGN TO DOCVALID
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-DOCVALID-STATUS.
005800     SELECT VALIDRPT-FILE     ASSIGN TO VALIDRPT
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-VALIDRPT-STATUS.
006100*================================================================*
006200 DATA DIVISION.
006300*----------------------------------------------------------------*
006400 FILE SECTION.
006500*----------------------------------------------------------------*
006600* THE INPUT PORTION OF DOC-VALIDATION-REC ONLY -- FIELD NAME,
006700* DOCUMENT VALUE, PROFILE VALUE.  THE SCORE/STATUS/SUGGESTION
006800* PORTION IS FILLED IN AFTER THE READ, IN THE WORKING-STORAGE
006900* COPY OF DOC-VALIDATION-REC BROUGHT IN BELOW.
007000*----------------------------------------------------------------*
007100 FD  DOCVALID-FILE
007200     RECORD CONTAINS 75 CHARACTERS
007300     LABEL RECORDS ARE STANDARD.
007400 01  DI-DOC-VALIDATION-INPUT-REC.
007500     05  DI-FIELD-NAME            PIC X(15).
007600     05  DI-DOCUMENT-VALUE        PIC X(30).
007700     05  DI-PROFILE-VALUE         PIC X(30).
007800*----------------------------------------------------------------*
007900 FD  VALIDRPT-FILE
008000     RECORD CONTAINS 178 CHARACTERS
008100     LABEL RECORDS ARE STANDARD.
008200 01  VALIDRPT-PRINT-LINE          PIC X(178).
008300*================================================================*
008400 WORKING-STORAGE SECTION.
008500*----------------------------------------------------------------*
008600* DOC-VALIDATION-REC HOLDS THE CURRENT PAIR PLUS THE SCORE,
008700* STATUS AND SUGGESTION THIS PROGRAM DERIVES FOR IT.
008800*----------------------------------------------------------------*
008900 COPY DOCVAL.
009000*----------------------------------------------------------------*
009100 COPY PRINTCTL.
009200*----------------------------------------------------------------*
009300 COPY VALIDFMT.
009400*----------------------------------------------------------------*
009500* FILE-STATUS BYTES FOR BOTH FILES -- STANDARD TWO-CHARACTER
009600* CODES, '00' OK AND '10' AT-END ARE THE ONLY ONES THIS PROGRAM
009700* TESTS BY NAME.  ANY OTHER STATUS ON EITHER FILE FALLS THROUGH
009800* TO THE ABEND AN UNTESTED I-O ERROR PRODUCES ELSEWHERE IN THIS
009900* SHOP'S RUNTIME -- DELIBERATE, NOT AN OVERSIGHT.
010000*----------------------------------------------------------------*
010100 01  WS-FILE-STATUS-FIELDS.
010200     05  WS-DOCVALID-STATUS       PIC X(02).
010300         88  WS-DOCVALID-OK                 VALUE '00'.
010400         88  WS-DOCVALID-EOF                 VALUE '10'.
010500     05  WS-VALIDRPT-STATUS       PIC X(02).
010600         88  WS-VALIDRPT-OK                   VALUE '00'.
010700*----------------------------------------------------------------*
010800* CASE-FOLDED SCRATCH COPIES OF THE TWO VALUES BEING COMPARED --
010900* SAME CONVERTING-TABLE TECHNIQUE THE RULES ENGINE USES.
011000*----------------------------------------------------------------*
011100 01  WS-CASE-FOLD.
011200     05  WS-LOWER-ALPHABET        PIC X(26) VALUE
011300         'abcdefghijklmnopqrstuvwxyz'.
011400     05  WS-UPPER-ALPHABET        PIC X(26) VALUE
011500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011600     05  WS-FOLD-DOC              PIC X(30).
011700     05  WS-FOLD-PROF             PIC X(30).
011800*----------------------------------------------------------------*
011900* TRUE (TRIMMED) LENGTHS OF THE TWO FOLDED VALUES, PLUS THE
012000* SHARED BACKWARD-SCAN SUBSCRIPT THE TWO TRIM PARAGRAPHS BELOW
012100* BOTH DRIVE.  TWO BYTES IS ENOUGH -- THE FIELDS ARE ONLY 30
012200* BYTES WIDE.
012300*----------------------------------------------------------------*
012400 01  WS-LENGTH-FIELDS.
012500     05  WS-LEN-DOC               PIC 9(02) COMP.
012600     05  WS-LEN-PROF              PIC 9(02) COMP.
012700     05  WS-SCAN-IDX              PIC 9(02) COMP.
012800*----------------------------------------------------------------*
012900* STANDALONE SCRATCH ITEM -- A LIFETIME-OF-RUN TRACE TALLY OF
013000* DOCVALID-FILE PAIRS SKIPPED FOR A BLANK DV-FIELD-NAME, AGX-0764.
013100*----------------------------------------------------------------*
013200 77  WS-BLANK-FIELD-NAME-COUNT    PIC 9(04) COMP VALUE ZERO.
013300*----------------------------------------------------------------*
013400* LEVENSHTEIN WORK ROWS -- CLASSIC TWO-ROW EDIT-DISTANCE TABLE,
013500* SUBSCRIPT n REPRESENTS COLUMN n-1 (COLUMN ZERO IS SUBSCRIPT 1).
013600* 31 ENTRIES COVERS THE 30-BYTE FIELD WIDTH PLUS THE ZERO COLUMN.
013700*----------------------------------------------------------------*
013800 01  WS-LEV-WORK.
013900     05  WS-LEV-PREV-ROW          PIC 9(02) COMP OCCURS 31 TIMES.
014000     05  WS-LEV-CURR-ROW          PIC 9(02) COMP OCCURS 31 TIMES.
014100 01  WS-LEV-WORK-TRACE REDEFINES WS-LEV-WORK PIC X(124).
014200*----------------------------------------------------------------*
014300* WS-LEV-I/WS-LEV-J ARE THE ROW/COLUMN SUBSCRIPTS DRIVING THE DP
014400* TABLE; THE REMAINING SIX FIELDS ARE SCRATCH CELLS USED AND
014500* DISCARDED WITHIN A SINGLE CELL COMPUTATION, NOT CARRIED ACROSS
014600* ROWS.
014700*----------------------------------------------------------------*
014800 01  WS-LEV-SUBSCRIPTS.
014900     05  WS-LEV-I                 PIC 9(02) COMP.
015000     05  WS-LEV-J                 PIC 9(02) COMP.
015100     05  WS-LEV-COST              PIC 9(02) COMP.
015200     05  WS-LEV-DIST              PIC 9(02) COMP.
015300     05  WS-LEV-MIN               PIC 9(02) COMP.
015400     05  WS-LEV-DELETE-COST       PIC 9(02) COMP.
015500     05  WS-LEV-INSERT-COST       PIC 9(02) COMP.
015600     05  WS-LEV-SUBST-COST        PIC 9(02) COMP.
015700*----------------------------------------------------------------*
015800* WS-SIMILARITY IS THE 0-1 RATIO FED TO DV-MATCH-SCORE ON THE
015900* DETAIL LINE; WS-LEN-SUM IS JUST THE SUM OF THE TWO LENGTHS,
016000* KEPT SEPARATE SO THE DIVIDE-BY-ZERO GUARD IN 2200 READS CLEANLY.
016100*----------------------------------------------------------------*
016200 01  WS-SIMILARITY-FIELDS.
016300     05  WS-LEN-SUM               PIC 9(02) COMP.
016400     05  WS-SIMILARITY            PIC 9V9999.
016500*----------------------------------------------------------------*
016600* RUN TOTALS FOR THE GRAND-TOTAL LINES -- COMP FOR SPEED, FIVE
016700* DIGITS IS FAR MORE THAN ANY ONE DOCUMENT SET WILL EVER HAVE
016800* FIELDS FOR, BUT MATCHES THE WIDTH THE OTHER ENGINES USE FOR
016900* SIMILAR COUNTERS.
017000*----------------------------------------------------------------*
017100 01  WS-COUNTERS.
017200     05  WS-FIELDS-COMPARED       PIC 9(05) COMP VALUE ZERO.
017300     05  WS-MATCH-COUNT           PIC 9(05) COMP VALUE ZERO.
017400     05  WS-PARTIAL-COUNT         PIC 9(05) COMP VALUE ZERO.
017500     05  WS-MISMATCH-COUNT        PIC 9(05) COMP VALUE ZERO.
017600 01  WS-COUNTERS-TRACE REDEFINES WS-COUNTERS PIC X(20).
017700*----------------------------------------------------------------*
017800* TRUE UNTIL THE FIRST MISMATCH IS SEEN -- THE WHOLE DOCVALID
017900* FILE IS ONE DOCUMENT SET PER RUN (ONE OCR SUBMISSION CHECKED
018000* FIELD BY FIELD), SO ONE OVERALL-MATCH LINE PRINTS AT THE END.
018100*----------------------------------------------------------------*
018200 01  WS-OVERALL-MATCH-FIELDS.
018300     05  WS-OVERALL-MATCH-SW      PIC X(01) VALUE 'Y'.
018400         88  WS-OVERALL-MATCH                VALUE 'Y'.
018500*----------------------------------------------------------------*
018600* RUN-DATE FIELDS.  WS-TODAY IS THE RAW ACCEPT FROM DATE LAYOUT
018700* (2-DIGIT YEAR, YY-MM-DD); WS-TODAY-CENTURY IS THE PLAIN DISPLAY
018800* TRACE VIEW FOR PROD SUPPORT.  WS-TODAY-4 IS THE 4-DIGIT-YEAR
018900* VIEW BUILT FOR THE REPORT HEADING, AGX-0531 -- WS-TODAY-CC IS
019000* HARD-CODED TO 20 SINCE THIS PROGRAM HAS NOT YET SEEN A RUN DATE
019100* PAST THE YEAR 2099 AND PROBABLY NEVER WILL ON THIS HARDWARE.
019200*----------------------------------------------------------------*
019300 01  WS-TODAY.
019400     05  WS-TODAY-YY              PIC 9(02).
019500     05  WS-TODAY-MM              PIC 9(02).
019600     05  WS-TODAY-DD              PIC 9(02).
019700 01  WS-TODAY-CENTURY REDEFINES WS-TODAY PIC X(06).
019800 01  WS-TODAY-4.
019900     05  WS-TODAY-CC              PIC 9(02) VALUE 20.
020000     05  WS-TODAY-YY-4            PIC 9(02).
020100*================================================================*
020200 LINKAGE SECTION.
020300*================================================================*
020400 PROCEDURE DIVISION.
020500*----------------------------------------------------------------*
020600* TOP-LEVEL CONTROL FLOW -- OPEN, ZERO THE RUN TOTALS, PRIME THE
020700* READ, THEN WALK THE WHOLE DOCVALID FILE ONE FIELD-PAIR AT A
020800* TIME UNTIL END OF FILE.  ONE RUN OF THIS PROGRAM CORRESPONDS TO
020900* ONE OCR DOCUMENT SUBMISSION -- EVERY FIELD PAIR ON THE FILE
021000* BELONGS TO THE SAME FARMER'S DOCUMENT SET, WHICH IS WHY THE
021100* OVERALL-MATCH LINE AND GRAND TOTALS ARE WRITTEN ONCE, AT END OF
021200* RUN, NOT PER RECORD.
021300*----------------------------------------------------------------*
021400 0000-MAIN-PARAGRAPH.
021500*----------------------------------------------------------------*
021600     PERFORM 1000-OPEN-FILES.
021700     PERFORM 1900-INITIALIZE-TOTALS.
021800     PERFORM 2000-READ-ONE-PAIR.
021900     PERFORM 2100-PROCESS-ONE-PAIR THRU 2100-PROCESS-ONE-PAIR-EXIT
022000         UNTIL WS-DOCVALID-EOF.
022100     PERFORM 8000-PRINT-SET-LINE-AND-TOTALS.
022200     PERFORM 9900-CLOSE-FILES.
022300     STOP RUN.
022400*----------------------------------------------------------------*
022500* OPENS BOTH FILES AND CAPTURES THE RUN DATE ONCE, UP FRONT --
022600* WS-TODAY-YY-4 IS THE 4-DIGIT-YEAR VIEW USED ON THE REPORT
022700* HEADING, AGX-0531.
022800*----------------------------------------------------------------*
022900 1000-OPEN-FILES.
023000*----------------------------------------------------------------*
023100     OPEN INPUT  DOCVALID-FILE.
023200     OPEN OUTPUT VALIDRPT-FILE.
023300     ACCEPT WS-TODAY FROM DATE.
023400     MOVE WS-TODAY-YY             TO WS-TODAY-YY-4.
023500*----------------------------------------------------------------*
023600* RUN-LEVEL COUNTERS ONLY -- THIS PROGRAM NEVER BREAKS ON A
023700* PROFILE OR DOCUMENT BOUNDARY WITHIN A RUN, SO THERE IS NO
023800* PER-SET RESET NEEDED PARTWAY THROUGH.
023900*----------------------------------------------------------------*
024000 1900-INITIALIZE-TOTALS.
024100*----------------------------------------------------------------*
024200     MOVE ZERO                    TO WS-FIELDS-COMPARED
024300                                      WS-MATCH-COUNT
024400                                      WS-PARTIAL-COUNT
024500                                      WS-MISMATCH-COUNT.
024600*----------------------------------------------------------------*
024700 2000-READ-ONE-PAIR.
024800*----------------------------------------------------------------*
024900     READ DOCVALID-FILE INTO DOC-VALIDATION-REC
025000         AT END SET WS-DOCVALID-EOF TO TRUE.
025100*----------------------------------------------------------------*
025200* ONE FIELD-PAIR, START TO FINISH -- FOLD CASE, FIND THE TRUE
025300* LENGTHS, SCORE THE EDIT-DISTANCE SIMILARITY, CLASSIFY THE
025400* RESULT, BUILD A SUGGESTION LINE WHEN IT MISSES, PRINT THE
025500* DETAIL LINE, AND ROLL THE COUNTS FORWARD BEFORE READING THE
025600* NEXT PAIR.  ORDER MATTERS -- 2300 MUST RUN BEFORE 2400 SINCE
025700* THE SUGGESTION TEXT IS KEYED OFF THE DERIVED DV-STATUS.
025800*----------------------------------------------------------------*
025900 2100-PROCESS-ONE-PAIR.
026000*----------------------------------------------------------------*
026100*    A BLANK DV-FIELD-NAME MEANS THE EXTRACT PAIRED NOTHING UP
026200*    FOR THIS ROW -- THERE IS NO FIELD TO SCORE OR PRINT, SO IT
026300*    IS COUNTED AND SKIPPED RATHER THAN RUN THROUGH THE FULL
026400*    FOLD/SCORE/SUGGEST CHAIN, AGX-0764.
026500     IF  DV-FIELD-NAME = SPACE
026600         ADD 1                    TO WS-BLANK-FIELD-NAME-COUNT
026700         GO TO 2100-READ-NEXT-PAIR
026800     END-IF.
026900     PERFORM 2110-FOLD-VALUES.
027000     PERFORM 2120-COMPUTE-LENGTHS.
027100     PERFORM 2200-COMPUTE-SIMILARITY.
027200     PERFORM 2300-DERIVE-STATUS.
027300     PERFORM 2400-BUILD-SUGGESTION.
027400     PERFORM 2500-PRINT-DETAIL-LINE.
027500     PERFORM 2600-TALLY-COUNTS.
027600 2100-READ-NEXT-PAIR.
027700     PERFORM 2000-READ-ONE-PAIR.
027800 2100-PROCESS-ONE-PAIR-EXIT.
027900     EXIT.
028000*----------------------------------------------------------------*
028100* FOLDS BOTH VALUES TO UPPERCASE BEFORE SCORING SO 'Ramesh Kumar'
028200* ON THE OCR SIDE AND 'RAMESH KUMAR' ON THE PROFILE SIDE COME OUT
028300* AS A CLEAN MATCH INSTEAD OF A CASE-DRIVEN MISMATCH.  DOES NOT
028400* TOUCH DV-DOCUMENT-VALUE/DV-PROFILE-VALUE THEMSELVES -- THOSE GO
028500* TO THE REPORT UNCHANGED, IN WHATEVER CASE THE OCR AND THE
028600* PROFILE FILE ACTUALLY CARRY, SO A REVIEWER CAN SEE WHAT WAS
028700* REALLY SCANNED.
028800*----------------------------------------------------------------*
028900 2110-FOLD-VALUES.
029000*----------------------------------------------------------------*
029100     MOVE DV-DOCUMENT-VALUE       TO WS-FOLD-DOC.
029200     MOVE DV-PROFILE-VALUE        TO WS-FOLD-PROF.
029300     INSPECT WS-FOLD-DOC CONVERTING WS-LOWER-ALPHABET
029400         TO WS-UPPER-ALPHABET.
029500     INSPECT WS-FOLD-PROF CONVERTING WS-LOWER-ALPHABET
029600         TO WS-UPPER-ALPHABET.
029700*----------------------------------------------------------------*
029800* TRAILING-SPACE TRIM -- SCANS BACK FROM BYTE 30 TO THE LAST
029900* NON-SPACE CHARACTER TO GET THE TRUE LENGTH OF EACH VALUE.
030000*----------------------------------------------------------------*
030100 2120-COMPUTE-LENGTHS.
030200*----------------------------------------------------------------*
030300     MOVE 30                      TO WS-SCAN-IDX.
030400     PERFORM 2121-SHRINK-DOC-LEN
030500         UNTIL WS-SCAN-IDX = ZERO
030600         OR WS-FOLD-DOC(WS-SCAN-IDX:1) NOT = SPACE.
030700     MOVE WS-SCAN-IDX              TO WS-LEN-DOC.
030800     MOVE 30                      TO WS-SCAN-IDX.
030900     PERFORM 2122-SHRINK-PROF-LEN
031000         UNTIL WS-SCAN-IDX = ZERO
031100         OR WS-FOLD-PROF(WS-SCAN-IDX:1) NOT = SPACE.
031200     MOVE WS-SCAN-IDX              TO WS-LEN-PROF.
031300*----------------------------------------------------------------*
031400* ONE BACKWARD STEP OF THE DOCUMENT-VALUE TRIM LOOP ABOVE.  KEPT
031500* AS ITS OWN PARAGRAPH, SAME AS THE PROFILE-VALUE ONE BELOW --
031600* THIS SHOP DOES NOT WRITE IN-LINE PERFORM ... END-PERFORM.
031700*----------------------------------------------------------------*
031800 2121-SHRINK-DOC-LEN.
031900*----------------------------------------------------------------*
032000     SUBTRACT 1                   FROM WS-SCAN-IDX.
032100*----------------------------------------------------------------*
032200* ONE BACKWARD STEP OF THE PROFILE-VALUE TRIM LOOP.
032300*----------------------------------------------------------------*
032400 2122-SHRINK-PROF-LEN.
032500*----------------------------------------------------------------*
032600     SUBTRACT 1                   FROM WS-SCAN-IDX.
032700*----------------------------------------------------------------*
032800* EDIT-DISTANCE RATIO -- (LENA + LENB - LEVENSHTEIN) / (LENA +
032900* LENB).  BUILDS THE DP TABLE ONE ROW AT A TIME IN WS-LEV-WORK;
033000* ZERO-LENGTH VALUES SKIP THE OUTER ROW LOOP ENTIRELY AND TAKE
033100* THE DISTANCE STRAIGHT FROM THE SEEDED ROW ZERO.
033200*----------------------------------------------------------------*
033300 2200-COMPUTE-SIMILARITY.
033400*----------------------------------------------------------------*
033500     PERFORM 2205-INIT-PREV-CELL
033600         VARYING WS-LEV-J FROM 1 BY 1
033700         UNTIL WS-LEV-J > WS-LEN-PROF + 1.
033800     IF  WS-LEN-DOC > ZERO
033900         PERFORM 2210-LEV-OUTER-ROW
034000             VARYING WS-LEV-I FROM 1 BY 1
034100             UNTIL WS-LEV-I > WS-LEN-DOC
034200     END-IF.
034300     MOVE WS-LEV-PREV-ROW(WS-LEN-PROF + 1) TO WS-LEV-DIST.
034400     COMPUTE WS-LEN-SUM = WS-LEN-DOC + WS-LEN-PROF.
034500     IF  WS-LEN-SUM = ZERO
034600         MOVE 1.0000               TO WS-SIMILARITY
034700     ELSE
034800         COMPUTE WS-SIMILARITY ROUNDED =
034900             (WS-LEN-SUM - WS-LEV-DIST) / WS-LEN-SUM
035000     END-IF.
035100     COMPUTE DV-MATCH-SCORE ROUNDED = WS-SIMILARITY.
035200*----------------------------------------------------------------*
035300* SEEDS ROW ZERO OF THE DP TABLE -- THE COST OF TURNING AN
035400* EMPTY STRING INTO THE FIRST J CHARACTERS OF THE PROFILE VALUE
035500* IS SIMPLY J INSERTIONS.
035600*----------------------------------------------------------------*
035700 2205-INIT-PREV-CELL.
035800*----------------------------------------------------------------*
035900     COMPUTE WS-LEV-PREV-ROW(WS-LEV-J) = WS-LEV-J - 1.
036000*----------------------------------------------------------------*
036100* ONE ROW OF THE DP TABLE -- COLUMN ZERO OF THIS ROW IS I
036200* DELETIONS (TURNING THE FIRST I CHARACTERS OF THE DOCUMENT
036300* VALUE INTO NOTHING), THEN EACH CELL ACROSS THE ROW IS FILLED
036400* BY 2220 BEFORE THE WHOLE ROW IS COPIED DOWN TO BECOME NEXT
036500* ROW'S "PREVIOUS ROW".
036600*----------------------------------------------------------------*
036700 2210-LEV-OUTER-ROW.
036800*----------------------------------------------------------------*
036900     COMPUTE WS-LEV-CURR-ROW(1) = WS-LEV-I.
037000     PERFORM 2220-LEV-INNER-CELL
037100         VARYING WS-LEV-J FROM 1 BY 1
037200         UNTIL WS-LEV-J > WS-LEN-PROF.
037300     PERFORM 2230-COPY-CURR-TO-PREV
037400         VARYING WS-LEV-J FROM 1 BY 1
037500         UNTIL WS-LEV-J > WS-LEN-PROF + 1.
037600*----------------------------------------------------------------*
037700* ONE CELL OF THE DP TABLE.  COST IS ZERO WHEN THE TWO
037800* CHARACTERS AT THIS ROW/COLUMN ALREADY MATCH, ELSE ONE.  THE
037900* CELL'S FINAL VALUE IS THE CHEAPEST OF DELETE-FROM-ABOVE,
038000* INSERT-FROM-THE-LEFT, OR SUBSTITUTE-FROM-THE-DIAGONAL -- THE
038100* STANDARD THREE-WAY LEVENSHTEIN MINIMUM.
038200*----------------------------------------------------------------*
038300 2220-LEV-INNER-CELL.
038400*----------------------------------------------------------------*
038500     IF  WS-FOLD-DOC(WS-LEV-I:1) = WS-FOLD-PROF(WS-LEV-J:1)
038600         MOVE ZERO                 TO WS-LEV-COST
038700     ELSE
038800         MOVE 1                    TO WS-LEV-COST
038900     END-IF.
039000     COMPUTE WS-LEV-DELETE-COST =
039100         WS-LEV-PREV-ROW(WS-LEV-J + 1) + 1.
039200     COMPUTE WS-LEV-INSERT-COST = WS-LEV-CURR-ROW(WS-LEV-J) + 1.
039300     COMPUTE WS-LEV-SUBST-COST  = WS-LEV-PREV-ROW(WS-LEV-J)
039400                                     + WS-LEV-COST.
039500     MOVE WS-LEV-DELETE-COST      TO WS-LEV-MIN.
039600*    DELETE IS THE STARTING MINIMUM -- CHECK INSERT NEXT.
039700     IF  WS-LEV-INSERT-COST < WS-LEV-MIN
039800         MOVE WS-LEV-INSERT-COST   TO WS-LEV-MIN
039900     END-IF.
040000*    THEN CHECK SUBSTITUTE, WHICH CARRIES THE MATCH/NO-MATCH
040100*    COST COMPUTED ABOVE.
040200     IF  WS-LEV-SUBST-COST < WS-LEV-MIN
040300         MOVE WS-LEV-SUBST-COST    TO WS-LEV-MIN
040400     END-IF.
040500     MOVE WS-LEV-MIN               TO
040600         WS-LEV-CURR-ROW(WS-LEV-J + 1).
040700*----------------------------------------------------------------*
040800* SLIDES THIS ROW DOWN INTO WS-LEV-PREV-ROW SO THE NEXT OUTER-ROW
040900* PASS SEES IT AS ITS "ROW ABOVE".
041000*----------------------------------------------------------------*
041100 2230-COPY-CURR-TO-PREV.
041200*----------------------------------------------------------------*
041300     MOVE WS-LEV-CURR-ROW(WS-LEV-J) TO WS-LEV-PREV-ROW(WS-LEV-J).
041400*----------------------------------------------------------------*
041500* .90 AND ABOVE IS A CLEAN MATCH; .60 UP TO .90 IS A PARTIAL
041600* MATCH (FLOOR RAISED FROM .50 PER AGX-0622); BELOW .60 IS A
041700* MISMATCH AND DRAWS A SUGGESTION LINE.
041800*----------------------------------------------------------------*
041900 2300-DERIVE-STATUS.
042000*----------------------------------------------------------------*
042100     EVALUATE TRUE
042200         WHEN DV-MATCH-SCORE NOT LESS THAN 0.90
042300             MOVE 'match'              TO DV-STATUS
042400         WHEN DV-MATCH-SCORE NOT LESS THAN 0.60
042500             MOVE 'partial_match'      TO DV-STATUS
042600         WHEN OTHER
042700             MOVE 'mismatch'           TO DV-STATUS
042800     END-EVALUATE.
042900*----------------------------------------------------------------*
043000* ONLY mismatch FIELDS GET A SUGGESTION LINE -- match AND
043100* partial_match LEAVE DV-SUGGESTION BLANK, WHICH PRINTS AS AN
043200* EMPTY COLUMN ON THE REPORT.  WORDING REDONE PER AGX-0713 TO
043300* MATCH THE CITIZEN-FACING NOTICE TEXT THE STATE OFFICE PUBLISHES
043400* -- DO NOT REWORD THIS WITHOUT CHECKING WITH THEM FIRST, THE
043500* LAST TIME IT DRIFTED IT TOOK TWO MONTHS TO RECONCILE.
043600*----------------------------------------------------------------*
043700 2400-BUILD-SUGGESTION.
043800*----------------------------------------------------------------*
043900     MOVE SPACE                   TO DV-SUGGESTION.
044000     IF  DV-STATUS = 'mismatch'
044100         STRING 'Document shows '''    DELIMITED BY SIZE
044200                 DV-DOCUMENT-VALUE      DELIMITED BY SPACE
044300                 ''' but profile has ''' DELIMITED BY SIZE
044400                 DV-PROFILE-VALUE       DELIMITED BY SPACE
044500                 '''. Please verify.'  DELIMITED BY SIZE
044600             INTO DV-SUGGESTION
044700     END-IF.
044800*----------------------------------------------------------------*
044900* MOVES THE CURRENT PAIR'S RESULT INTO THE VALIDFMT DETAIL LINE
045000* AND HANDS OFF TO THE SHARED PRINT PARAGRAPH BELOW.
045100*----------------------------------------------------------------*
045200 2500-PRINT-DETAIL-LINE.
045300*----------------------------------------------------------------*
045400     MOVE DV-FIELD-NAME            TO VD-FIELD-NAME.
045500     MOVE DV-DOCUMENT-VALUE        TO VD-DOCUMENT-VALUE.
045600     MOVE DV-PROFILE-VALUE         TO VD-PROFILE-VALUE.
045700     MOVE DV-MATCH-SCORE           TO VD-MATCH-SCORE.
045800     MOVE DV-STATUS                TO VD-STATUS.
045900     MOVE DV-SUGGESTION            TO VD-SUGGESTION.
046000     PERFORM 9000-PRINT-REPORT-LINE.
046100*----------------------------------------------------------------*
046200* ROLLS THE RUN COUNTERS FORWARD AND FLIPS WS-OVERALL-MATCH-SW TO
046300* 'N' THE FIRST TIME ANY FIELD COMES BACK mismatch -- ONCE FLIPPED
046400* IT STAYS FLIPPED FOR THE REST OF THE RUN, SINCE THE
046500* OVERALL-MATCH LINE REPORTS ON THE WHOLE DOCUMENT SET.
046600*----------------------------------------------------------------*
046700 2600-TALLY-COUNTS.
046800*----------------------------------------------------------------*
046900     ADD 1                         TO WS-FIELDS-COMPARED.
047000     EVALUATE DV-STATUS
047100         WHEN 'match'
047200             ADD 1                 TO WS-MATCH-COUNT
047300         WHEN 'partial_match'
047400             ADD 1                 TO WS-PARTIAL-COUNT
047500         WHEN OTHER
047600             ADD 1                 TO WS-MISMATCH-COUNT
047700             MOVE 'N'               TO WS-OVERALL-MATCH-SW
047800     END-EVALUATE.
047900*----------------------------------------------------------------*
048000* END-OF-RUN WRITES -- THE SET LINE (OVERALL YES/NO FOR THE WHOLE
048100* DOCUMENT) FOLLOWED BY THE TWO GRAND-TOTAL LINES.  ALWAYS WRITTEN
048200* REGARDLESS OF HOW MANY FIELDS WERE ON THE FILE, EVEN IF IT WAS
048300* JUST ONE.
048400*----------------------------------------------------------------*
048500 8000-PRINT-SET-LINE-AND-TOTALS.
048600*----------------------------------------------------------------*
048700     IF  WS-OVERALL-MATCH
048800         MOVE 'YES'                TO VS-OVERALL-MATCH
048900     ELSE
049000         MOVE 'NO'                 TO VS-OVERALL-MATCH
049100     END-IF.
049200     MOVE VR-SET-LINE              TO VALIDRPT-PRINT-LINE.
049300     WRITE VALIDRPT-PRINT-LINE.
049400     ADD LINE-SPACEING             TO LINE-COUNT.
049500     MOVE WS-FIELDS-COMPARED       TO VGT-FIELDS-COMPARED.
049600     MOVE WS-MATCH-COUNT           TO VGT-MATCHES.
049700     MOVE WS-PARTIAL-COUNT         TO VGT-PARTIAL.
049800     MOVE WS-MISMATCH-COUNT        TO VGT-MISMATCHES.
049900     MOVE VR-GT-LINE-1             TO VALIDRPT-PRINT-LINE.
050000     WRITE VALIDRPT-PRINT-LINE.
050100     MOVE VR-GT-LINE-2             TO VALIDRPT-PRINT-LINE.
050200     WRITE VALIDRPT-PRINT-LINE.
050300*----------------------------------------------------------------*
050400* STANDARD SHOP PRINT PARAGRAPH -- HEADS A NEW PAGE WHEN THE PAGE
050500* IS FULL OR NOT YET STARTED, THEN WRITES THE DETAIL LINE.
050600*----------------------------------------------------------------*
050700 9000-PRINT-REPORT-LINE.
050800*----------------------------------------------------------------*
050900     IF  LINE-COUNT = ZERO OR LINE-COUNT > LINES-ON-PAGE
051000         PERFORM 9100-PRINT-HEADING-LINES
051100     END-IF.
051200     MOVE VR-DETAIL-LINE            TO VALIDRPT-PRINT-LINE.
051300     WRITE VALIDRPT-PRINT-LINE.
051400     ADD LINE-SPACEING              TO LINE-COUNT.
051500*----------------------------------------------------------------*
051600 9100-PRINT-HEADING-LINES.
051700*----------------------------------------------------------------*
051800     ADD 1                          TO PAGE-COUNT.
051900     MOVE WS-TODAY-MM                TO VR-HDG-MONTH.
052000     MOVE WS-TODAY-DD                TO VR-HDG-DAY.
052100     MOVE WS-TODAY-CC                TO VR-HDG-YEAR(1:2).
052200     MOVE WS-TODAY-YY                TO VR-HDG-YEAR(3:2).
052300     MOVE PAGE-COUNT                 TO VR-HDG-PAGE-NUM.
052400     PERFORM 9110-WRITE-TOP-OF-PAGE.
052500     MOVE VR-HEADING-LINE-1          TO VALIDRPT-PRINT-LINE.
052600     WRITE VALIDRPT-PRINT-LINE.
052700     MOVE VR-HEADING-LINE-2           TO VALIDRPT-PRINT-LINE.
052800     WRITE VALIDRPT-PRINT-LINE AFTER ADVANCING 1 LINE.
052900     MOVE 2                           TO LINE-COUNT.
053000*----------------------------------------------------------------*
053100* THROWAWAY BLANK LINE CARRYING THE TOP-OF-FORM CHANNEL COMMAND --
053200* SAME SKIP-TO-CHANNEL-1 TRICK USED ACROSS THE SCHEME-MATCH REPORT
053300* PROGRAMS.  C01 IS DEFINED IN SPECIAL-NAMES ABOVE.
053400*----------------------------------------------------------------*
053500 9110-WRITE-TOP-OF-PAGE.
053600*----------------------------------------------------------------*
053700     MOVE SPACE                       TO VALIDRPT-PRINT-LINE.
053800     WRITE VALIDRPT-PRINT-LINE AFTER ADVANCING TOP-OF-FORM.
053900*----------------------------------------------------------------*
054000* SIMPLE CLOSE, NO SPECIAL END-OF-RUN HANDLING NEEDED -- ALL
054100* WRITES HAVE ALREADY HAPPENED BY THE TIME MAIN GETS HERE.
054200*----------------------------------------------------------------*
054300 9900-CLOSE-FILES.
054400*----------------------------------------------------------------*
054500     IF  WS-BLANK-FIELD-NAME-COUNT > ZERO
054600         DISPLAY 'DOCVALID: ' WS-BLANK-FIELD-NAME-COUNT
054700             ' BLANK-FIELD-NAME PAIR(S) SKIPPED THIS RUN'
054800     END-IF.
054900     CLOSE DOCVALID-FILE
055000           VALIDRPT-FILE.

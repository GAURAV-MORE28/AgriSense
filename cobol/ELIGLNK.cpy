000100*----------------------------------------------------------------*
000200* ELIGLNK   --  CALL 'ELIGENG' PARAMETER BLOCK
000300*
000400* EL-IN IS BUILT BY SCHMMTCH FROM THE SAME RULE-EVAL-SET PASSED TO
000500* RULESENG, PLUS RULESENG'S PER-RULE PASS/FAIL FLAGS AND THE
000600* SCHEME'S REQUIRED-DOC-COUNT.  EL-OUT COMES BACK WITH THE
000700* WEIGHTED 0-100 SCORE AND THE THREE-WAY STATUS.
000800*----------------------------------------------------------------*
000900 01  ELIG-ENGINE-PARMS.
001000     05  EL-IN.
001100         10  EL-RULE-COUNT        PIC 9(02).
001200         10  EL-REQUIRED-DOC-COUNT PIC 9(01).
001300         10  EL-RULE-ENTRY OCCURS 30 TIMES.
001400             15  EL-RULE-FIELD    PIC X(20).
001500             15  EL-RULE-PASSED   PIC X(01).
001600     05  EL-OUT.
001700         10  EL-ELIG-PCT          PIC 9(03)V99.
001800         10  EL-ELIG-STATUS       PIC X(20).
001900         10  EL-DOC-READINESS     PIC 9V99.

000100*================================================================*
000200* PROGRAM NAME:    RANKENG
000300* ORIGINAL AUTHOR: R. KALSI
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/20/87 R. KALSI        CREATED FOR THE SCHEME-MATCH BATCH,    AGX-0144
000900*                          TICKET AGX-0144.
001000* 02/11/92 T. FERREIRA     ADDED PERCENTAGE BENEFIT TYPE PER      AGX-0401
001100*                          AGX-0401 (STATE GOVT SCHEMES PAY A
001200*                          PERCENT OF A BASE AMOUNT).
001300* 01/08/99 M. OKONKWO      YEAR-2000 READINESS REVIEW -- NO DATE  Y2K-1999
001400*                          FIELDS IN THIS PROGRAM, NO CHANGE.
001500* 11/03/01 M. OKONKWO      HYBRID-MODEL SUCCESS-PROBABILITY STUB  AGX-0560
001600*                          ADDED PER AGX-0560 -- STATISTICS GROUP
001700*                          SUPPLIED NO TRAINED TABLE FOR THE
001800*                          BATCH, SO A FIXED 0.50 STANDS IN UNTIL
001900*                          ONE IS DELIVERED.
002000* 09/17/07 S. PELLETIER    EXPLANATION-LINE WORDING ALIGNED WITH  AGX-0688
002100*                          THE CITIZEN PORTAL TEXT, AGX-0688.
002200* 02/05/11 D. ARCENEAUX    FLAT/fixed_amount BENEFIT TYPES NOW    AGX-0759
002300*                          SKIP THE CAP COMPARE ENTIRELY AND ARE
002400*                          COUNTED, AGX-0759 -- THE COMPARE WAS
002500*                          HARMLESS BUT POINTLESS SINCE THE RAW
002600*                          FIGURE ALREADY EQUALS THE CAP.
002700*================================================================*
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  RANKENG.
003000 AUTHOR.         R. KALSI.
003100 INSTALLATION.   AGRI SUBSIDY SYSTEMS GROUP.
003200 DATE-WRITTEN.   04/20/87.
003300 DATE-COMPILED.
003400 SECURITY.       NON-CONFIDENTIAL.
003500*================================================================*
003600* RANKING ENGINE.  ESTIMATES THE SCHEME'S MONETARY BENEFIT FOR
003700* THE FARMER, COMPUTES THE SIX-FACTOR RANK SCORE AND CONFIDENCE
003800* LEVEL, STANDS IN FOR THE HYBRID MODEL'S SUCCESS PROBABILITY,
003900* AND BUILDS THE ENGLISH EXPLANATION LINE FOR THE RECOMMENDATION.
004000*================================================================*
004100 ENVIRONMENT DIVISION.
004200*----------------------------------------------------------------*
004300 CONFIGURATION SECTION.
004400*----------------------------------------------------------------*
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*================================================================*
004800 DATA DIVISION.
004900*----------------------------------------------------------------*
005000 WORKING-STORAGE SECTION.
005100*----------------------------------------------------------------*
005200 01  WS-BENEFIT-WORK.
005300     05  WS-RAW-BENEFIT           PIC 9(08)V99.
005400     05  WS-PCT-FACTOR            PIC 9V9999.
005500 01  WS-BENEFIT-WORK-TRACE REDEFINES WS-BENEFIT-WORK PIC X(10).
005600*----------------------------------------------------------------*
005700 01  WS-RANK-SCORE-WORK.
005800     05  WS-S1                    PIC 9(03)V9999.
005900     05  WS-S2                    PIC 9(03)V9999.
006000     05  WS-S3                    PIC 9(03)V9999.
006100     05  WS-S4                    PIC 9(03)V9999.
006200     05  WS-S5                    PIC 9(03)V9999.
006300     05  WS-S6                    PIC 9(03)V9999 VALUE 5.0000.
006400     05  WS-RANK-TOTAL            PIC 9(03)V9999.
006500 01  WS-RANK-SCORE-WORK-TRACE REDEFINES WS-RANK-SCORE-WORK
006600                               PIC X(24).
006700*----------------------------------------------------------------*
006800* THE TWO CAPPED-PERCENTAGE WORK FIELDS FEEDING WS-S2 AND WS-S3
006900* BELOW -- BOTH ARE CLAMPED TO 100 BEFORE THEIR WEIGHT IS APPLIED
007000* SO A SCHEME WITH AN UNUSUALLY LARGE BENEFIT OR PRIORITY WEIGHT
007100* CANNOT DRIVE ITS CONTRIBUTION PAST THE INTENDED 25/15 POINT
007200* CEILING.  WS-CAP-WORK-TRACE IS THE PLAIN DISPLAY VIEW FOR PROD
007300* SUPPORT, SAME PATTERN AS WS-BENEFIT-WORK-TRACE ABOVE.
007400*----------------------------------------------------------------*
007500 01  WS-CAP-WORK.
007600     05  WS-BENEFIT-RATIO-PCT     PIC 9(07)V9999.
007700     05  WS-PRIORITY-PCT          PIC 9(03)V9999.
007800 01  WS-CAP-WORK-TRACE REDEFINES WS-CAP-WORK PIC X(18).
007900*----------------------------------------------------------------*
008000 01  WS-EXPLAIN-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99.
008100*----------------------------------------------------------------*
008200* GENERIC TRAILING-BLANK TRIM USED BEFORE STRINGing A NAME OR
008300* DESCRIPTION INTO THE EXPLANATION LINE -- RK-SCHEME-NAME AND THE
008400* RULESENG DESCRIPTIONS ARE SPACE-PADDED AND MAY CONTAIN EMBEDDED
008500* BLANKS, SO DELIMITED BY SPACE WOULD CUT A MULTI-WORD NAME SHORT.
008600*----------------------------------------------------------------*
008700 01  WS-SCAN-WORK.
008800     05  WS-SCAN-TEXT             PIC X(50).
008900     05  WS-SCAN-MAXLEN           PIC 9(02) COMP.
009000     05  WS-SCAN-LEN              PIC 9(02) COMP.
009100     05  WS-SCAN-DONE-SW          PIC X(01) VALUE 'N'.
009200         88  WS-SCAN-DONE                   VALUE 'Y'.
009300 01  WS-NAME-LEN                  PIC 9(02) COMP.
009400 01  WS-DESC-LEN                  PIC 9(02) COMP.
009500*----------------------------------------------------------------*
009600* STANDALONE SCRATCH ITEM -- A LIFETIME-OF-RUN TRACE TALLY OF
009700* FLAT/fixed_amount (OR OTHERWISE UNRECOGNIZED) BENEFIT-TYPE
009800* SCHEMES, WHICH SKIP THE PER-HECTARE/PERCENTAGE FORMULAS AND
009900* THE CAP COMPARE ENTIRELY, AGX-0759.
010000*----------------------------------------------------------------*
010100 77  WS-FLAT-BENEFIT-COUNT        PIC 9(04) COMP VALUE ZERO.
010200*================================================================*
010300 LINKAGE SECTION.
010400*----------------------------------------------------------------*
010500 COPY RANKLNK.
010600*================================================================*
010700 PROCEDURE DIVISION USING RANK-ENGINE-PARMS.
010800*----------------------------------------------------------------*
010900* MAIN LINE.  FIVE STEPS, RUN IN ORDER, EACH FEEDING THE NEXT --
011000* BENEFIT MUST BE ESTIMATED BEFORE THE RANK SCORE CAN WEIGH IT
011100* (WS-S2 BELOW), AND THE EXPLANATION LINE NEEDS THE FINISHED
011200* BENEFIT FIGURE AND THE MATCHED/FAILING COUNTS SCHMMTCH PASSED
011300* THROUGH FROM RULESENG.
011400*----------------------------------------------------------------*
011500 0000-MAIN-PARAGRAPH.
011600*----------------------------------------------------------------*
011700     PERFORM 1000-ESTIMATE-BENEFIT THRU 1000-ESTIMATE-BENEFIT-EXIT.
011800     PERFORM 2000-COMPUTE-RANK-SCORE.
011900     PERFORM 3000-DERIVE-CONFIDENCE.
012000     PERFORM 4000-SCORE-SUCCESS-PROBABILITY.
012100     PERFORM 5000-BUILD-EXPLANATION-LINE.
012200     GOBACK.
012300*----------------------------------------------------------------*
012400* BENEFIT ESTIMATION.  THE RATE/PERCENT/BASE DEFAULTS LISTED IN
012500* THE SCHEME FEED SPEC ARE ENFORCED BY THE LOAD JOB THAT BUILDS
012600* SCHEMES -- WHAT ARRIVES HERE IS ALREADY DEFAULTED, SO THIS
012700* PARAGRAPH JUST APPLIES THE BENEFIT-TYPE FORMULA AND THE CAP.
012800*----------------------------------------------------------------*
012900 1000-ESTIMATE-BENEFIT.
013000*----------------------------------------------------------------*
013100     EVALUATE RK-BENEFIT-TYPE
013200*        PER-HECTARE RATE TIMES THE FARMER'S ACREAGE.
013300         WHEN 'per_hectare'
013400             COMPUTE WS-RAW-BENEFIT ROUNDED =
013500                 RK-BENEFIT-PER-HECTARE * RK-ACREAGE
013600*        PERCENTAGE OF A FLAT BASE AMOUNT, AGX-0401.  THE
013700*        PERCENT IS CONVERTED TO A FACTOR FIRST SINCE
013800*        RK-BENEFIT-PERCENTAGE ARRIVES AS A WHOLE NUMBER
013900*        (e.g. 25 MEANS 25%), NOT ALREADY A FRACTION.
014000         WHEN 'percentage'
014100             COMPUTE WS-PCT-FACTOR ROUNDED =
014200                 RK-BENEFIT-PERCENTAGE / 100
014300             COMPUTE WS-RAW-BENEFIT ROUNDED =
014400                 RK-BASE-AMOUNT * WS-PCT-FACTOR
014500*        ANY OTHER BENEFIT-TYPE SPELLING (INCLUDING A FLAT
014600*        fixed_amount SCHEME) SIMPLY USES THE SCHEME'S MAX
014700*        BENEFIT AS THE ESTIMATE -- THERE IS NO FORMULA TO
014800*        APPLY WHEN THE WHOLE BENEFIT IS ALREADY ONE NUMBER.
014900         WHEN OTHER
015000*            A FLAT BENEFIT IS, BY DEFINITION, ALREADY THE
015100*            SCHEME'S MAX -- THE CAP COMPARE BELOW CAN ONLY EVER
015200*            AGREE, SO SKIP STRAIGHT TO THE EXIT, AGX-0759.
015300             MOVE RK-MAX-BENEFIT      TO RK-BENEFIT
015400             ADD 1                    TO WS-FLAT-BENEFIT-COUNT
015500             GO TO 1000-ESTIMATE-BENEFIT-EXIT
015600     END-EVALUATE.
015700*    CAP AT THE SCHEME'S MAX BENEFIT REGARDLESS OF WHICH FORMULA
015800*    RAN -- A LARGE ENOUGH ACREAGE OR BASE AMOUNT COULD OTHERWISE
015900*    PRODUCE A RAW FIGURE WELL PAST WHAT THE SCHEME ACTUALLY PAYS.
016000     IF  WS-RAW-BENEFIT > RK-MAX-BENEFIT
016100         MOVE RK-MAX-BENEFIT          TO RK-BENEFIT
016200     ELSE
016300         MOVE WS-RAW-BENEFIT          TO RK-BENEFIT
016400     END-IF.
016500 1000-ESTIMATE-BENEFIT-EXIT.
016600     EXIT.
016700*----------------------------------------------------------------*
016800* SIX-FACTOR WEIGHTED RANK SCORE, 0-100.  THE SIX WEIGHTS --
016900* .35 ELIGIBILITY, .25 BENEFIT, .15 PRIORITY, .10 DOCUMENT
017000* READINESS, .10 SUCCESS PROBABILITY, PLUS A FLAT 5-POINT BASE
017100* (WS-S6) -- SUM TO 1.00 EXCLUDING THE BASE, SO THE BASE IS WHAT
017200* KEEPS A SCHEME WITH ZERO ON EVERYTHING ELSE OFF THE ABSOLUTE
017300* FLOOR OF THE RANKING.
017400*----------------------------------------------------------------*
017500 2000-COMPUTE-RANK-SCORE.
017600*----------------------------------------------------------------*
017700*    WS-S1 -- ELIGIBILITY PERCENTAGE, WEIGHTED .35, NO CAP
017800*    NEEDED SINCE EL-ELIG-PCT IS ALREADY BOUNDED 0-100.
017900     COMPUTE WS-S1 ROUNDED = 0.35 * RK-ELIG-PCT.
018000*    WS-S2 -- BENEFIT SIZE RELATIVE TO A RS 50,000 REFERENCE
018100*    POINT, CAPPED AT 100 SO A VERY LARGE BENEFIT SCHEME CANNOT
018200*    DOMINATE THE SCORE PAST ITS .25 WEIGHT.
018300     COMPUTE WS-BENEFIT-RATIO-PCT ROUNDED =
018400         (RK-BENEFIT / 50000) * 100.
018500     IF  WS-BENEFIT-RATIO-PCT > 100
018600         MOVE 100.0000               TO WS-BENEFIT-RATIO-PCT
018700     END-IF.
018800     COMPUTE WS-S2 ROUNDED = 0.25 * WS-BENEFIT-RATIO-PCT.
018900*    WS-S3 -- THE SCHEME'S PRIORITY WEIGHT (SF-PRIORITY-WEIGHT
019000*    ON THE SCHEMES FILE, 0-1) CONVERTED TO A PERCENTAGE AND
019100*    CAPPED THE SAME WAY AS THE BENEFIT RATIO ABOVE.
019200     COMPUTE WS-PRIORITY-PCT ROUNDED = RK-PRIORITY-WEIGHT * 100.
019300     IF  WS-PRIORITY-PCT > 100
019400         MOVE 100.0000               TO WS-PRIORITY-PCT
019500     END-IF.
019600     COMPUTE WS-S3 ROUNDED = 0.15 * WS-PRIORITY-PCT.
019700*    WS-S4 -- DOCUMENT READINESS FROM ELIGENG, WS-S5 -- THE
019800*    FIXED HYBRID-MODEL STAND-IN FROM 4000 BELOW.  NEITHER NEEDS
019900*    A CAP -- BOTH INPUTS ARE ALREADY 0-1.
020000     COMPUTE WS-S4 ROUNDED = 0.10 * RK-DOC-READINESS * 100.
020100     COMPUTE WS-S5 ROUNDED = 0.10 * RK-SUCCESS-PROB * 100.
020200     COMPUTE WS-RANK-TOTAL ROUNDED =
020300         WS-S1 + WS-S2 + WS-S3 + WS-S4 + WS-S5 + WS-S6.
020400*    FINAL CLAMP -- ROUNDING ACROSS SIX ADDED FACTORS CAN TIP
020500*    THE TOTAL A HAIR PAST 100.00, WHICH WOULD NOT FIT RK-RANK-
020600*    SCORE'S EDIT PICTURE ON THE RECOMMND OUTPUT RECORD.
020700     IF  WS-RANK-TOTAL > 100
020800         MOVE 100.00                  TO RK-RANK-SCORE
020900     ELSE
021000         COMPUTE RK-RANK-SCORE ROUNDED = WS-RANK-TOTAL
021100     END-IF.
021200*----------------------------------------------------------------*
021300* THREE-WAY CONFIDENCE LABEL FROM THE ELIGIBILITY PERCENTAGE --
021400* 80 AND UP high, 50 UP TO 79 medium, BELOW 50 low.  RK-CONFIDENCE
021500* IS SIX BYTES SO EVERY LABEL IS BLANK-PADDED TO THE SAME WIDTH
021600* RATHER THAN RELYING ON TRAILING-SPACE TRUNCATION.
021700*----------------------------------------------------------------*
021800 3000-DERIVE-CONFIDENCE.
021900*----------------------------------------------------------------*
022000     EVALUATE TRUE
022100         WHEN RK-ELIG-PCT >= 80
022200             MOVE 'high  '            TO RK-CONFIDENCE
022300         WHEN RK-ELIG-PCT >= 50
022400             MOVE 'medium'            TO RK-CONFIDENCE
022500         WHEN OTHER
022600             MOVE 'low   '            TO RK-CONFIDENCE
022700     END-EVALUATE.
022800*----------------------------------------------------------------*
022900* HYBRID-MODEL SUCCESS PROBABILITY.  THE SEVEN-FEATURE VECTOR
023000* (LAND SIZE, INCOME RATIO, CROP MATCH, IRRIGATION, STATE MATCH,
023100* FARMER-TYPE WEIGHT, DOCUMENT RATIO) IS PREPARED ELSEWHERE FOR
023200* THE ON-LINE SCORER; THIS BATCH CARRIES NO TRAINED TABLE, SO THE
023300* FIXED FALLBACK PROBABILITY STANDS PER AGX-0560.
023400*----------------------------------------------------------------*
023500* RK-SUCCESS-PROB IS A HOLDOVER FIELD, AGX-0195.  THE ORIGINAL
023600* SPEC CALLED FOR A FULL HISTORICAL-APPROVAL-RATE LOOKUP HERE,
023700* KEYED OFF SCHEME AND DISTRICT, BUT THE DISTRICT-LEVEL HISTORY
023800* FILE WAS NEVER DELIVERED BY THE STATE OFFICE.  UNTIL IT SHOWS
023900* UP THIS PARAGRAPH JUST STUFFS A FLAT 50-50 COIN-FLIP VALUE SO
024000* THE FIELD IS NEVER LEFT AT ZERO ON THE OUTPUT RECORD.  DO NOT
024100* REMOVE THIS PARAGRAPH EVEN THOUGH IT LOOKS LIKE A NO-OP -- THE
024200* CALL FROM 0000-MAIN-PARAGRAPH IS INTENTIONAL AND THE FIELD IS
024300* READ BY THE RECOMMENDATION REPORT.
024400*----------------------------------------------------------------*
024500 4000-SCORE-SUCCESS-PROBABILITY.
024600*----------------------------------------------------------------*
024700     MOVE 0.50                        TO RK-SUCCESS-PROB.
024800*----------------------------------------------------------------*
024900* BUILDS THE CITIZEN-PORTAL-FACING EXPLANATION SENTENCE, AGX-0688.
025000* RK-SCHEME-NAME IS TRIMMED TO ITS ACTUAL LENGTH FIRST (VIA 9100)
025100* SO THE STRING BELOW DOES NOT CARRY A TRAIL OF EMBEDDED BLANKS
025200* WHEN THE SCHEME NAME IS SHORTER THAN ITS 40-BYTE FIELD.  WHICH
025300* OF THE THREE WORDING VARIANTS IS USED DEPENDS ON THE MATCHED/
025400* FAILING SPLIT RULESENG RETURNED, NOT ON EL-ELIG-STATUS DIRECTLY
025500* -- A SCHEME CAN BE eligible OVERALL (EVERY RULE MATCHED) EVEN
025600* WHILE STILL HAVING RK-FAILING-COUNT GREATER THAN ZERO UNDER AN
025700* 'OR' LOGIC SCHEME, SO THE TEST HERE IS DELIBERATELY ON THE RAW
025800* COUNTS RATHER THAN THE DERIVED STATUS LABEL.
025900*----------------------------------------------------------------*
026000 5000-BUILD-EXPLANATION-LINE.
026100*----------------------------------------------------------------*
026200     MOVE SPACE                       TO RK-EXPLANATION.
026300     MOVE RK-BENEFIT                  TO WS-EXPLAIN-AMOUNT.
026400     MOVE RK-SCHEME-NAME               TO WS-SCAN-TEXT.
026500     MOVE 40                           TO WS-SCAN-MAXLEN.
026600     PERFORM 9100-FIND-TRIMMED-LENGTH.
026700     MOVE WS-SCAN-LEN                  TO WS-NAME-LEN.
026800*    NO FAILING RULES AT ALL -- FULLY ELIGIBLE WORDING.
026900     IF  RK-FAILING-COUNT = ZERO
027000         PERFORM 5100-EXPLAIN-FULLY-ELIGIBLE
027100     ELSE
027200*        SOME RULES FAILED, BUT MORE MATCHED THAN FAILED --
027300*        PARTIALLY ELIGIBLE WORDING, CITING THE FIRST GAP.
027400         IF  RK-MATCHED-COUNT > RK-FAILING-COUNT
027500             PERFORM 5200-EXPLAIN-PARTIALLY-ELIGIBLE
027600         ELSE
027700*            FAILING RULES AT OR OUTNUMBERING MATCHED ONES --
027800*            NOT ELIGIBLE WORDING.
027900             PERFORM 5300-EXPLAIN-NOT-ELIGIBLE
028000         END-IF
028100     END-IF.
028200*----------------------------------------------------------------*
028300* WORDING FOR THE fully eligible CASE.  RK-FIRST-MATCHED-DESC IS
028400* WHATEVER RULESENG PUT IN THE FIRST SLOT OF ITS MATCHED-RULE
028500* ARRAY -- NOT NECESSARILY THE MOST GENEROUS RULE, JUST THE ONE
028600* THE SCHEME FILE LISTED FIRST.  GOOD ENOUGH FOR THE ONE-LINE
028700* PORTAL BLURB; A FARMER WANTING THE FULL RULE SET STILL HAS TO
028800* GO THROUGH THE DETAILED ELIGIBILITY SCREEN.
028900*----------------------------------------------------------------*
029000 5100-EXPLAIN-FULLY-ELIGIBLE.
029100*----------------------------------------------------------------*
029200     MOVE RK-FIRST-MATCHED-DESC       TO WS-SCAN-TEXT.
029300     MOVE 50                          TO WS-SCAN-MAXLEN.
029400     PERFORM 9100-FIND-TRIMMED-LENGTH.
029500     MOVE WS-SCAN-LEN                 TO WS-DESC-LEN.
029600     STRING 'You are fully eligible for '
029700                 DELIMITED BY SIZE
029800             RK-SCHEME-NAME(1:WS-NAME-LEN)
029900                 DELIMITED BY SIZE
030000             '. You could receive up to Rs '
030100                 DELIMITED BY SIZE
030200             WS-EXPLAIN-AMOUNT      DELIMITED BY SIZE
030300             '. '                   DELIMITED BY SIZE
030400             RK-FIRST-MATCHED-DESC(1:WS-DESC-LEN)
030500                 DELIMITED BY SIZE
030600         INTO RK-EXPLANATION.
030700*----------------------------------------------------------------*
030800* WORDING FOR THE partially eligible CASE.  NOTE THIS STILL
030900* QUOTES A BENEFIT FIGURE -- RK-BENEFIT IS WHATEVER 1000-ESTIMATE
031000* -BENEFIT CALCULATED, WHICH RUNS REGARDLESS OF PASS/FAIL STATUS
031100* -- BUT THE WORDING CALLS IT A "Potential" BENEFIT RATHER THAN A
031200* PROMISE, SINCE AT LEAST ONE RULE IS STILL UNMET.
031300*----------------------------------------------------------------*
031400 5200-EXPLAIN-PARTIALLY-ELIGIBLE.
031500*----------------------------------------------------------------*
031600     MOVE RK-FIRST-FAILING-DESC       TO WS-SCAN-TEXT.
031700     MOVE 50                          TO WS-SCAN-MAXLEN.
031800     PERFORM 9100-FIND-TRIMMED-LENGTH.
031900     MOVE WS-SCAN-LEN                 TO WS-DESC-LEN.
032000     STRING 'You are partially eligible for '
032100                 DELIMITED BY SIZE
032200             RK-SCHEME-NAME(1:WS-NAME-LEN)
032300                 DELIMITED BY SIZE
032400             '. Potential benefit: Rs '
032500                 DELIMITED BY SIZE
032600             WS-EXPLAIN-AMOUNT      DELIMITED BY SIZE
032700             '. Missing: '          DELIMITED BY SIZE
032800             RK-FIRST-FAILING-DESC(1:WS-DESC-LEN)
032900                 DELIMITED BY SIZE
033000         INTO RK-EXPLANATION.
033100*----------------------------------------------------------------*
033200* WORDING FOR THE not eligible CASE -- NO BENEFIT FIGURE IS
033300* QUOTED HERE AT ALL, ONLY THE MAIN REASON, SINCE SHOWING A
033400* RUPEE AMOUNT FOR A SCHEME THE FARMER CANNOT ACTUALLY DRAW ON
033500* DREW COMPLAINTS FROM THE DISTRICT OFFICE BACK WHEN THIS WAS
033600* FIRST PUT UP ON THE PORTAL.
033700*----------------------------------------------------------------*
033800 5300-EXPLAIN-NOT-ELIGIBLE.
033900*----------------------------------------------------------------*
034000     MOVE RK-FIRST-FAILING-DESC       TO WS-SCAN-TEXT.
034100     MOVE 50                          TO WS-SCAN-MAXLEN.
034200     PERFORM 9100-FIND-TRIMMED-LENGTH.
034300     MOVE WS-SCAN-LEN                 TO WS-DESC-LEN.
034400     STRING 'Currently not eligible for '
034500                 DELIMITED BY SIZE
034600             RK-SCHEME-NAME(1:WS-NAME-LEN)
034700                 DELIMITED BY SIZE
034800             '. Main reason: '      DELIMITED BY SIZE
034900             RK-FIRST-FAILING-DESC(1:WS-DESC-LEN)
035000                 DELIMITED BY SIZE
035100         INTO RK-EXPLANATION.
035200*----------------------------------------------------------------*
035300* SHARED UTILITY -- FINDS HOW MANY CHARACTERS OF WS-SCAN-TEXT
035400* (UP TO WS-SCAN-MAXLEN) ARE ACTUALLY SIGNIFICANT, I.E. THE
035500* POSITION OF THE LAST NON-BLANK BYTE, SO A STRING VERB BUILDING
035600* THE EXPLANATION SENTENCE CAN REFERENCE EXACTLY
035700* FIELD(1:WS-SCAN-LEN) INSTEAD OF CARRYING TRAILING BLANKS INTO
035800* THE MIDDLE OF THE SENTENCE.  A COMPLETELY BLANK FIELD STILL
035900* REPORTS A LENGTH OF 1 RATHER THAN ZERO SO A STRING REFERENCE
036000* MODIFICATION NEVER GOES NEGATIVE.
036100*----------------------------------------------------------------*
036200 9100-FIND-TRIMMED-LENGTH.
036300*----------------------------------------------------------------*
036400     MOVE WS-SCAN-MAXLEN               TO WS-SCAN-LEN.
036500     MOVE 'N'                          TO WS-SCAN-DONE-SW.
036600     PERFORM 9110-BACK-UP-ONE UNTIL WS-SCAN-DONE.
036700     IF  WS-SCAN-LEN = ZERO
036800         MOVE 1                        TO WS-SCAN-LEN
036900     END-IF.
037000*----------------------------------------------------------------*
037100* STEPS WS-SCAN-LEN BACKWARD ONE BYTE AT A TIME PAST TRAILING
037200* SPACES.  CALLED REPEATEDLY BY THE PERFORM ... UNTIL ABOVE --
037300* KEPT AS ITS OWN PARAGRAPH, IN-LINE PERFORM IS NOT THIS SHOP'S
037400* STYLE.
037500*----------------------------------------------------------------*
037600 9110-BACK-UP-ONE.
037700*----------------------------------------------------------------*
037800     IF  WS-SCAN-LEN = ZERO
037900         SET WS-SCAN-DONE              TO TRUE
038000     ELSE
038100         IF  WS-SCAN-TEXT(WS-SCAN-LEN:1) = SPACE
038200             SUBTRACT 1 FROM WS-SCAN-LEN
038300         ELSE
038400             SET WS-SCAN-DONE          TO TRUE
038500         END-IF
038600     END-IF.

000100*----------------------------------------------------------------*
000200* MATCHFMT  --  MATCHRPT PAGE HEADINGS, DETAIL, AND TOTAL LINES
000300*
000400* 132-COLUMN COLUMNAR REPORT.  HEADING-LINE-1/2 PRINT ONCE PER
000500* PAGE; MR-DETAIL-LINE PRINTS ONE PER RETAINED RECOMMENDATION;
000600* MR-SUBTOTAL-LINE PRINTS ON THE PROFILE-ID CONTROL BREAK;
000700* MR-GRAND-TOTAL-LINES PRINT ONCE AT END OF FILE.
000800*----------------------------------------------------------------*
000900 01  MR-HEADING-LINE-1.
001000     05  FILLER                   PIC X(20) VALUE
001100         'FARM SCHEME MATCH RE'.
001200     05  FILLER                   PIC X(20) VALUE
001300         'PORT                '.
001400     05  FILLER                   PIC X(10) VALUE
001500         'RUN DATE: '.
001600     05  MR-HDG-MONTH             PIC X(02).
001700     05  FILLER                   PIC X(01) VALUE '/'.
001800     05  MR-HDG-DAY               PIC X(02).
001900     05  FILLER                   PIC X(01) VALUE '/'.
002000     05  MR-HDG-YEAR              PIC X(04).
002100     05  FILLER                   PIC X(05) VALUE SPACE.
002200     05  FILLER                   PIC X(06) VALUE 'PAGE: '.
002300     05  MR-HDG-PAGE-NUM          PIC ZZZZ9.
002400     05  FILLER                   PIC X(56) VALUE SPACE.
002500*----------------------------------------------------------------*
002600 01  MR-HEADING-LINE-2.
002700     05  FILLER                   PIC X(04) VALUE 'RANK'.
002800     05  FILLER                   PIC X(03) VALUE SPACE.
002900     05  FILLER                   PIC X(13) VALUE 'SCHEME-ID    '.
003000     05  FILLER                   PIC X(02) VALUE SPACE.
003100     05  FILLER                   PIC X(24) VALUE
003200         'SCHEME NAME             '.
003300     05  FILLER                   PIC X(01) VALUE SPACE.
003400     05  FILLER                   PIC X(18) VALUE
003500         'STATUS            '.
003600     05  FILLER                   PIC X(01) VALUE SPACE.
003700     05  FILLER                   PIC X(07) VALUE 'ELIG % '.
003800     05  FILLER                   PIC X(01) VALUE SPACE.
003900     05  FILLER                   PIC X(07) VALUE 'SCORE  '.
004000     05  FILLER                   PIC X(02) VALUE SPACE.
004100     05  FILLER                   PIC X(15) VALUE
004200         'BENEFIT RS     '.
004300     05  FILLER                   PIC X(01) VALUE SPACE.
004400     05  FILLER                   PIC X(04) VALUE 'CONF'.
004500     05  FILLER                   PIC X(29) VALUE SPACE.
004600*----------------------------------------------------------------*
004700 01  MR-DETAIL-LINE.
004800     05  MD-RANK                  PIC Z9.
004900     05  FILLER                   PIC X(03) VALUE SPACE.
005000     05  MD-SCHEME-ID             PIC X(13).
005100     05  FILLER                   PIC X(02) VALUE SPACE.
005200     05  MD-SCHEME-NAME           PIC X(24).
005300     05  FILLER                   PIC X(01) VALUE SPACE.
005400     05  MD-STATUS                PIC X(18).
005500     05  FILLER                   PIC X(01) VALUE SPACE.
005600     05  MD-ELIG-PCT              PIC ZZ9.99.
005700     05  FILLER                   PIC X(01) VALUE SPACE.
005800     05  MD-RANK-SCORE            PIC ZZ9.99.
005900     05  FILLER                   PIC X(02) VALUE SPACE.
006000     05  MD-BENEFIT               PIC ZZ,ZZZ,ZZ9.99.
006100     05  FILLER                   PIC X(01) VALUE SPACE.
006200     05  MD-CONFIDENCE            PIC X(06).
006300     05  FILLER                   PIC X(25) VALUE SPACE.
006400*----------------------------------------------------------------*
006500 01  MR-SUBTOTAL-LINE.
006600     05  FILLER                   PIC X(04) VALUE SPACE.
006700     05  FILLER                   PIC X(20) VALUE
006800         '** SUBTOTAL PROFILE '.
006900     05  MS-PROFILE-ID            PIC X(12).
007000     05  FILLER                   PIC X(03) VALUE SPACE.
007100     05  FILLER                   PIC X(14) VALUE
007200         'RECS WRITTEN: '.
007300     05  MS-REC-COUNT             PIC ZZ9.
007400     05  FILLER                   PIC X(03) VALUE SPACE.
007500     05  FILLER                   PIC X(20) VALUE
007600         'ELIGIBLE BENEFIT RS '.
007700     05  MS-ELIG-BENEFIT          PIC ZZ,ZZZ,ZZ9.99.
007800     05  FILLER                   PIC X(36) VALUE SPACE.
007900*----------------------------------------------------------------*
008000 01  MR-GRAND-TOTAL-LINES.
008100     05  MR-GT-LINE-1.
008200         10  FILLER               PIC X(25) VALUE
008300             '*** CONTROL TOTALS ***  '.
008400         10  FILLER               PIC X(20) VALUE
008500             'PROFILES PROCESSED: '.
008600         10  MGT-PROFILES         PIC ZZ,ZZ9.
008700         10  FILLER               PIC X(66) VALUE SPACE.
008800     05  MR-GT-LINE-2.
008900         10  FILLER               PIC X(20) VALUE
009000             'SCHEMES EVALUATED:  '.
009100         10  MGT-SCHEMES          PIC ZZZ,ZZZ,ZZ9.
009200         10  FILLER               PIC X(20) VALUE
009300             '  RECOMMENDATIONS:  '.
009400         10  MGT-RECOMMENDATIONS  PIC ZZZ,ZZ9.
009500         10  FILLER               PIC X(71) VALUE SPACE.
009600     05  MR-GT-LINE-3.
009700         10  FILLER               PIC X(20) VALUE
009800             'ELIGIBLE:           '.
009900         10  MGT-ELIGIBLE         PIC ZZZ,ZZ9.
010000         10  FILLER               PIC X(20) VALUE
010100             '  PARTIALLY ELIG:   '.
010200         10  MGT-PARTIAL          PIC ZZZ,ZZ9.
010300         10  FILLER               PIC X(03) VALUE SPACE.
010400         10  FILLER               PIC X(12) VALUE 'INELIGIBLE: '.
010500         10  MGT-INELIGIBLE       PIC ZZZ,ZZ9.
010600         10  FILLER               PIC X(56) VALUE SPACE.
010700     05  MR-GT-LINE-4.
010800         10  FILLER               PIC X(30) VALUE
010900             'GRAND BENEFIT TOTAL (ELIGIBLE '.
011000         10  FILLER               PIC X(12) VALUE 'RECS) RS:   '.
011100         10  MGT-GRAND-BENEFIT    PIC ZZ,ZZZ,ZZZ,ZZ9.99.
011200         10  FILLER               PIC X(70) VALUE SPACE.

000100*----------------------------------------------------------------*
000200* RECOMM    --  RECOMMENDATION RECORD LAYOUT
000300*
000400* ONE ENTRY PER (PROFILE, SCHEME) RETAINED AFTER RANKING.
000500* WRITTEN TO RECOMMND, RANK 1 THROUGH 10 PER FARMER, STATUS GROUP
000600* ASCENDING THEN RANK SCORE DESCENDING.
000700*----------------------------------------------------------------*
000800 01  RECOMMENDATION-REC.
000900     05  REC-PROFILE-ID           PIC X(12).
001000     05  REC-SCHEME-ID            PIC X(20).
001100     05  REC-RANK                 PIC 9(02).
001200     05  REC-SCORE                PIC 9(03)V99.
001300     05  REC-BENEFIT              PIC 9(08)V99.
001400     05  REC-ELIG-PCT             PIC 9(03)V99.
001500     05  REC-STATUS               PIC X(20).
001600     05  REC-CONFIDENCE           PIC X(06).
001700     05  REC-SUCCESS-PROB         PIC 9V99.
001800     05  REC-MATCHED-COUNT        PIC 9(02).
001900     05  REC-FAILING-COUNT        PIC 9(02).
002000     05  REC-EXPLANATION          PIC X(80).
002100     05  FILLER                   PIC X(13).
002200*----------------------------------------------------------------*
002300* SORT-RECOMMENDATION IS THE SD LAYOUT USED BY SCHMMTCH TO RANK
002400* ONE PROFILE'S SCHEME RESULTS BEFORE THE TOP-10 ARE KEPT.  THE
002500* SORT KEY FIELDS COME FIRST SO ASCENDING/DESCENDING KEYS ON THE
002600* SORT STATEMENT LINE UP WITH THE RECORD, THE SHOP HOUSE STYLE
002700* SEEN IN THE RANKING REPORTS.
002800*----------------------------------------------------------------*
002900 01  SORT-RECOMMENDATION.
003000     05  SR-STATUS-GROUP          PIC 9(01).
003100     05  SR-RANK-SCORE            PIC 9(03)V99.
003200     05  SR-SCHEME-ID             PIC X(20).
003300     05  SR-SCHEME-NAME           PIC X(40).
003400     05  SR-BENEFIT               PIC 9(08)V99.
003500     05  SR-ELIG-PCT              PIC 9(03)V99.
003600     05  SR-STATUS                PIC X(20).
003700     05  SR-CONFIDENCE            PIC X(06).
003800     05  SR-SUCCESS-PROB          PIC 9V99.
003900     05  SR-MATCHED-COUNT         PIC 9(02).
004000     05  SR-FAILING-COUNT         PIC 9(02).
004100     05  SR-EXPLANATION           PIC X(80).

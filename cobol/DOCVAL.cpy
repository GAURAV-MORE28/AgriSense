000100*----------------------------------------------------------------*
000200* DOCVAL    --  DOC-VALIDATION RECORD LAYOUT
000300*
000400* ONE ENTRY PER DOCUMENT FIELD BEING CHECKED AGAINST THE FARMER'S
000500* PROFILE.  THE INPUT PORTION ARRIVES FROM THE SCANNED-DOCUMENT
000600* EXTRACT; THE OUTPUT PORTION IS FILLED IN BY DOCVALID AND WRITTEN
000700* TO VALIDRPT.
000800*----------------------------------------------------------------*
000900 01  DOC-VALIDATION-REC.
001000     05  DV-FIELD-NAME            PIC X(15).
001100     05  DV-DOCUMENT-VALUE        PIC X(30).
001200     05  DV-PROFILE-VALUE         PIC X(30).
001300     05  DV-MATCH-SCORE           PIC 9V99.
001400     05  DV-STATUS                PIC X(13).
001500     05  DV-SUGGESTION            PIC X(80).
001600     05  FILLER                   PIC X(11).

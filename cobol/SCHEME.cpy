000100*----------------------------------------------------------------*
000200* SCHEME    --  SCHEME AND SCHEME-RULE RECORD LAYOUTS
000300*
000400* SCHEME-REC IS ONE ENTRY PER SUBSIDY SCHEME, SORTED BY SCHEME-ID,
000500* READ FROM THE SCHEMES FILE AT THE TOP OF THE RUN.  SCHEME-RULE-
000600* REC IS ONE ENTRY PER ELIGIBILITY RULE, READ FROM THE SCHEME-
000700* RULES FILE AND GROUPED UNDER THE OWNING SCHEME BY RULE-SCHEME-
000800* ID.  BOTH ARE LOADED ENTIRELY INTO THE WORKING-STORAGE SCHEME
000900* TABLE BEFORE ANY PROFILE IS READ -- SEE SCHMMTCH 1100/1200.
001000*----------------------------------------------------------------*
001100 01  SCHEME-REC.
001200     05  SC-SCHEME-ID             PIC X(20).
001300     05  SC-SCHEME-NAME           PIC X(40).
001400     05  SC-CATEGORY              PIC X(15).
001500     05  SC-MAX-BENEFIT           PIC 9(08)V99.
001600     05  SC-BENEFIT-TYPE          PIC X(12).
001700     05  SC-BENEFIT-PER-HECTARE   PIC 9(07)V99.
001800     05  SC-BENEFIT-PERCENTAGE    PIC 9(03)V99.
001900     05  SC-BASE-AMOUNT           PIC 9(08)V99.
002000     05  SC-PRIORITY-WEIGHT       PIC 9V99.
002100     05  SC-RULES-LOGIC           PIC X(03).
002200     05  SC-RULE-COUNT            PIC 9(02).
002300     05  SC-REQUIRED-DOC-COUNT    PIC 9(01).
002400     05  SC-REQUIRED-DOCS.
002500         10  SC-REQUIRED-DOC      PIC X(20) OCCURS 5 TIMES.
002600     05  FILLER                   PIC X(10).
002700*----------------------------------------------------------------*
002800 01  SCHEME-RULE-REC.
002900     05  SR-RULE-SCHEME-ID        PIC X(20).
003000     05  SR-RULE-ID               PIC X(20).
003100     05  SR-RULE-FIELD            PIC X(20).
003200     05  SR-RULE-OPERATOR         PIC X(10).
003300     05  SR-RULE-VALUE-NUM        PIC 9(08)V99.
003400     05  SR-RULE-VALUE-TXT        PIC X(20).
003500     05  SR-RULE-DESC             PIC X(50).
003600     05  FILLER                   PIC X(10).

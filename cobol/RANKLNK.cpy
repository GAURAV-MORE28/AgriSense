000100*----------------------------------------------------------------*
000200* RANKLNK   --  CALL 'RANKENG' PARAMETER BLOCK
000300*
000400* RK-IN CARRIES THE SCHEME'S BENEFIT RULE, THE FARMER'S ACREAGE,
000500* THE ELIGIBILITY SCORE AND DOCUMENT READINESS FROM ELIGENG, AND
000600* THE MATCH/FAIL COUNTS AND LEAD DESCRIPTIONS FROM RULESENG.
000700* RK-OUT COMES BACK WITH THE ESTIMATED BENEFIT, THE SIX-FACTOR
000800* RANK SCORE, THE CONFIDENCE LEVEL, THE HYBRID-MODEL FALLBACK
000900* SUCCESS PROBABILITY, AND THE ENGLISH EXPLANATION LINE.
001000*----------------------------------------------------------------*
001100 01  RANK-ENGINE-PARMS.
001200     05  RK-IN.
001300         10  RK-SCHEME-NAME       PIC X(40).
001400         10  RK-BENEFIT-TYPE      PIC X(12).
001500         10  RK-MAX-BENEFIT       PIC 9(08)V99.
001600         10  RK-BENEFIT-PER-HECTARE PIC 9(07)V99.
001700         10  RK-BENEFIT-PERCENTAGE  PIC 9(03)V99.
001800         10  RK-BASE-AMOUNT       PIC 9(08)V99.
001900         10  RK-PRIORITY-WEIGHT   PIC 9V99.
002000         10  RK-ACREAGE           PIC 9(03)V99.
002100         10  RK-ELIG-PCT          PIC 9(03)V99.
002200         10  RK-DOC-READINESS     PIC 9V99.
002300         10  RK-MATCHED-COUNT     PIC 9(02).
002400         10  RK-FAILING-COUNT     PIC 9(02).
002500         10  RK-FIRST-MATCHED-DESC PIC X(50).
002600         10  RK-FIRST-FAILING-DESC PIC X(50).
002700     05  RK-OUT.
002800         10  RK-BENEFIT           PIC 9(08)V99.
002900         10  RK-RANK-SCORE        PIC 9(03)V99.
003000         10  RK-CONFIDENCE        PIC X(06).
003100         10  RK-SUCCESS-PROB      PIC 9V99.
003200         10  RK-EXPLANATION       PIC X(80).

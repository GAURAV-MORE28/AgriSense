000100*================================================================*
000200* PROGRAM NAME:    RULESENG
000300* ORIGINAL AUTHOR: R. KALSI
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/87 R. KALSI        CREATED FOR THE SCHEME-MATCH BATCH,    AGX-0142
000900*                          TICKET AGX-0142.
001000* 09/02/89 R. KALSI        ADDED THE any_in OPERATOR PER AGX-0311.
001100* 11/19/91 T. FERREIRA     ADDED not_in, PER AGX-0390.            AGX-0390
001200* 06/30/94 T. FERREIRA     NESTED-GROUP SUPPORT DROPPED -- NO     AGX-0455
001300*                          SCHEME ON FILE USES IT, PER AGX-0455.
001400* 01/08/99 M. OKONKWO      YEAR-2000 READINESS REVIEW -- NO DATE  Y2K-1999
001500*                          FIELDS IN THIS PROGRAM, NO CHANGE.
001600* 07/22/03 M. OKONKWO      CORRECTED confidence ROUNDING,         AGX-0617
001700*                          AGX-0617.
001800* 04/14/08 S. PELLETIER    ADDED any_in FIELD-NOT-FOUND TRACE     AGX-0702
001900*                          DISPLAY FOR PROD SUPPORT, AGX-0702.
002000* 02/05/11 D. ARCENEAUX    COMPLETELY BLANK field_name ROWS NOW   AGX-0748
002100*                          COUNTED AND SKIPPED AHEAD OF THE FIELD
002200*                          LOOKUP, AGX-0748 -- A BLANK NAME WAS
002300*                          FALLING THROUGH TO THE "NOT FOUND"
002400*                          PATH AND INFLATING THE FAILING COUNT.
002500*================================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  RULESENG.
002800 AUTHOR.         R. KALSI.
002900 INSTALLATION.   AGRI SUBSIDY SYSTEMS GROUP.
003000 DATE-WRITTEN.   03/11/87.
003100 DATE-COMPILED.
003200 SECURITY.       NON-CONFIDENTIAL.
003300*================================================================*
003400* RULES ENGINE.  EVALUATES ONE SCHEME'S RULE SET AGAINST ONE
003500* FARMER PROFILE.  CALLED ONCE PER PROFILE X SCHEME COMBINATION
003600* BY SCHMMTCH.  PRODUCES MATCHED/FAILING RULE COUNTS, AN OVERALL
003700* ELIGIBLE FLAG PER THE SCHEME'S AND/OR LOGIC, A RULE-MATCH
003800* CONFIDENCE RATIO, AND THE FIRST MATCHED/FAILING DESCRIPTIONS
003900* USED LATER FOR THE EXPLANATION LINE.
004000*================================================================*
004100 ENVIRONMENT DIVISION.
004200*----------------------------------------------------------------*
004300 CONFIGURATION SECTION.
004400*----------------------------------------------------------------*
004500* C01 IS CARRIED FORWARD FROM THE SHOP'S STANDARD COPY BLOCK ON
004600* EVERY BATCH PROGRAM IN THIS SYSTEM -- RULESENG HAS NO PRINTER
004700* FILE OF ITS OWN (IT IS CALLED AS A SUBPROGRAM, NOT RUN STAND
004800* ALONE) BUT THE ENTRY IS LEFT IN PLACE FOR CONSISTENCY WITH
004900* SCHMMTCH AND ELIGENG.
005000*----------------------------------------------------------------*
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*================================================================*
005400 DATA DIVISION.
005500*----------------------------------------------------------------*
005600 WORKING-STORAGE SECTION.
005700*----------------------------------------------------------------*
005800* WS-RULE-IDX DRIVES THE OUTER PERFORM ... VARYING OVER
005900* RULE-EVAL-SET IN 0000-MAIN-PARAGRAPH; WS-RULE-IDX-TRACE GIVES
006000* PROD SUPPORT A PLAIN DISPLAY-ABLE COPY WHEN DUMPING WORKING
006100* STORAGE MID-RUN -- COMP ITEMS DO NOT DISPLAY CLEANLY ON THEIR
006200* OWN.  WS-FIELD-FOUND-SW/WS-RULE-PASSED-SW ARE THE TWO SWITCHES
006300* THAT CARRY A SINGLE RULE ROW'S OUTCOME BETWEEN PARAGRAPHS --
006400* THEY ARE RESET AT THE TOP OF 2100-LOOKUP-FIELD AND
006500* 2200-APPLY-OPERATOR RESPECTIVELY SO STALE STATE FROM THE PRIOR
006600* RULE ROW NEVER LEAKS FORWARD.  WS-CROP-IDX/WS-CROP-HIT-SW ARE
006700* THE SAME PATTERN SCOPED TO THE THREE-SLOT CROP LIST USED BY
006800* 2250-OP-CONTAINS AND 2260-OP-ANY-IN.  WS-SCAN-COUNT IS THE
006900* TALLY RECEIVING FIELD FOR THE INSPECT ... TALLYING FOR ALL
007000* SUBSTRING SCANS IN 2240/2250/2251.
007100*----------------------------------------------------------------*
007200 01  WS-SWITCHES-SUBSCRIPTS.
007300     05  WS-RULE-IDX              PIC 9(02)  COMP.
007400     05  WS-RULE-IDX-TRACE REDEFINES WS-RULE-IDX PIC 9(02).
007500     05  WS-FIELD-FOUND-SW        PIC X(01)  VALUE 'N'.
007600         88  WS-FIELD-FOUND                 VALUE 'Y'.
007700     05  WS-RULE-PASSED-SW        PIC X(01)  VALUE 'N'.
007800         88  WS-RULE-PASSED                 VALUE 'Y'.
007900     05  WS-CROP-IDX              PIC 9(01)  COMP.
008000     05  WS-CROP-IDX-TRACE REDEFINES WS-CROP-IDX PIC 9(01).
008100     05  WS-CROP-HIT-SW           PIC X(01)  VALUE 'N'.
008200         88  WS-CROP-HIT                    VALUE 'Y'.
008300     05  WS-SCAN-COUNT            PIC 9(02)  COMP.
008400*----------------------------------------------------------------*
008500* STANDALONE SCRATCH ITEMS -- NEITHER NEEDS A GROUP OF ITS OWN.
008600* WS-BLANK-RULE-FIELD-COUNT IS A LIFETIME-OF-RUN TRACE TALLY OF
008700* RULE ROWS SKIPPED FOR A COMPLETELY BLANK field_name, AGX-0748;
008800* IT IS NEVER RESET BETWEEN CALLS.
008900*----------------------------------------------------------------*
009000 77  WS-BLANK-RULE-FIELD-COUNT    PIC 9(04) COMP VALUE ZERO.
009100 77  WS-CALL-TRACE-SW             PIC X(01) VALUE 'N'.
009200*----------------------------------------------------------------*
009300* CASE-FOLD WORK AREA.  THIS SHOP'S COMPILER HAS NO INTRINSIC
009400* UPPER-CASE FUNCTION WE ARE ALLOWED TO USE ON THIS RELEASE, SO
009500* 2230-OP-TEXT-EQUALS, 2240-OP-IN, 2250-OP-CONTAINS, 2251, AND
009600* 2261 ALL FOLD THROUGH THE SAME INSPECT ... CONVERTING PAIR
009700* AGAINST WS-LOWER-ALPHABET/WS-UPPER-ALPHABET.  WS-FOLD-A AND
009800* WS-FOLD-B ARE THE SCRATCH COPIES THOSE PARAGRAPHS FOLD INTO --
009900* NEVER THE ORIGINAL PROFILE OR RULE FIELDS THEMSELVES.
010000*----------------------------------------------------------------*
010100 01  WS-CASE-FOLD.
010200     05  WS-LOWER-ALPHABET        PIC X(26) VALUE
010300         'abcdefghijklmnopqrstuvwxyz'.
010400     05  WS-UPPER-ALPHABET        PIC X(26) VALUE
010500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010600     05  WS-FOLD-A                PIC X(20).
010700     05  WS-FOLD-B                PIC X(20).
010800*----------------------------------------------------------------*
010900* WS-CURRENT-FIELD HOLDS WHATEVER PROFILE ITEM 2100-LOOKUP-FIELD
011000* RESOLVED THE CURRENT RULE'S FIELD NAME TO.  WS-FIELD-LIST-TEXT
011100* REDEFINES THE THREE-ELEMENT CROP LIST AS ONE SCAN STRING FOR
011200* THE 'IN' OPERATOR'S SUBSTRING TEST (2240-OP-IN).
011300*----------------------------------------------------------------*
011400* WS-FIELD-TYPE IS SET BY 2100-LOOKUP-FIELD TO ONE OF 'N', 'T',
011500* OR 'L' AND READ BY EVERY PARAGRAPH UNDER 2200-APPLY-OPERATOR --
011600* IT IS THE ONLY PLACE IN THE PROGRAM THAT RECORDS WHICH OF THE
011700* THREE UNION MEMBERS BELOW IS ACTUALLY POPULATED FOR THE
011800* CURRENT RULE ROW.  ONLY ONE OF WS-FIELD-VALUE-NUM,
011900* WS-FIELD-VALUE-TXT, OR WS-FIELD-LIST IS EVER MEANINGFUL AT A
012000* TIME; THE OTHER TWO ARE LEFT AT WHATEVER THEY HELD FROM THE
012100* PRIOR RULE ROW AND MUST NOT BE TRUSTED.
012200 01  WS-CURRENT-FIELD.
012300     05  WS-FIELD-TYPE            PIC X(01).
012400     05  WS-FIELD-VALUE-NUM       PIC 9(08)V99.
012500     05  WS-FIELD-VALUE-TXT       PIC X(20).
012600     05  WS-FIELD-LIST.
012700         10  WS-FIELD-LIST-ITEM   PIC X(20) OCCURS 3 TIMES.
012800     05  WS-FIELD-LIST-TEXT REDEFINES WS-FIELD-LIST PIC X(60).
012900*================================================================*
013000 LINKAGE SECTION.
013100*----------------------------------------------------------------*
013200* FARMPROF IS THE SHOP-WIDE PROFILE LAYOUT -- SHARED WITH
013300* SCHMMTCH, ELIGENG, AND RANKENG SO A FIELD ADDED TO THE EXTRACT
013400* FEED ONLY HAS TO BE LAID OUT ONCE.  THIS PROGRAM NEVER UPDATES
013500* THE PROFILE RECORD -- IT IS READ-ONLY HERE.
013600*----------------------------------------------------------------*
013700 COPY FARMPROF.
013800*----------------------------------------------------------------*
013900* RULESLNK CARRIES BOTH THE INCOMING RULE-EVAL-SET (ONE SCHEME'S
014000* RULE ROWS, BUILT BY SCHMMTCH FROM SCHEME-RULES) AND THE
014100* OUTGOING RULE-EVAL-RESULT BLOCK THIS PROGRAM FILLS IN.  SEE
014200* THE COPYBOOK ITSELF FOR THE FULL 01-LEVEL LAYOUTS -- KEPT OUT
014300* OF THIS PROGRAM SO SCHMMTCH AND RANKENG SHARE THE SAME SHAPE.
014400*----------------------------------------------------------------*
014500 COPY RULESLNK.
014600*================================================================*
014700 PROCEDURE DIVISION USING FARMER-PROFILE-REC, RULE-EVAL-SET,
014800     RULE-EVAL-RESULT.
014900*----------------------------------------------------------------*
015000* MAIN LINE.  RS-RULE-COUNT ZERO MEANS THE SCHEME CARRIES NO
015100* RULES AT ALL -- AN "OPEN" SCHEME -- SO THIS PROGRAM RETURNS
015200* AN AUTOMATIC ELIGIBLE WITH FULL CONFIDENCE RATHER THAN DIVIDE
015300* BY ZERO DOWN IN 3000-COMPUTE-CONFIDENCE.  OTHERWISE EACH RULE
015400* ROW ON RULE-EVAL-SET IS WALKED IN SCHEME-FILE ORDER.
015500*----------------------------------------------------------------*
015600 0000-MAIN-PARAGRAPH.
015700*----------------------------------------------------------------*
015800     PERFORM 1000-INITIALIZE-RESULT.
015900*    OPEN-SCHEME SHORT CIRCUIT -- SEE THE PARAGRAPH BANNER ABOVE.
016000     IF  RS-RULE-COUNT = ZERO
016100         MOVE 1.0000              TO RE-CONFIDENCE
016200         SET RE-ELIGIBLE          TO TRUE
016300     ELSE
016400*        WALK EVERY RULE ROW SCHMMTCH LOADED INTO RULE-EVAL-SET,
016500*        THEN ROLL THE PER-RULE OUTCOMES UP INTO A CONFIDENCE
016600*        RATIO AND A SINGLE ELIGIBLE/INELIGIBLE FLAG.
016700         PERFORM 2000-EVALUATE-RULES THRU 2000-EVALUATE-RULES-EXIT
016800             VARYING WS-RULE-IDX FROM 1 BY 1
016900             UNTIL WS-RULE-IDX > RS-RULE-COUNT
017000         PERFORM 3000-COMPUTE-CONFIDENCE
017100         PERFORM 3100-DERIVE-ELIGIBLE-FLAG.
017200*    RULE-EVAL-RESULT IS NOW COMPLETE -- RETURN TO SCHMMTCH.
017300     IF  WS-BLANK-RULE-FIELD-COUNT > ZERO
017400         MOVE 'Y'                 TO WS-CALL-TRACE-SW
017500     END-IF.
017600     GOBACK.
017700*----------------------------------------------------------------*
017800* CLEARS THE RESULT BLOCK BEFORE EACH CALL -- RULE-EVAL-RESULT
017900* IS LINKAGE STORAGE AND CARRIES WHATEVER THE PRIOR CALL LEFT
018000* IN IT UNTIL WE BLANK IT OURSELVES.
018100*----------------------------------------------------------------*
018200 1000-INITIALIZE-RESULT.
018300*----------------------------------------------------------------*
018400*    COUNTERS BACK TO ZERO FOR THE NEW PROFILE X SCHEME PAIR.
018500     MOVE ZERO                    TO RE-MATCHED-COUNT
018600                                      RE-FAILING-COUNT.
018700     MOVE ZERO                    TO RE-CONFIDENCE.
018800*    ELIGIBLE-FLAG AND BOTH DESCRIPTION FIELDS BACK TO SPACE --
018900*    THE SPACE TEST IN 2000-EVALUATE-RULES IS HOW WE KNOW A
019000*    "FIRST" DESCRIPTION HAS NOT YET BEEN CAPTURED THIS CALL.
019100     MOVE SPACE                   TO RE-ELIGIBLE-FLAG
019200                                      RE-FIRST-MATCHED-DESC
019300                                      RE-FIRST-FAILING-DESC.
019400*----------------------------------------------------------------*
019500* ONE PASS PER RULE ROW.  A FIELD THE PROFILE LAYOUT DOES NOT
019600* CARRY IS TREATED AS A FAILED RULE RATHER THAN AN ABEND --
019700* THIS LETS A MIS-KEYED field_name ON THE SCHEME FILE SHOW UP
019800* AS A FAILING RULE ON THE EXCEPTION REPORT INSTEAD OF BLOWING
019900* THE WHOLE NIGHTLY RUN.  RE-FIRST-MATCHED-DESC AND
020000* RE-FIRST-FAILING-DESC ONLY EVER CAPTURE THE *FIRST* HIT OF
020100* EACH KIND -- RANKENG'S EXPLANATION LINE USES JUST THE ONE.
020200*----------------------------------------------------------------*
020300 2000-EVALUATE-RULES.
020400*----------------------------------------------------------------*
020500*    A COMPLETELY BLANK field_name ON THE RULE ROW MEANS THE
020600*    SCHEME-RULES FEED ITSELF HAD A GAP -- THERE IS NOTHING TO
020700*    LOOK UP OR APPLY AN OPERATOR TO, SO THE ROW IS COUNTED AND
020800*    SKIPPED WITHOUT TOUCHING THE MATCHED/FAILING TALLIES,
020900*    AGX-0748.
021000     IF  RS-RULE-FIELD(WS-RULE-IDX) = SPACE
021100         ADD 1                    TO WS-BLANK-RULE-FIELD-COUNT
021200         GO TO 2000-EVALUATE-RULES-EXIT
021300     END-IF.
021400     PERFORM 2100-LOOKUP-FIELD.
021500     IF  WS-FIELD-FOUND
021600         PERFORM 2200-APPLY-OPERATOR
021700     ELSE
021800*        FIELD NAME ON THE RULE ROW DOES NOT MATCH ANYTHING IN
021900*        2100-LOOKUP-FIELD'S EVALUATE -- BUILD A DESCRIPTION SO
022000*        PROD SUPPORT CAN SEE WHICH field_name WAS BAD.
022100         MOVE 'N'                 TO WS-RULE-PASSED-SW
022200         STRING 'Field '''        DELIMITED BY SIZE
022300                 RS-RULE-FIELD(WS-RULE-IDX) DELIMITED BY SPACE
022400                 ''' not found in profile'
022500                                  DELIMITED BY SIZE
022600             INTO RS-RULE-DESC(WS-RULE-IDX).
022700     IF  WS-RULE-PASSED
022800         MOVE 'Y'                 TO RE-RULE-PASSED(WS-RULE-IDX)
022900         ADD 1                    TO RE-MATCHED-COUNT
023000         IF  RE-FIRST-MATCHED-DESC = SPACE
023100             MOVE RS-RULE-DESC(WS-RULE-IDX)
023200                                  TO RE-FIRST-MATCHED-DESC
023300         END-IF
023400     ELSE
023500         MOVE 'N'                 TO RE-RULE-PASSED(WS-RULE-IDX)
023600         ADD 1                    TO RE-FAILING-COUNT
023700         IF  RE-FIRST-FAILING-DESC = SPACE
023800             MOVE RS-RULE-DESC(WS-RULE-IDX)
023900                                  TO RE-FIRST-FAILING-DESC
024000         END-IF
024100     END-IF.
024200 2000-EVALUATE-RULES-EXIT.
024300     EXIT.
024400*----------------------------------------------------------------*
024500* RESOLVES THE RULE ROW'S field_name TO A PROFILE ITEM AND
024600* RECORDS WS-FIELD-TYPE SO 2200-APPLY-OPERATOR KNOWS HOW TO
024700* COMPARE IT -- 'N' NUMERIC (ACREAGE, INCOME, FAMILY SIZE, ...),
024800* 'T' SCALAR TEXT (STATE, FARMER TYPE, FLAGS, ...), 'L' THE
024900* THREE-ELEMENT CROP LIST.  THIS EVALUATE IS THE ONE PLACE IN
025000* THE PROGRAM THAT KNOWS THE SCHEME FEED'S field_name SPELLING
025100* -- ADD THE NEW name HERE WHEN A NEW RULE FIELD COMES ONLINE,
025200* NOT IN 2200-APPLY-OPERATOR.
025300*----------------------------------------------------------------*
025400 2100-LOOKUP-FIELD.
025500*----------------------------------------------------------------*
025600     MOVE 'N'                     TO WS-FIELD-FOUND-SW.
025700     EVALUATE RS-RULE-FIELD(WS-RULE-IDX)
025800*        IDENTIFIERS AND LOCATION -- SCALAR TEXT.
025900         WHEN 'profile_id'
026000             MOVE 'T'             TO WS-FIELD-TYPE
026100             MOVE FP-PROFILE-ID   TO WS-FIELD-VALUE-TXT
026200             MOVE 'Y'             TO WS-FIELD-FOUND-SW
026300         WHEN 'state'
026400             MOVE 'T'             TO WS-FIELD-TYPE
026500             MOVE FP-STATE        TO WS-FIELD-VALUE-TXT
026600             MOVE 'Y'             TO WS-FIELD-FOUND-SW
026700         WHEN 'district'
026800             MOVE 'T'             TO WS-FIELD-TYPE
026900             MOVE FP-DISTRICT     TO WS-FIELD-VALUE-TXT
027000             MOVE 'Y'             TO WS-FIELD-FOUND-SW
027100         WHEN 'land_type'
027200             MOVE 'T'             TO WS-FIELD-TYPE
027300             MOVE FP-LAND-TYPE    TO WS-FIELD-VALUE-TXT
027400             MOVE 'Y'             TO WS-FIELD-FOUND-SW
027500*        LAND AND HOUSEHOLD -- NUMERIC COMPARISONS.
027600         WHEN 'acreage' WHEN 'land_area'
027700             MOVE 'N'             TO WS-FIELD-TYPE
027800             MOVE FP-ACREAGE      TO WS-FIELD-VALUE-NUM
027900             MOVE 'Y'             TO WS-FIELD-FOUND-SW
028000*        CROPS -- THE ONLY LIST-TYPE FIELD; SEE WS-CURRENT-FIELD
028100*        ABOVE FOR WHY THE THREE SLOTS EXIST.
028200         WHEN 'crops' WHEN 'main_crops'
028300             MOVE 'L'             TO WS-FIELD-TYPE
028400             MOVE FP-MAIN-CROP(1) TO WS-FIELD-LIST-ITEM(1)
028500             MOVE FP-MAIN-CROP(2) TO WS-FIELD-LIST-ITEM(2)
028600             MOVE FP-MAIN-CROP(3) TO WS-FIELD-LIST-ITEM(3)
028700             MOVE 'Y'             TO WS-FIELD-FOUND-SW
028800*        household SIZE -- TWO SPELLINGS ACCEPTED SINCE OLDER
028900*        SCHEME ROWS STILL CARRY family_count FROM BEFORE AGX-0322
029000*        STANDARDIZED ON family_size FOR NEW SCHEMES.
029100         WHEN 'family_count' WHEN 'family_size'
029200             MOVE 'N'             TO WS-FIELD-TYPE
029300             MOVE FP-FAMILY-COUNT TO WS-FIELD-VALUE-NUM
029400             MOVE 'Y'             TO WS-FIELD-FOUND-SW
029500*        SAME DUAL-SPELLING SITUATION AS ABOVE, income/annual_income.
029600         WHEN 'annual_income' WHEN 'income'
029700             MOVE 'N'             TO WS-FIELD-TYPE
029800             MOVE FP-ANNUAL-INCOME
029900                                  TO WS-FIELD-VALUE-NUM
030000             MOVE 'Y'             TO WS-FIELD-FOUND-SW
030100*        SMALL/MARGINAL/LARGE FARMER CLASSIFICATION -- SET BY THE
030200*        EXTRACT FEED FROM LAND HOLDING, NOT DERIVED IN THIS PROGRAM.
030300         WHEN 'farmer_type'
030400             MOVE 'T'             TO WS-FIELD-TYPE
030500             MOVE FP-FARMER-TYPE  TO WS-FIELD-VALUE-TXT
030600             MOVE 'Y'             TO WS-FIELD-FOUND-SW
030700*        ADDED PER AGX-0322'S SPECIAL CATEGORY BUCKET REVIEW.
030800         WHEN 'education_level'
030900             MOVE 'T'             TO WS-FIELD-TYPE
031000             MOVE FP-EDUCATION-LEVEL
031100                                  TO WS-FIELD-VALUE-TXT
031200             MOVE 'Y'             TO WS-FIELD-FOUND-SW
031300*        YES/NO AND STATUS FLAGS -- COMPARED AS SCALAR TEXT SO
031400*        THE SCHEME FILE CAN SPELL THE EXPECTED VALUE 'Y', 'N',
031500*        OR A STATUS WORD WITHOUT A SEPARATE NUMERIC 88-LEVEL.
031600*        'Y'/'N' ON THE EXTRACT -- COMPARED AS TEXT, SEE THE
031700*        GROUP BANNER ABOVE FOR WHY THERE IS NO 88-LEVEL HERE.
031800         WHEN 'irrigation_flag'
031900             MOVE 'T'             TO WS-FIELD-TYPE
032000             MOVE FP-IRRIGATION-FLAG
032100                                  TO WS-FIELD-VALUE-TXT
032200             MOVE 'Y'             TO WS-FIELD-FOUND-SW
032300*        STATUS WORD (e.g. 'none', 'active', 'defaulted') RATHER
032400*        THAN A FLAG -- SCHEME FILE SPELLS OUT THE WORD IT WANTS.
032500         WHEN 'loan_status'
032600             MOVE 'T'             TO WS-FIELD-TYPE
032700             MOVE FP-LOAN-STATUS  TO WS-FIELD-VALUE-TXT
032800             MOVE 'Y'             TO WS-FIELD-FOUND-SW
032900         WHEN 'bank_linked_flag'
033000             MOVE 'T'             TO WS-FIELD-TYPE
033100             MOVE FP-BANK-LINKED-FLAG
033200                                  TO WS-FIELD-VALUE-TXT
033300             MOVE 'Y'             TO WS-FIELD-FOUND-SW
033400         WHEN 'aadhaar_linked_flag'
033500             MOVE 'T'             TO WS-FIELD-TYPE
033600             MOVE FP-AADHAAR-LINKED-FLAG
033700                                  TO WS-FIELD-VALUE-TXT
033800             MOVE 'Y'             TO WS-FIELD-FOUND-SW
033900*        ADDED PER AGX-0322 ALONGSIDE education_level, soil_type,
034000*        AND water_source BELOW -- ALL FOUR FEED THE special
034100*        CATEGORY BUCKET IN ELIGENG.
034200         WHEN 'caste_category'
034300             MOVE 'T'             TO WS-FIELD-TYPE
034400             MOVE FP-CASTE-CATEGORY
034500                                  TO WS-FIELD-VALUE-TXT
034600             MOVE 'Y'             TO WS-FIELD-FOUND-SW
034700         WHEN 'soil_type'
034800             MOVE 'T'             TO WS-FIELD-TYPE
034900             MOVE FP-SOIL-TYPE    TO WS-FIELD-VALUE-TXT
035000             MOVE 'Y'             TO WS-FIELD-FOUND-SW
035100         WHEN 'water_source'
035200             MOVE 'T'             TO WS-FIELD-TYPE
035300             MOVE FP-WATER-SOURCE TO WS-FIELD-VALUE-TXT
035400             MOVE 'Y'             TO WS-FIELD-FOUND-SW
035500*        NO MATCH -- LEAVE WS-FIELD-FOUND-SW AT 'N' SO
035600*        2000-EVALUATE-RULES CAN FAIL THE RULE CLEANLY.
035700         WHEN OTHER
035800             MOVE 'N'             TO WS-FIELD-FOUND-SW
035900     END-EVALUATE.
036000*----------------------------------------------------------------*
036100* OPERATOR DISPATCH.  THE NINE COMPARISON OPERATORS THE SCHEME
036200* FEED MAY CARRY IN RULE-OPERATOR -- ==, !=, <, <=, >, >=, equals
036300* not_in, contains, AND any_in.  <, <=, >, >= ARE HANDLED INLINE
036400* SINCE THEY ONLY EVER APPLY TO NUMERIC FIELDS AND DO NOT NEED A
036500* SEPARATE PARAGRAPH; THE REST CALL OUT BECAUSE EACH HAS ITS OWN
036600* TEXT/LIST HANDLING.  not_in IS NOT_IN'S OWN OPERATOR -- IT
036700* REUSES 2240-OP-IN AND FLIPS THE RESULT, SO A FIX TO THE 'IN'
036800* MATCH LOGIC (AGX-0311/AGX-0390) AUTOMATICALLY COVERS BOTH.
036900*----------------------------------------------------------------*
037000 2200-APPLY-OPERATOR.
037100*----------------------------------------------------------------*
037200     MOVE 'N'                     TO WS-RULE-PASSED-SW.
037300     EVALUATE RS-RULE-OPERATOR(WS-RULE-IDX)
037400         WHEN '=='
037500             PERFORM 2210-OP-EQUAL
037600         WHEN '!='
037700             PERFORM 2220-OP-NOT-EQUAL
037800*        NUMERIC-ONLY COMPARISONS -- NO SCHEME ON FILE APPLIES
037900*        THESE TO A TEXT OR LIST FIELD, SO THERE IS NO FALLBACK
038000*        TO 2230-OP-TEXT-EQUALS HERE THE WAY == AND != HAVE.
038100*        STRICTLY LESS THAN -- e.g. acreage < 2.00.
038200         WHEN '<'
038300             IF  WS-FIELD-VALUE-NUM
038400                     < RS-RULE-VALUE-NUM(WS-RULE-IDX)
038500                 MOVE 'Y'         TO WS-RULE-PASSED-SW
038600             END-IF
038700*        LESS THAN OR EQUAL -- WRITTEN AS NOT-GREATER-THAN RATHER
038800*        THAN <= SINCE THAT IS HOW THIS SHOP HAS ALWAYS CODED IT.
038900         WHEN '<='
039000             IF  WS-FIELD-VALUE-NUM
039100                     NOT > RS-RULE-VALUE-NUM(WS-RULE-IDX)
039200                 MOVE 'Y'         TO WS-RULE-PASSED-SW
039300             END-IF
039400*        STRICTLY GREATER THAN -- e.g. income > 200000.
039500         WHEN '>'
039600             IF  WS-FIELD-VALUE-NUM
039700                     > RS-RULE-VALUE-NUM(WS-RULE-IDX)
039800                 MOVE 'Y'         TO WS-RULE-PASSED-SW
039900             END-IF
040000*        GREATER THAN OR EQUAL -- NOT-LESS-THAN, SAME REASONING
040100*        AS <= ABOVE.
040200         WHEN '>='
040300             IF  WS-FIELD-VALUE-NUM
040400                     NOT < RS-RULE-VALUE-NUM(WS-RULE-IDX)
040500                 MOVE 'Y'         TO WS-RULE-PASSED-SW
040600             END-IF
040700         WHEN 'equals'
040800             PERFORM 2230-OP-TEXT-EQUALS
040900         WHEN 'in'
041000             PERFORM 2240-OP-IN
041100*        not_in, AGX-0390 -- RUN THE SAME 'IN' TEST AND INVERT.
041200         WHEN 'not_in'
041300             PERFORM 2240-OP-IN
041400             IF  WS-RULE-PASSED
041500                 MOVE 'N'         TO WS-RULE-PASSED-SW
041600             ELSE
041700                 MOVE 'Y'         TO WS-RULE-PASSED-SW
041800             END-IF
041900         WHEN 'contains'
042000             PERFORM 2250-OP-CONTAINS
042100*        any_in, AGX-0311.
042200         WHEN 'any_in'
042300             PERFORM 2260-OP-ANY-IN
042400*        UNRECOGNIZED OPERATOR SPELLING ON THE SCHEME FILE --
042500*        FAIL THE RULE RATHER THAN ABEND THE BATCH.
042600         WHEN OTHER
042700             MOVE 'N'             TO WS-RULE-PASSED-SW
042800     END-EVALUATE.
042900*----------------------------------------------------------------*
043000* '==' -- NUMERIC FIELDS COMPARE DIRECTLY; TEXT AND LIST FIELDS
043100* FALL THROUGH TO 2230-OP-TEXT-EQUALS SO CASE-FOLDING APPLIES.
043200*----------------------------------------------------------------*
043300 2210-OP-EQUAL.
043400*----------------------------------------------------------------*
043500     IF  WS-FIELD-TYPE = 'N'
043600         IF  WS-FIELD-VALUE-NUM = RS-RULE-VALUE-NUM(WS-RULE-IDX)
043700             MOVE 'Y'             TO WS-RULE-PASSED-SW
043800         END-IF
043900     ELSE
044000         PERFORM 2230-OP-TEXT-EQUALS
044100     END-IF.
044200*----------------------------------------------------------------*
044300* '!=' -- SIMPLE INVERSE OF 2210-OP-EQUAL, KEPT AS ITS OWN
044400* PARAGRAPH SO THE EVALUATE ABOVE READS ONE OPERATOR PER LINE.
044500*----------------------------------------------------------------*
044600 2220-OP-NOT-EQUAL.
044700*----------------------------------------------------------------*
044800     PERFORM 2210-OP-EQUAL.
044900     IF  WS-RULE-PASSED
045000         MOVE 'N'                 TO WS-RULE-PASSED-SW
045100     ELSE
045200         MOVE 'Y'                 TO WS-RULE-PASSED-SW
045300     END-IF.
045400*----------------------------------------------------------------*
045500* 'EQUALS' -- CASE-INSENSITIVE TEXT COMPARE.  WS-FOLD-A/B ARE
045600* SCRATCH COPIES SO THE ORIGINAL PROFILE AND RULE VALUES ARE
045700* NEVER UPPERCASED IN PLACE (RULE-VALUE-TXT FEEDS THE DESCRIPTION
045800* BUILT IN 2000-EVALUATE-RULES, WHICH MUST KEEP ITS CASE).
045900*----------------------------------------------------------------*
046000 2230-OP-TEXT-EQUALS.
046100*----------------------------------------------------------------*
046200*    COPY BOTH SIDES INTO SCRATCH BEFORE FOLDING -- SEE THE
046300*    WS-CASE-FOLD GROUP BANNER IN WORKING-STORAGE.
046400     MOVE WS-FIELD-VALUE-TXT      TO WS-FOLD-A.
046500     MOVE RS-RULE-VALUE-TXT(WS-RULE-IDX)
046600                                  TO WS-FOLD-B.
046700     INSPECT WS-FOLD-A CONVERTING WS-LOWER-ALPHABET
046800         TO WS-UPPER-ALPHABET.
046900     INSPECT WS-FOLD-B CONVERTING WS-LOWER-ALPHABET
047000         TO WS-UPPER-ALPHABET.
047100*    STRAIGHT FOLDED COMPARE -- NO PARTIAL-MATCH LOGIC HERE, THAT
047200*    IS WHAT 'IN' AND 'CONTAINS' BELOW ARE FOR.
047300     IF  WS-FOLD-A = WS-FOLD-B
047400         MOVE 'Y'                 TO WS-RULE-PASSED-SW
047500     END-IF.
047600*----------------------------------------------------------------*
047700* 'IN' -- THE PROFILE VALUE IS A MEMBER OF THE RULE'S VALUE LIST,
047800* OR A SUBSTRING OF IT.  THE SCHEME FILE CARRIES THE LIST AS A
047900* COMMA-SEPARATED STRING IN RULE-VALUE-TXT (20 BYTES -- SHORT
048000* LISTS ONLY, BY SHOP CONVENTION).
048100*----------------------------------------------------------------*
048200 2240-OP-IN.
048300*----------------------------------------------------------------*
048400*    FOLD BOTH SIDES BEFORE ANY OF THE THREE MATCH ATTEMPTS
048500*    BELOW -- THE SCHEME FILE IS NOT ALWAYS TYPED IN THE SAME
048600*    CASE AS THE EXTRACT FEED.
048700     MOVE WS-FIELD-VALUE-TXT      TO WS-FOLD-A.
048800     MOVE RS-RULE-VALUE-TXT(WS-RULE-IDX)
048900                                  TO WS-FOLD-B.
049000     INSPECT WS-FOLD-A CONVERTING WS-LOWER-ALPHABET
049100         TO WS-UPPER-ALPHABET.
049200     INSPECT WS-FOLD-B CONVERTING WS-LOWER-ALPHABET
049300         TO WS-UPPER-ALPHABET.
049400     MOVE 'N'                     TO WS-RULE-PASSED-SW.
049500*    WHOLE-FIELD MATCH FIRST (PROFILE VALUE EQUALS THE ENTIRE
049600*    RULE LIST TEXT -- A ONE-ITEM LIST).
049700     IF  WS-FOLD-B = WS-FOLD-A
049800         MOVE 'Y'                 TO WS-RULE-PASSED-SW
049900     ELSE
050000*        THEN A LEADING-COMMA-LIST MATCH ON THE FIRST 18 BYTES --
050100*        COVERS THE COMMON CASE WHERE THE PROFILE VALUE IS THE
050200*        FIRST ENTRY IN THE LIST.
050300         IF  WS-FOLD-B(1:18) = WS-FOLD-A(1:18)
050400             MOVE 'Y'             TO WS-RULE-PASSED-SW
050500         ELSE
050600*            FALL BACK TO A SUBSTRING TALLY FOR A MID-LIST OR
050700*            TRAILING-LIST MEMBER.  18 BYTES, NOT 20, LEAVES
050800*            ROOM FOR THE COMMA-SPACE SEPARATOR ON EITHER SIDE.
050900             MOVE ZERO            TO WS-SCAN-COUNT
051000             INSPECT WS-FOLD-B TALLYING WS-SCAN-COUNT
051100                 FOR ALL WS-FOLD-A(1:18)
051200             IF  WS-SCAN-COUNT > ZERO
051300                 MOVE 'Y'         TO WS-RULE-PASSED-SW
051400             END-IF
051500         END-IF
051600     END-IF.
051700*----------------------------------------------------------------*
051800* 'CONTAINS' -- FOR LIST FIELDS (CROPS), ANY ELEMENT CONTAINING
051900* THE RULE VALUE AS A SUBSTRING PASSES.  FOR SCALAR TEXT FIELDS,
052000* THE RULE VALUE MUST BE A SUBSTRING OF THE PROFILE VALUE.
052100*----------------------------------------------------------------*
052200 2250-OP-CONTAINS.
052300*----------------------------------------------------------------*
052400     MOVE 'N'                     TO WS-CROP-HIT-SW.
052500*    LIST-TYPE FIELD (CROPS) -- DELEGATE TO 2251 ONE SLOT AT A
052600*    TIME SINCE THE PROFILE CARRIES UP TO THREE SEPARATE CROPS.
052700     IF  WS-FIELD-TYPE = 'L'
052800         PERFORM 2251-CONTAINS-IN-LIST
052900             VARYING WS-CROP-IDX FROM 1 BY 1
053000             UNTIL WS-CROP-IDX > 3
053100         MOVE WS-CROP-HIT-SW      TO WS-RULE-PASSED-SW
053200     ELSE
053300*        SCALAR TEXT FIELD -- TRY A FOLDED PREFIX MATCH FIRST,
053400*        THEN FALL BACK TO A SUBSTRING TALLY THE SAME WAY
053500*        2240-OP-IN DOES.
053600         MOVE WS-FIELD-VALUE-TXT  TO WS-FOLD-A
053700         MOVE RS-RULE-VALUE-TXT(WS-RULE-IDX)
053800                                  TO WS-FOLD-B
053900         INSPECT WS-FOLD-A CONVERTING WS-LOWER-ALPHABET
054000             TO WS-UPPER-ALPHABET
054100         INSPECT WS-FOLD-B CONVERTING WS-LOWER-ALPHABET
054200             TO WS-UPPER-ALPHABET
054300         IF  WS-FOLD-A(1:18) = WS-FOLD-B(1:18)
054400             MOVE 'Y'             TO WS-RULE-PASSED-SW
054500         ELSE
054600             MOVE ZERO            TO WS-SCAN-COUNT
054700             INSPECT WS-FOLD-A TALLYING WS-SCAN-COUNT
054800                 FOR ALL WS-FOLD-B(1:18)
054900             IF  WS-SCAN-COUNT > ZERO
055000                 MOVE 'Y'         TO WS-RULE-PASSED-SW
055100             END-IF
055200         END-IF
055300     END-IF.
055400*----------------------------------------------------------------*
055500* ONE CROP SLOT OF 2250-OP-CONTAINS' LIST PASS -- SKIPPED IF
055600* EMPTY SINCE FP-MAIN-CROP IS NOT ALWAYS FULLY POPULATED (SOME
055700* FARMERS GROW FEWER THAN THREE CROPS).
055800*----------------------------------------------------------------*
055900 2251-CONTAINS-IN-LIST.
056000*----------------------------------------------------------------*
056100     IF  WS-FIELD-LIST-ITEM(WS-CROP-IDX) NOT = SPACE
056200         MOVE WS-FIELD-LIST-ITEM(WS-CROP-IDX) TO WS-FOLD-A
056300         MOVE RS-RULE-VALUE-TXT(WS-RULE-IDX)  TO WS-FOLD-B
056400         INSPECT WS-FOLD-A CONVERTING WS-LOWER-ALPHABET
056500             TO WS-UPPER-ALPHABET
056600         INSPECT WS-FOLD-B CONVERTING WS-LOWER-ALPHABET
056700             TO WS-UPPER-ALPHABET
056800         MOVE ZERO                TO WS-SCAN-COUNT
056900         INSPECT WS-FOLD-A TALLYING WS-SCAN-COUNT
057000             FOR ALL WS-FOLD-B(1:12)
057100         IF  WS-SCAN-COUNT > ZERO
057200             MOVE 'Y'             TO WS-CROP-HIT-SW
057300         END-IF
057400     END-IF.
057500*----------------------------------------------------------------*
057600* 'ANY_IN' -- ANY ELEMENT OF THE PROFILE LIST (CROPS) MATCHES THE
057700* RULE'S SINGLE COMPARISON VALUE.
057800*----------------------------------------------------------------*
057900 2260-OP-ANY-IN.
058000*----------------------------------------------------------------*
058100     MOVE 'N'                     TO WS-CROP-HIT-SW.
058200     PERFORM 2261-ANY-IN-ONE
058300         VARYING WS-CROP-IDX FROM 1 BY 1
058400         UNTIL WS-CROP-IDX > 3.
058500     MOVE WS-CROP-HIT-SW          TO WS-RULE-PASSED-SW.
058600*----------------------------------------------------------------*
058700* ONE CROP SLOT OF 2260-OP-ANY-IN'S LIST PASS -- EXACT MATCH
058800* ONLY (UNLIKE 2251 ABOVE, any_in DOES NOT SUBSTRING-MATCH).
058900*----------------------------------------------------------------*
059000 2261-ANY-IN-ONE.
059100*----------------------------------------------------------------*
059200     IF  WS-FIELD-LIST-ITEM(WS-CROP-IDX) NOT = SPACE
059300         MOVE WS-FIELD-LIST-ITEM(WS-CROP-IDX) TO WS-FOLD-A
059400         MOVE RS-RULE-VALUE-TXT(WS-RULE-IDX)  TO WS-FOLD-B
059500         INSPECT WS-FOLD-A CONVERTING WS-LOWER-ALPHABET
059600             TO WS-UPPER-ALPHABET
059700         INSPECT WS-FOLD-B CONVERTING WS-LOWER-ALPHABET
059800             TO WS-UPPER-ALPHABET
059900         IF  WS-FOLD-A = WS-FOLD-B
060000             MOVE 'Y'             TO WS-CROP-HIT-SW
060100         END-IF
060200     END-IF.
060300*----------------------------------------------------------------*
060400* RULE-MATCH CONFIDENCE -- SIMPLE MATCHED/TOTAL RATIO.  AGX-0617
060500* CORRECTED THE ROUNDING HERE SO A SCHEME WITH, SAY, 2 OF 3
060600* RULES MATCHED REPORTS .6667 RATHER THAN THE TRUNCATED .6666
060700* THE ORIGINAL COMPUTE (NO ROUNDED CLAUSE) WAS PRODUCING.
060800*----------------------------------------------------------------*
060900 3000-COMPUTE-CONFIDENCE.
061000*----------------------------------------------------------------*
061100     IF  RE-MATCHED-COUNT + RE-FAILING-COUNT > ZERO
061200         COMPUTE RE-CONFIDENCE ROUNDED =
061300             RE-MATCHED-COUNT /
061400                 (RE-MATCHED-COUNT + RE-FAILING-COUNT)
061500     ELSE
061600         MOVE 1.0000               TO RE-CONFIDENCE
061700     END-IF.
061800*----------------------------------------------------------------*
061900* OVERALL ELIGIBLE FLAG -- RS-RULES-LOGIC CARRIES THE SCHEME'S
062000* AND/OR SETTING FROM THE SCHEME FILE.  'OR' PASSES THE PROFILE
062100* IF ANY ONE RULE MATCHED; ANYTHING ELSE (INCLUDING A BLANK OR
062200* MIS-KEYED SETTING) DEFAULTS TO THE STRICTER 'AND' BEHAVIOR --
062300* ALL RULES MUST MATCH -- SO A BAD SCHEME-FILE VALUE NEVER
062400* ACCIDENTALLY OPENS UP ELIGIBILITY.
062500*----------------------------------------------------------------*
062600 3100-DERIVE-ELIGIBLE-FLAG.
062700*----------------------------------------------------------------*
062800     EVALUATE RS-RULES-LOGIC
062900         WHEN 'OR'
063000             IF  RE-MATCHED-COUNT > ZERO
063100                 SET RE-ELIGIBLE  TO TRUE
063200             ELSE
063300                 MOVE 'N'         TO RE-ELIGIBLE-FLAG
063400             END-IF
063500         WHEN OTHER
063600             IF  RE-FAILING-COUNT = ZERO
063700                 SET RE-ELIGIBLE  TO TRUE
063800             ELSE
063900                 MOVE 'N'         TO RE-ELIGIBLE-FLAG
064000             END-IF
064100     END-EVALUATE.

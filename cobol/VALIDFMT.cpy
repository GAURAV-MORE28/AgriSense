000100*----------------------------------------------------------------*
000200* VALIDFMT  --  VALIDRPT PAGE HEADINGS, DETAIL, AND TOTAL LINES
000300*
000400* ONE DETAIL LINE PER DOCUMENT FIELD COMPARED; A SET-OVERALL LINE
000500* FOLLOWS EACH DOCUMENT SET; GRAND TOTALS PRINT AT END OF FILE.
000600*----------------------------------------------------------------*
000700 01  VR-HEADING-LINE-1.
000800     05  FILLER                   PIC X(20) VALUE
000900         'DOCUMENT VALIDATION '.
001000     05  FILLER                   PIC X(20) VALUE
001100         'REPORT              '.
001200     05  FILLER                   PIC X(10) VALUE
001300         'RUN DATE: '.
001400     05  VR-HDG-MONTH             PIC X(02).
001500     05  FILLER                   PIC X(01) VALUE '/'.
001600     05  VR-HDG-DAY               PIC X(02).
001700     05  FILLER                   PIC X(01) VALUE '/'.
001800     05  VR-HDG-YEAR              PIC X(04).
001900     05  FILLER                   PIC X(05) VALUE SPACE.
002000     05  FILLER                   PIC X(06) VALUE 'PAGE: '.
002100     05  VR-HDG-PAGE-NUM          PIC ZZZZ9.
002200     05  FILLER                   PIC X(55) VALUE SPACE.
002300*----------------------------------------------------------------*
002400 01  VR-HEADING-LINE-2.
002500     05  FILLER                   PIC X(15) VALUE
002600         'FIELD          '.
002700     05  FILLER                   PIC X(01) VALUE SPACE.
002800     05  FILLER                   PIC X(30) VALUE
002900         'DOCUMENT VALUE                '.
003000     05  FILLER                   PIC X(01) VALUE SPACE.
003100     05  FILLER                   PIC X(30) VALUE
003200         'PROFILE VALUE                 '.
003300     05  FILLER                   PIC X(01) VALUE SPACE.
003400     05  FILLER                   PIC X(05) VALUE 'SCORE'.
003500     05  FILLER                   PIC X(02) VALUE SPACE.
003600     05  FILLER                   PIC X(13) VALUE 'STATUS       '.
003700     05  FILLER                   PIC X(34) VALUE SPACE.
003800*----------------------------------------------------------------*
003900 01  VR-DETAIL-LINE.
004000     05  VD-FIELD-NAME            PIC X(15).
004100     05  FILLER                   PIC X(01) VALUE SPACE.
004200     05  VD-DOCUMENT-VALUE        PIC X(30).
004300     05  FILLER                   PIC X(01) VALUE SPACE.
004400     05  VD-PROFILE-VALUE         PIC X(30).
004500     05  FILLER                   PIC X(01) VALUE SPACE.
004600     05  VD-MATCH-SCORE           PIC 9.99.
004700     05  FILLER                   PIC X(02) VALUE SPACE.
004800     05  VD-STATUS                PIC X(13).
004900     05  FILLER                   PIC X(01) VALUE SPACE.
005000     05  VD-SUGGESTION            PIC X(80).
005100*----------------------------------------------------------------*
005200 01  VR-SET-LINE.
005300     05  FILLER                   PIC X(04) VALUE SPACE.
005400     05  FILLER                   PIC X(22) VALUE
005500         '** OVERALL MATCH SET: '.
005600     05  VS-OVERALL-MATCH         PIC X(07).
005700     05  FILLER                   PIC X(99) VALUE SPACE.
005800*----------------------------------------------------------------*
005900 01  VR-GRAND-TOTAL-LINES.
006000     05  VR-GT-LINE-1.
006100         10  FILLER               PIC X(25) VALUE
006200             '*** CONTROL TOTALS ***  '.
006300         10  FILLER               PIC X(18) VALUE
006400             'FIELDS COMPARED: '.
006500         10  VGT-FIELDS-COMPARED  PIC ZZZ,ZZ9.
006600         10  FILLER               PIC X(68) VALUE SPACE.
006700     05  VR-GT-LINE-2.
006800         10  FILLER               PIC X(10) VALUE 'MATCHES:  '.
006900         10  VGT-MATCHES          PIC ZZZ,ZZ9.
007000         10  FILLER               PIC X(03) VALUE SPACE.
007100         10  FILLER               PIC X(18) VALUE
007200             'PARTIAL MATCHES:  '.
007300         10  VGT-PARTIAL          PIC ZZZ,ZZ9.
007400         10  FILLER               PIC X(03) VALUE SPACE.
007500         10  FILLER               PIC X(11) VALUE 'MISMATCHES:'.
007600         10  VGT-MISMATCHES       PIC ZZZ,ZZ9.
007700         10  FILLER               PIC X(68) VALUE SPACE.

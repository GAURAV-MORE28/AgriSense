000100*================================================================*
000200* PROGRAM NAME:    SCHMMTCH
000300* ORIGINAL AUTHOR: R. KALSI
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/18/87 R. KALSI        CREATED -- NIGHTLY SCHEME-MATCH BATCH  AGX-0140
000900*                          FOR THE SUBSIDY ELIGIBILITY PROJECT,
001000*                          TICKET AGX-0140.
001100* 03/11/87 R. KALSI        SPLIT RULE/SCORE/RANK LOGIC OUT TO     AGX-0145
001200*                          CALLED SUBPROGRAMS RULESENG, ELIGENG,
001300*                          RANKENG PER AGX-0145 -- THIS PROGRAM
001400*                          WAS GROWING PAST WHAT ONE COMPILE UNIT
001500*                          SHOULD CARRY.
001600* 06/30/89 T. FERREIRA     RAISED SCHEME TABLE CEILING FROM 40 TO AGX-0300
001700*                          100 ENTRIES, AGX-0300.
001800* 11/19/91 T. FERREIRA     CHANGED RULE ATTACH TO SEARCH ALL ON   AGX-0388
001900*                          SCHEME-ID -- PRIOR CODE DID A LINEAR
002000*                          SCAN OF THE TABLE FOR EVERY RULE READ,
002100*                          AGX-0388.
002200* 01/08/99 M. OKONKWO      YEAR-2000 READINESS REVIEW -- RUN-DATE AGX-0530
002300*                          HEADING NOW CARRIES A 4-DIGIT YEAR
002400*                          (WAS 2-DIGIT), AGX-0530.
002500* 07/22/03 M. OKONKWO      TOP-K CEILING PARAMETERIZED AS         AGX-0619
002600*                          WS-TOP-K-LIMIT, AGX-0619 (STILL SET TO
002700*                          10 -- REQUEST WAS TO MAKE IT EASY TO
002800*                          CHANGE, NOT TO CHANGE IT).
002900* 09/17/07 S. PELLETIER    GRAND-TOTAL LINE 4 NOW SHOWS ELIGIBLE- AGX-0690
003000*                          ONLY BENEFIT, NOT ALL RECOMMENDATIONS,
003100*                          AGX-0690.
003200* 02/05/11 D. ARCENEAUX    BLANK-PROFILE-ID ROWS NOW COUNTED AND  AGX-0741
003300*                          SKIPPED BEFORE THE SORT INSTEAD OF
003400*                          RUNNING THROUGH IT, AGX-0741 -- PROD
003500*                          SUPPORT WAS SEEING A HANDFUL OF ZERO-
003600*                          SCORE SORT-WORK RECORDS EVERY NIGHT.
003700*================================================================*
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.  SCHMMTCH.
004000 AUTHOR.         R. KALSI.
004100 INSTALLATION.   AGRI SUBSIDY SYSTEMS GROUP.
004200 DATE-WRITTEN.   02/18/87.
004300 DATE-COMPILED.
004400 SECURITY.       NON-CONFIDENTIAL.
004500*================================================================*
004600* NIGHTLY SCHEME-MATCH BATCH DRIVER.  LOADS THE SCHEME AND SCHEME-
004700* RULE FILES INTO A WORKING-STORAGE TABLE, THEN FOR EACH FARMER
004800* PROFILE EVALUATES EVERY SCHEME (CALLING RULESENG, ELIGENG AND
004900* RANKENG), SORTS THAT PROFILE'S RESULTS, KEEPS THE TOP TEN, AND
005000* WRITES THEM TO RECOMMND WHILE PRINTING THE MATCHRPT COLUMNAR
005100* REPORT WITH A SUBTOTAL ON EACH PROFILE-ID BREAK.
005200*================================================================*
005300 ENVIRONMENT DIVISION.
005400*----------------------------------------------------------------*
005500 CONFIGURATION SECTION.
005600*----------------------------------------------------------------*
005700* UPSI-0 ON LETS THE OPERATOR SUPPRESS MATCHRPT'S DETAIL LINES
005800* FOR A RUN (TOTALS-ONLY) WITHOUT A RECOMPILE -- SET VIA THE JCL
005900* UPSI PARM.  DEFAULT OFF (DETAIL PRINTS) SINCE THE SWITCH READS
006000* AS ON ONLY WHEN THE BYTE IS NONZERO.
006100*----------------------------------------------------------------*
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     UPSI-0 ON STATUS IS DETAIL-SUPPRESS.
006500*----------------------------------------------------------------*
006600 INPUT-OUTPUT SECTION.
006700*----------------------------------------------------------------*
006800 FILE-CONTROL.
006900     SELECT SCHEMES-FILE      ASSIGN TO SCHEMES
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS WS-SCHEMES-STATUS.
007200     SELECT SCHEME-RULES-FILE ASSIGN TO SCHEMERUL
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS WS-SCHEME-RULES-STATUS.
007500     SELECT PROFILES-FILE     ASSIGN TO PROFILES
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS WS-PROFILES-STATUS.
007800     SELECT RECOMMND-FILE     ASSIGN TO RECOMMND
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WS-RECOMMND-STATUS.
008100     SELECT MATCHRPT-FILE     ASSIGN TO MATCHRPT
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WS-MATCHRPT-STATUS.
008400     SELECT SORT-WORK         ASSIGN TO SORTWK01.
008500*================================================================*
008600 DATA DIVISION.
008700*----------------------------------------------------------------*
008800 FILE SECTION.
008900*----------------------------------------------------------------*
009000* SCHEMES MASTER -- ONE ROW PER SUBSIDY SCHEME, SORTED ASCENDING
009100* ON SF-SCHEME-ID BY THE EXTRACT THAT BUILDS THIS FILE (THE
009200* SORTED ARRIVAL ORDER IS WHAT LETS 1210-ATTACH-ONE-RULE USE
009300* SEARCH ALL BELOW INSTEAD OF A LINEAR SCAN).  SF-REQUIRED-DOCS
009400* IS FIVE SLOTS WIDE EVEN THOUGH SF-REQUIRED-DOC-COUNT RARELY
009500* RUNS PAST THREE -- ROOM WAS LEFT FOR GROWTH WHEN THE LAYOUT
009600* WAS FIRST CUT.
009700*----------------------------------------------------------------*
009800 FD  SCHEMES-FILE
009900     RECORD CONTAINS 240 CHARACTERS
010000     LABEL RECORDS ARE STANDARD.
010100 01  SF-SCHEME-FILE-REC.
010200     05  SF-SCHEME-ID             PIC X(20).
010300     05  SF-SCHEME-NAME           PIC X(40).
010400     05  SF-CATEGORY              PIC X(15).
010500     05  SF-MAX-BENEFIT           PIC 9(08)V99.
010600     05  SF-BENEFIT-TYPE          PIC X(12).
010700     05  SF-BENEFIT-PER-HECTARE   PIC 9(07)V99.
010800     05  SF-BENEFIT-PERCENTAGE    PIC 9(03)V99.
010900     05  SF-BASE-AMOUNT           PIC 9(08)V99.
011000     05  SF-PRIORITY-WEIGHT       PIC 9V99.
011100     05  SF-RULES-LOGIC           PIC X(03).
011200     05  SF-RULE-COUNT            PIC 9(02).
011300     05  SF-REQUIRED-DOC-COUNT    PIC 9(01).
011400     05  SF-REQUIRED-DOCS.
011500         10  SF-REQUIRED-DOC      PIC X(20) OCCURS 5 TIMES.
011600     05  FILLER                   PIC X(10).
011700*----------------------------------------------------------------*
011800* SCHEME RULES DETAIL -- ONE ROW PER ELIGIBILITY RULE, KEYED BACK
011900* TO ITS OWNING SCHEME BY RF-RULE-SCHEME-ID.  UNLIKE THE SCHEMES
012000* FILE, THIS ONE ARRIVES IN NO PARTICULAR ORDER RELATIVE TO THE
012100* SCHEME TABLE -- THAT IS EXACTLY WHY 1210-ATTACH-ONE-RULE NEEDS
012200* A SEARCH ALL RATHER THAN A MATCHING READ.
012300*----------------------------------------------------------------*
012400 FD  SCHEME-RULES-FILE
012500     RECORD CONTAINS 160 CHARACTERS
012600     LABEL RECORDS ARE STANDARD.
012700 01  RF-RULE-FILE-REC.
012800     05  RF-RULE-SCHEME-ID        PIC X(20).
012900     05  RF-RULE-ID               PIC X(20).
013000     05  RF-RULE-FIELD            PIC X(20).
013100     05  RF-RULE-OPERATOR         PIC X(10).
013200     05  RF-RULE-VALUE-NUM        PIC 9(08)V99.
013300     05  RF-RULE-VALUE-TXT        PIC X(20).
013400     05  RF-RULE-DESC             PIC X(50).
013500     05  FILLER                   PIC X(10).
013600*----------------------------------------------------------------*
013700* FARMER PROFILE EXTRACT -- LAYOUT LIVES IN FARMPROF SINCE
013800* RULESENG, ELIGENG, AND RANKENG ALL COPY THE SAME RECORD INTO
013900* THEIR OWN LINKAGE SECTIONS.  ONE READ HERE DRIVES THE ENTIRE
014000* SCHEME-MATCH PASS FOR THAT FARMER (SEE 2200 BELOW).
014100*----------------------------------------------------------------*
014200 FD  PROFILES-FILE
014300     RECORD CONTAINS 220 CHARACTERS
014400     LABEL RECORDS ARE STANDARD.
014500 COPY FARMPROF.
014600*----------------------------------------------------------------*
014700* RECOMMENDATION OUTPUT -- UP TO WS-TOP-K-LIMIT ROWS PER PROFILE,
014800* ONE PER RECOMMENDED SCHEME, IN RANK ORDER.  THIS IS THE FILE
014900* THE DOWNSTREAM NOTIFICATION EXTRACT FEEDS FROM -- DO NOT CHANGE
015000* THE FIELD ORDER WITHOUT COORDINATING WITH THAT TEAM.
015100*----------------------------------------------------------------*
015200 FD  RECOMMND-FILE
015300     RECORD CONTAINS 180 CHARACTERS
015400     LABEL RECORDS ARE STANDARD.
015500 01  RMF-RECOMMND-FILE-REC.
015600     05  RMF-PROFILE-ID           PIC X(12).
015700     05  RMF-SCHEME-ID            PIC X(20).
015800     05  RMF-RANK                 PIC 9(02).
015900     05  RMF-SCORE                PIC 9(03)V99.
016000     05  RMF-BENEFIT              PIC 9(08)V99.
016100     05  RMF-ELIG-PCT             PIC 9(03)V99.
016200     05  RMF-STATUS               PIC X(20).
016300     05  RMF-CONFIDENCE           PIC X(06).
016400     05  RMF-SUCCESS-PROB         PIC 9V99.
016500     05  RMF-MATCHED-COUNT        PIC 9(02).
016600     05  RMF-FAILING-COUNT        PIC 9(02).
016700     05  RMF-EXPLANATION          PIC X(80).
016800     05  FILLER                   PIC X(13).
016900*----------------------------------------------------------------*
017000 FD  MATCHRPT-FILE
017100     RECORD CONTAINS 132 CHARACTERS
017200     LABEL RECORDS ARE STANDARD.
017300 01  MATCHRPT-PRINT-LINE          PIC X(132).
017400*----------------------------------------------------------------*
017500 SD  SORT-WORK.
017600 COPY RECOMM.
017700*================================================================*
017800 WORKING-STORAGE SECTION.
017900*----------------------------------------------------------------*
018000* WORK AREAS USED WHILE LOADING THE SCHEME AND SCHEME-RULE FILES
018100* INTO THE IN-MEMORY TABLE.  SCHEME-REC/SCHEME-RULE-REC ARE THE
018200* COPYBOOK'S OWN SCRATCH LAYOUTS FOR ONE ENTRY AT A TIME.
018300*----------------------------------------------------------------*
018400 COPY SCHEME.
018500*----------------------------------------------------------------*
018600* PARAMETER BLOCKS FOR THE THREE CALLED ENGINES -- THE SAME COPY-
018700* BOOKS THEY USE IN THEIR OWN LINKAGE SECTIONS, HELD HERE IN
018800* WORKING-STORAGE SINCE SCHMMTCH IS THE ONE THAT BUILDS AND PASSES
018900* THEM.
019000*----------------------------------------------------------------*
019100 COPY RULESLNK.
019200*----------------------------------------------------------------*
019300 COPY ELIGLNK.
019400*----------------------------------------------------------------*
019500 COPY RANKLNK.
019600*----------------------------------------------------------------*
019700 COPY PRINTCTL.
019800*----------------------------------------------------------------*
019900 COPY MATCHFMT.
020000*----------------------------------------------------------------*
020100* IN-MEMORY SCHEME TABLE.  LOADED ONCE AT THE TOP OF THE RUN AND
020200* HELD FOR THE LIFE OF THE JOB -- SEE 1100/1200.  WST-IDX DOUBLES
020300* AS THE SEARCH-ALL INDEX (1200) AND THE ORDINARY SUBSCRIPT USED
020400* WHILE EVALUATING SCHEMES AGAINST A PROFILE (2310).
020500*----------------------------------------------------------------*
020600* WST-RULE-TABLE NESTS 30 RULE SLOTS INSIDE EACH OF THE 100
020700* SCHEME SLOTS -- NO SCHEME ON FILE HAS EVER CARRIED MORE THAN
020800* A DOZEN RULES, SO 30 LEAVES ROOM WITHOUT BLOATING THE TABLE
020900* PAST WHAT ONE REGION CAN HOLD COMFORTABLY.
021000*----------------------------------------------------------------*
021100 01  WS-SCHEME-TABLE-AREA.
021200     05  WS-SCHEME-TABLE-COUNT    PIC 9(03) COMP VALUE ZERO.
021300     05  WS-SCHEME-TABLE OCCURS 1 TO 100 TIMES
021400             DEPENDING ON WS-SCHEME-TABLE-COUNT
021500             ASCENDING KEY IS WST-SCHEME-ID
021600             INDEXED BY WST-IDX.
021700         10  WST-SCHEME-ID            PIC X(20).
021800         10  WST-SCHEME-NAME          PIC X(40).
021900         10  WST-CATEGORY             PIC X(15).
022000         10  WST-MAX-BENEFIT          PIC 9(08)V99.
022100         10  WST-BENEFIT-TYPE         PIC X(12).
022200         10  WST-BENEFIT-PER-HECTARE  PIC 9(07)V99.
022300         10  WST-BENEFIT-PERCENTAGE   PIC 9(03)V99.
022400         10  WST-BASE-AMOUNT          PIC 9(08)V99.
022500         10  WST-PRIORITY-WEIGHT      PIC 9V99.
022600         10  WST-RULES-LOGIC          PIC X(03).
022700         10  WST-RULE-COUNT           PIC 9(02).
022800         10  WST-REQUIRED-DOC-COUNT   PIC 9(01).
022900         10  WST-RULE-TABLE OCCURS 30 TIMES.
023000             15  WST-RULE-FIELD       PIC X(20).
023100             15  WST-RULE-OPERATOR    PIC X(10).
023200             15  WST-RULE-VALUE-NUM   PIC 9(08)V99.
023300             15  WST-RULE-VALUE-TXT   PIC X(20).
023400             15  WST-RULE-DESC        PIC X(50).
023500*----------------------------------------------------------------*
023600* FILE STATUS FIELDS FOR ALL FIVE FILES.  ONLY THE THREE INPUT
023700* FILES CARRY AN EOF CONDITION -- THE TWO OUTPUT FILES ARE
023800* WRITE-ONLY AND THIS PROGRAM HAS NO WRITE-ERROR RECOVERY BEYOND
023900* WHATEVER THE RUNTIME DOES ON A NON-ZERO STATUS (THE JOB ABENDS,
024000* WHICH IS THE SHOP'S STANDARD FOR THIS BATCH STREAM).
024100*----------------------------------------------------------------*
024200 01  WS-FILE-STATUS-FIELDS.
024300     05  WS-SCHEMES-STATUS        PIC X(02).
024400         88  WS-SCHEMES-OK                 VALUE '00'.
024500         88  WS-SCHEMES-EOF                 VALUE '10'.
024600     05  WS-SCHEME-RULES-STATUS   PIC X(02).
024700         88  WS-SCHEME-RULES-OK              VALUE '00'.
024800         88  WS-SCHEME-RULES-EOF              VALUE '10'.
024900     05  WS-PROFILES-STATUS       PIC X(02).
025000         88  WS-PROFILES-OK                   VALUE '00'.
025100         88  WS-PROFILES-EOF                   VALUE '10'.
025200     05  WS-RECOMMND-STATUS       PIC X(02).
025300         88  WS-RECOMMND-OK                    VALUE '00'.
025400     05  WS-MATCHRPT-STATUS       PIC X(02).
025500         88  WS-MATCHRPT-OK                    VALUE '00'.
025600*----------------------------------------------------------------*
025700* WS-SORT-EOF-SW IS SET BY THE RETURN ... AT END IN 2410 AND
025800* TESTED BY THE PERFORM ... UNTIL IN 2400 -- A SEPARATE SWITCH
025900* FROM THE THREE FILE-STATUS 88-LEVELS ABOVE SINCE THE SORT WORK
026000* FILE HAS NO FILE STATUS OF ITS OWN ON THIS COMPILER.
026100*----------------------------------------------------------------*
026200 01  WS-SWITCHES.
026300     05  WS-SORT-EOF-SW           PIC X(01) VALUE 'N'.
026400         88  WS-SORT-EOF                    VALUE 'Y'.
026500*----------------------------------------------------------------*
026600* RUN-LEVEL COUNTERS AND THE TOP-K CEILING.  ALL COMP FOR SPEED
026700* SINCE SEVERAL ARE INCREMENTED ONCE PER SCHEME PER PROFILE --
026800* WS-TOTAL-SCHEMES-EVAL ALONE CAN RUN WELL PAST A MILLION ON A
026900* FULL NIGHTLY FILE, HENCE THE 9(08).
027000*----------------------------------------------------------------*
027100 01  WS-COUNTERS.
027200     05  WS-RULE-COPY-IDX         PIC 9(02) COMP.
027300     05  WS-RANK-CTR              PIC 9(02) COMP.
027400     05  WS-TOP-K-LIMIT           PIC 9(02) COMP VALUE 10.
027500     05  WS-TOTAL-PROFILES        PIC 9(06) COMP VALUE ZERO.
027600     05  WS-TOTAL-SCHEMES-EVAL    PIC 9(08) COMP VALUE ZERO.
027700     05  WS-TOTAL-RECS-WRITTEN    PIC 9(06) COMP VALUE ZERO.
027800     05  WS-COUNT-ELIGIBLE        PIC 9(06) COMP VALUE ZERO.
027900     05  WS-COUNT-PARTIAL         PIC 9(06) COMP VALUE ZERO.
028000     05  WS-COUNT-INELIGIBLE      PIC 9(06) COMP VALUE ZERO.
028100 01  WS-COUNTERS-TRACE REDEFINES WS-COUNTERS PIC X(30).
028200*----------------------------------------------------------------*
028300* STANDALONE SCRATCH ITEMS -- NEITHER OF THESE NEEDS A GROUP, SO
028400* THEY SIT HERE AT THE 77 LEVEL RATHER THAN PADDING OUT AN 01.
028500* WS-BLANK-PROFILE-COUNT TALLIES PROFILES-FILE RECORDS SKIPPED
028600* FOR A BLANK PROFILE-ID, AGX-0741.
028700*----------------------------------------------------------------*
028800 77  WS-BLANK-PROFILE-COUNT       PIC 9(04) COMP VALUE ZERO.
028900 77  WS-ABEND-TRAP-SW             PIC X(01) VALUE 'N'.
029000*----------------------------------------------------------------*
029100* RESET AT THE TOP OF EACH PROFILE IN 2200, THESE THREE CARRY
029200* THE CURRENT PROFILE-ID BREAK'S RECORD COUNT AND ELIGIBLE-ONLY
029300* BENEFIT SUBTOTAL THROUGH TO 2420-PRINT-SUBTOTAL.
029400*----------------------------------------------------------------*
029500 01  WS-PROFILE-BREAK-FIELDS.
029600     05  WS-PROFILE-REC-COUNT     PIC 9(03) COMP VALUE ZERO.
029700     05  WS-PROFILE-ELIG-BENEFIT  PIC 9(08)V99 VALUE ZERO.
029800     05  WS-CURRENT-PROFILE-ID    PIC X(12).
029900 01  WS-PROFILE-BREAK-TRACE REDEFINES WS-PROFILE-BREAK-FIELDS
030000                              PIC X(22).
030100*----------------------------------------------------------------*
030200* RUN-WIDE ELIGIBLE-BENEFIT GRAND TOTAL, AGX-0690 -- 9(09) SINCE
030300* A FULL NIGHTLY RUN ACROSS EVERY PROFILE CAN EASILY CLEAR THE
030400* 8-DIGIT RANGE OF A SINGLE SCHEME'S MAX BENEFIT.
030500*----------------------------------------------------------------*
030600 01  WS-GRAND-BENEFIT-TOTAL       PIC 9(09)V99 VALUE ZERO.
030700*----------------------------------------------------------------*
030800* RUN DATE, CAPTURED ONCE IN 1000-OPEN-FILES.  WS-TODAY-CENTURY
030900* IS THE PLAIN-TEXT TRACE VIEW; WS-TODAY-4 IS THE 4-DIGIT-YEAR
031000* VIEW BUILT FROM IT FOR THE REPORT HEADING, ADDED PER AGX-0530
031100* -- THE ORIGINAL HEADING CARRIED ONLY A 2-DIGIT YEAR.
031200*----------------------------------------------------------------*
031300 01  WS-TODAY.
031400     05  WS-TODAY-YY              PIC 9(02).
031500     05  WS-TODAY-MM              PIC 9(02).
031600     05  WS-TODAY-DD              PIC 9(02).
031700 01  WS-TODAY-CENTURY REDEFINES WS-TODAY PIC X(06).
031800 01  WS-TODAY-4.
031900     05  WS-TODAY-CC              PIC 9(02) VALUE 20.
032000     05  WS-TODAY-YY-4            PIC 9(02).
032100*================================================================*
032200 LINKAGE SECTION.
032300*================================================================*
032400 PROCEDURE DIVISION.
032500*----------------------------------------------------------------*
032600* MAIN LINE.  LOAD THE WHOLE SCHEME UNIVERSE INTO WORKING-STORAGE
032700* ONCE (1100/1200), THEN STREAM THE PROFILES FILE ONE FARMER AT A
032800* TIME THROUGH 2200 -- THE SCHEME TABLE NEVER CHANGES WITHIN A
032900* RUN SO THERE IS NO NEED TO RELOAD IT PER PROFILE.  THE GRAND
033000* TOTALS LINE IS WRITTEN ONCE, AFTER THE LAST PROFILE, NOT AS A
033100* RUNNING FOOTER ON EVERY PAGE.
033200*----------------------------------------------------------------*
033300 0000-MAIN-PARAGRAPH.
033400*----------------------------------------------------------------*
033500     PERFORM 1000-OPEN-FILES.
033600     PERFORM 1100-LOAD-SCHEME-TABLE.
033700     PERFORM 1200-LOAD-SCHEME-RULES.
033800     PERFORM 1900-INITIALIZE-TOTALS.
033900     PERFORM 2100-READ-PROFILE.
034000     PERFORM 2200-PROCESS-ONE-PROFILE THRU 2200-PROCESS-ONE-PROFILE-EXIT
034100         UNTIL WS-PROFILES-EOF.
034200     PERFORM 8000-PRINT-GRAND-TOTALS.
034300     PERFORM 9900-CLOSE-FILES.
034400     STOP RUN.
034500*----------------------------------------------------------------*
034600* OPENS ALL FIVE FILES AND CAPTURES THE RUN DATE ONCE, UP FRONT,
034700* SO THE SAME WS-TODAY VALUE HEADS EVERY PAGE OF MATCHRPT EVEN
034800* IF THE RUN CROSSES MIDNIGHT.  WS-TODAY-YY-4 IS THE 4-DIGIT-YEAR
034900* VIEW ADDED PER AGX-0530 -- SEE 9100-PRINT-HEADING-LINES.
035000*----------------------------------------------------------------*
035100 1000-OPEN-FILES.
035200*----------------------------------------------------------------*
035300     OPEN INPUT  SCHEMES-FILE.
035400     OPEN INPUT  SCHEME-RULES-FILE.
035500     OPEN INPUT  PROFILES-FILE.
035600     OPEN OUTPUT RECOMMND-FILE.
035700     OPEN OUTPUT MATCHRPT-FILE.
035800     ACCEPT WS-TODAY FROM DATE.
035900     MOVE WS-TODAY-YY             TO WS-TODAY-YY-4.
036000*----------------------------------------------------------------*
036100* ONE PASS OF SCHEMES-FILE INTO WS-SCHEME-TABLE.  THE TABLE IS
036200* SIZED TO 100 ENTRIES (RAISED FROM 40 PER AGX-0300) -- A RUN
036300* WITH MORE SCHEMES THAN THAT ON FILE WILL ABEND ON THE OCCURS
036400* DEPENDING ON OVERFLOW, WHICH THIS SHOP CONSIDERS THE CORRECT
036500* BEHAVIOR (THE JCL WOULD NEED RE-TUNING ANYWAY).
036600*----------------------------------------------------------------*
036700 1100-LOAD-SCHEME-TABLE.
036800*----------------------------------------------------------------*
036900     READ SCHEMES-FILE INTO SCHEME-REC
037000         AT END SET WS-SCHEMES-EOF TO TRUE.
037100     PERFORM 1110-STORE-ONE-SCHEME UNTIL WS-SCHEMES-EOF.
037200*----------------------------------------------------------------*
037300* ONE SCHEME ROW INTO ONE TABLE ENTRY.  WST-RULE-COUNT STARTS AT
037400* ZERO HERE AND IS BUILT UP BY 1220-STORE-ONE-RULE BELOW AS THE
037500* SCHEME-RULES FILE IS READ -- SF-RULE-COUNT ON THE SCHEMES FILE
037600* ITSELF IS NOT TRUSTED FOR THIS (IT IS A HEADER COUNT CARRIED
037700* FOR HUMAN READERS OF THE FILE, NOT FOR THE PROGRAM).
037800*----------------------------------------------------------------*
037900 1110-STORE-ONE-SCHEME.
038000*----------------------------------------------------------------*
038100     ADD 1                        TO WS-SCHEME-TABLE-COUNT.
038200     SET WST-IDX                  TO WS-SCHEME-TABLE-COUNT.
038300     MOVE SC-SCHEME-ID            TO WST-SCHEME-ID(WST-IDX).
038400     MOVE SC-SCHEME-NAME          TO WST-SCHEME-NAME(WST-IDX).
038500     MOVE SC-CATEGORY             TO WST-CATEGORY(WST-IDX).
038600     MOVE SC-MAX-BENEFIT          TO WST-MAX-BENEFIT(WST-IDX).
038700     MOVE SC-BENEFIT-TYPE         TO WST-BENEFIT-TYPE(WST-IDX).
038800     MOVE SC-BENEFIT-PER-HECTARE  TO
038900         WST-BENEFIT-PER-HECTARE(WST-IDX).
039000     MOVE SC-BENEFIT-PERCENTAGE   TO
039100         WST-BENEFIT-PERCENTAGE(WST-IDX).
039200     MOVE SC-BASE-AMOUNT          TO WST-BASE-AMOUNT(WST-IDX).
039300     MOVE SC-PRIORITY-WEIGHT      TO WST-PRIORITY-WEIGHT(WST-IDX).
039400     MOVE SC-RULES-LOGIC          TO WST-RULES-LOGIC(WST-IDX).
039500     MOVE ZERO                    TO WST-RULE-COUNT(WST-IDX).
039600     MOVE SC-REQUIRED-DOC-COUNT   TO
039700         WST-REQUIRED-DOC-COUNT(WST-IDX).
039800     READ SCHEMES-FILE INTO SCHEME-REC
039900         AT END SET WS-SCHEMES-EOF TO TRUE.
040000*----------------------------------------------------------------*
040100* ATTACH EACH RULE TO ITS OWNING SCHEME.  THE SCHEME TABLE IS
040200* ASCENDING ON WST-SCHEME-ID (THE SCHEMES FILE ARRIVES SORTED, SEE
040300* FILE NOTE), SO SEARCH ALL BINARY-SEARCHES IT RATHER THAN
040400* SCANNING LINEARLY FOR EVERY RULE READ (AGX-0388).
040500*----------------------------------------------------------------*
040600 1200-LOAD-SCHEME-RULES.
040700*----------------------------------------------------------------*
040800     READ SCHEME-RULES-FILE INTO SCHEME-RULE-REC
040900         AT END SET WS-SCHEME-RULES-EOF TO TRUE.
041000     PERFORM 1210-ATTACH-ONE-RULE UNTIL WS-SCHEME-RULES-EOF.
041100*----------------------------------------------------------------*
041200 1210-ATTACH-ONE-RULE.
041300*----------------------------------------------------------------*
041400     SEARCH ALL WST-IDX
041500         AT END
041600             DISPLAY 'SCHMMTCH: RULE FOR UNKNOWN SCHEME '
041700                 SR-RULE-SCHEME-ID
041800         WHEN WST-SCHEME-ID(WST-IDX) = SR-RULE-SCHEME-ID
041900             PERFORM 1220-STORE-ONE-RULE.
042000     READ SCHEME-RULES-FILE INTO SCHEME-RULE-REC
042100         AT END SET WS-SCHEME-RULES-EOF TO TRUE.
042200*----------------------------------------------------------------*
042300 1220-STORE-ONE-RULE.
042400*----------------------------------------------------------------*
042500     ADD 1 TO WST-RULE-COUNT(WST-IDX).
042600     MOVE SR-RULE-FIELD           TO
042700         WST-RULE-FIELD(WST-IDX, WST-RULE-COUNT(WST-IDX)).
042800     MOVE SR-RULE-OPERATOR        TO
042900         WST-RULE-OPERATOR(WST-IDX, WST-RULE-COUNT(WST-IDX)).
043000     MOVE SR-RULE-VALUE-NUM       TO
043100         WST-RULE-VALUE-NUM(WST-IDX, WST-RULE-COUNT(WST-IDX)).
043200     MOVE SR-RULE-VALUE-TXT       TO
043300         WST-RULE-VALUE-TXT(WST-IDX, WST-RULE-COUNT(WST-IDX)).
043400     MOVE SR-RULE-DESC            TO
043500         WST-RULE-DESC(WST-IDX, WST-RULE-COUNT(WST-IDX)).
043600*----------------------------------------------------------------*
043700* RUN-LEVEL COUNTERS FOR THE GRAND-TOTAL LINES PRINTED BY
043800* 8000-PRINT-GRAND-TOTALS -- ZEROED ONCE, HERE, NOT PER PROFILE.
043900*----------------------------------------------------------------*
044000 1900-INITIALIZE-TOTALS.
044100*----------------------------------------------------------------*
044200     MOVE ZERO                    TO WS-TOTAL-PROFILES
044300                                      WS-TOTAL-SCHEMES-EVAL
044400                                      WS-TOTAL-RECS-WRITTEN
044500                                      WS-COUNT-ELIGIBLE
044600                                      WS-COUNT-PARTIAL
044700                                      WS-COUNT-INELIGIBLE
044800                                      WS-GRAND-BENEFIT-TOTAL.
044900*----------------------------------------------------------------*
045000 2100-READ-PROFILE.
045100*----------------------------------------------------------------*
045200     READ PROFILES-FILE
045300         AT END SET WS-PROFILES-EOF TO TRUE.
045400*----------------------------------------------------------------*
045500* ONE FARMER, ONE SORT.  EVERY SCHEME IN THE TABLE IS EVALUATED
045600* AGAINST THIS PROFILE BY THE SORT'S INPUT PROCEDURE
045700* (2300-EVALUATE-ALL-SCHEMES), THE SORT ITSELF ORDERS THE
045800* RESULTING RECOMMENDATIONS BY STATUS GROUP THEN RANK SCORE, AND
045900* THE OUTPUT PROCEDURE (2400) KEEPS ONLY THE TOP WS-TOP-K-LIMIT.
046000* THE NEXT PROFILE IS READ AT THE BOTTOM SO THE CALLER'S
046100* UNTIL WS-PROFILES-EOF TEST SEES THE RIGHT RECORD EACH TIME.
046200*----------------------------------------------------------------*
046300 2200-PROCESS-ONE-PROFILE.
046400*----------------------------------------------------------------*
046500* A BLANK PROFILE-ID MEANS AN UPSTREAM EXTRACT PROBLEM -- THERE
046600* IS NOTHING TO SORT OR SCORE FOR IT, SO IT IS COUNTED AND
046700* SKIPPED RATHER THAN RUN THROUGH THE FULL SORT, AGX-0741.
046800*----------------------------------------------------------------*
046900     ADD 1                        TO WS-TOTAL-PROFILES.
047000     IF  FP-PROFILE-ID = SPACE
047100         ADD 1                    TO WS-BLANK-PROFILE-COUNT
047200         DISPLAY 'SCHMMTCH: BLANK PROFILE-ID, RECORD SKIPPED'
047300         GO TO 2200-READ-NEXT-PROFILE
047400     END-IF.
047500     MOVE FP-PROFILE-ID            TO WS-CURRENT-PROFILE-ID.
047600     MOVE ZERO                    TO WS-PROFILE-REC-COUNT
047700                                      WS-PROFILE-ELIG-BENEFIT.
047800     MOVE 'N'                     TO WS-SORT-EOF-SW.
047900     SORT SORT-WORK
048000         ON ASCENDING  KEY SR-STATUS-GROUP
048100         ON DESCENDING KEY SR-RANK-SCORE
048200         INPUT PROCEDURE  IS 2300-EVALUATE-ALL-SCHEMES
048300         OUTPUT PROCEDURE IS 2400-OUTPUT-TOP-TEN.
048400 2200-READ-NEXT-PROFILE.
048500     PERFORM 2100-READ-PROFILE.
048600 2200-PROCESS-ONE-PROFILE-EXIT.
048700     EXIT.
048800*----------------------------------------------------------------*
048900* SORT INPUT PROCEDURE -- RELEASES ONE SORT-RECOMMENDATION PER
049000* SCHEME IN THE TABLE, REGARDLESS OF ELIGIBILITY.  INELIGIBLE
049100* SCHEMES STILL GET A SORT-WORK RECORD SO THE GRAND-TOTAL
049200* INELIGIBLE COUNT IN 2412 IS ACCURATE -- ONLY THE TOP-TEN
049300* OUTPUT STEP (2400) FILTERS ON RANK.
049400*----------------------------------------------------------------*
049500 2300-EVALUATE-ALL-SCHEMES.
049600*----------------------------------------------------------------*
049700     PERFORM 2310-EVALUATE-ONE-SCHEME
049800         VARYING WST-IDX FROM 1 BY 1
049900         UNTIL WST-IDX > WS-SCHEME-TABLE-COUNT.
050000*----------------------------------------------------------------*
050100* ONE SCHEME AGAINST THE CURRENT PROFILE -- BUILD EACH ENGINE'S
050200* PARAMETER BLOCK, CALL IT, THEN FOLD THE THREE ENGINES' RESULTS
050300* INTO ONE SORT-RECOMMENDATION.  THE CALL ORDER MATTERS: ELIGENG
050400* NEEDS RULESENG'S PER-RULE PASS/FAIL FLAGS (2312), AND RANKENG
050500* NEEDS BOTH RULESENG'S COUNTS AND ELIGENG'S PERCENTAGE (2313).
050600*----------------------------------------------------------------*
050700 2310-EVALUATE-ONE-SCHEME.
050800*----------------------------------------------------------------*
050900     ADD 1                        TO WS-TOTAL-SCHEMES-EVAL.
051000     PERFORM 2311-BUILD-RULE-EVAL-SET.
051100     CALL 'RULESENG' USING FARMER-PROFILE-REC,
051200         RULE-EVAL-SET, RULE-EVAL-RESULT.
051300     PERFORM 2312-BUILD-ELIG-PARMS.
051400     CALL 'ELIGENG' USING ELIG-ENGINE-PARMS.
051500     PERFORM 2313-BUILD-RANK-PARMS.
051600     CALL 'RANKENG' USING RANK-ENGINE-PARMS.
051700     PERFORM 2314-BUILD-SORT-RECORD.
051800     RELEASE SORT-RECOMMENDATION.
051900*----------------------------------------------------------------*
052000* COPIES THIS SCHEME'S RULE SLICE OUT OF THE TABLE AND INTO
052100* RULE-EVAL-SET, WHICH IS WHAT GETS PASSED TO RULESENG.  THE
052200* TABLE HOLDS EVERY SCHEME'S RULES AT ONCE (WST-RULE-TABLE IS
052300* KEYED BY SCHEME SUBSCRIPT AND RULE SUBSCRIPT BOTH); RULESENG
052400* ONLY EVER SEES ONE SCHEME'S WORTH VIA THIS COPY.
052500*----------------------------------------------------------------*
052600 2311-BUILD-RULE-EVAL-SET.
052700*----------------------------------------------------------------*
052800     MOVE WST-RULES-LOGIC(WST-IDX) TO RS-RULES-LOGIC.
052900     MOVE WST-RULE-COUNT(WST-IDX)  TO RS-RULE-COUNT.
053000     PERFORM 2311-5-COPY-ONE-RULE
053100         VARYING WS-RULE-COPY-IDX FROM 1 BY 1
053200         UNTIL WS-RULE-COPY-IDX > WST-RULE-COUNT(WST-IDX).
053300*----------------------------------------------------------------*
053400 2311-5-COPY-ONE-RULE.
053500*----------------------------------------------------------------*
053600     MOVE WST-RULE-FIELD(WST-IDX, WS-RULE-COPY-IDX) TO
053700         RS-RULE-FIELD(WS-RULE-COPY-IDX).
053800     MOVE WST-RULE-OPERATOR(WST-IDX, WS-RULE-COPY-IDX) TO
053900         RS-RULE-OPERATOR(WS-RULE-COPY-IDX).
054000     MOVE WST-RULE-VALUE-NUM(WST-IDX, WS-RULE-COPY-IDX) TO
054100         RS-RULE-VALUE-NUM(WS-RULE-COPY-IDX).
054200     MOVE WST-RULE-VALUE-TXT(WST-IDX, WS-RULE-COPY-IDX) TO
054300         RS-RULE-VALUE-TXT(WS-RULE-COPY-IDX).
054400     MOVE WST-RULE-DESC(WST-IDX, WS-RULE-COPY-IDX) TO
054500         RS-RULE-DESC(WS-RULE-COPY-IDX).
054600*----------------------------------------------------------------*
054700* ELIGENG'S PARAMETER BLOCK NEEDS RULESENG'S PASS/FAIL FLAGS,
054800* NOT THE RULE VALUES THEMSELVES -- THAT IS WHY THIS PARAGRAPH
054900* RUNS AFTER THE RULESENG CALL IN 2310, NOT BEFORE IT.
055000*----------------------------------------------------------------*
055100 2312-BUILD-ELIG-PARMS.
055200*----------------------------------------------------------------*
055300     MOVE RS-RULE-COUNT           TO EL-RULE-COUNT.
055400     MOVE WST-REQUIRED-DOC-COUNT(WST-IDX) TO
055500         EL-REQUIRED-DOC-COUNT.
055600     PERFORM 2312-5-COPY-ONE-FLAG
055700         VARYING WS-RULE-COPY-IDX FROM 1 BY 1
055800         UNTIL WS-RULE-COPY-IDX > EL-RULE-COUNT.
055900*----------------------------------------------------------------*
056000 2312-5-COPY-ONE-FLAG.
056100*----------------------------------------------------------------*
056200     MOVE RS-RULE-FIELD(WS-RULE-COPY-IDX) TO
056300         EL-RULE-FIELD(WS-RULE-COPY-IDX).
056400     MOVE RE-RULE-PASSED(WS-RULE-COPY-IDX) TO
056500         EL-RULE-PASSED(WS-RULE-COPY-IDX).
056600*----------------------------------------------------------------*
056700* RANKENG'S PARAMETER BLOCK PULLS FROM THE SCHEME TABLE (BENEFIT
056800* RULES), THE CURRENT PROFILE (ACREAGE, FOR PER-HECTARE BENEFIT),
056900* AND BOTH PRIOR ENGINES' OUTPUT -- IT RUNS LAST OF THE THREE
057000* BECAUSE RK-RANK-SCORE NEEDS EL-ELIG-PCT AND RE-MATCHED-COUNT.
057100*----------------------------------------------------------------*
057200 2313-BUILD-RANK-PARMS.
057300*----------------------------------------------------------------*
057400     MOVE WST-SCHEME-NAME(WST-IDX)          TO RK-SCHEME-NAME.
057500     MOVE WST-BENEFIT-TYPE(WST-IDX)          TO RK-BENEFIT-TYPE.
057600     MOVE WST-MAX-BENEFIT(WST-IDX)           TO RK-MAX-BENEFIT.
057700     MOVE WST-BENEFIT-PER-HECTARE(WST-IDX)   TO
057800         RK-BENEFIT-PER-HECTARE.
057900     MOVE WST-BENEFIT-PERCENTAGE(WST-IDX)    TO
058000         RK-BENEFIT-PERCENTAGE.
058100     MOVE WST-BASE-AMOUNT(WST-IDX)           TO RK-BASE-AMOUNT.
058200     MOVE WST-PRIORITY-WEIGHT(WST-IDX)       TO
058300         RK-PRIORITY-WEIGHT.
058400     MOVE FP-ACREAGE                          TO RK-ACREAGE.
058500     MOVE EL-ELIG-PCT                         TO RK-ELIG-PCT.
058600     MOVE EL-DOC-READINESS                    TO RK-DOC-READINESS.
058700     MOVE RE-MATCHED-COUNT                    TO RK-MATCHED-COUNT.
058800     MOVE RE-FAILING-COUNT                    TO RK-FAILING-COUNT.
058900     MOVE RE-FIRST-MATCHED-DESC               TO
059000         RK-FIRST-MATCHED-DESC.
059100     MOVE RE-FIRST-FAILING-DESC               TO
059200         RK-FIRST-FAILING-DESC.
059300*----------------------------------------------------------------*
059400* FOLDS ALL THREE ENGINES' OUTPUT INTO ONE SORT-RECOMMENDATION.
059500* SR-STATUS-GROUP IS THE PRIMARY SORT KEY (ASCENDING) SO FULLY
059600* ELIGIBLE SCHEMES ALWAYS SORT AHEAD OF PARTIAL, WHICH ALWAYS
059700* SORT AHEAD OF INELIGIBLE, REGARDLESS OF RANK SCORE -- A HIGH-
059800* SCORING INELIGIBLE SCHEME MUST NEVER OUTRANK A LOW-SCORING
059900* ELIGIBLE ONE.
060000*----------------------------------------------------------------*
060100 2314-BUILD-SORT-RECORD.
060200*----------------------------------------------------------------*
060300     EVALUATE EL-ELIG-STATUS
060400         WHEN 'eligible'
060500             MOVE 0                TO SR-STATUS-GROUP
060600         WHEN 'partially_eligible'
060700             MOVE 1                TO SR-STATUS-GROUP
060800         WHEN OTHER
060900             MOVE 2                TO SR-STATUS-GROUP
061000     END-EVALUATE.
061100     MOVE RK-RANK-SCORE            TO SR-RANK-SCORE.
061200     MOVE WST-SCHEME-ID(WST-IDX)   TO SR-SCHEME-ID.
061300     MOVE WST-SCHEME-NAME(WST-IDX) TO SR-SCHEME-NAME.
061400     MOVE RK-BENEFIT               TO SR-BENEFIT.
061500     MOVE EL-ELIG-PCT              TO SR-ELIG-PCT.
061600     MOVE EL-ELIG-STATUS           TO SR-STATUS.
061700     MOVE RK-CONFIDENCE            TO SR-CONFIDENCE.
061800     MOVE RK-SUCCESS-PROB          TO SR-SUCCESS-PROB.
061900     MOVE RE-MATCHED-COUNT         TO SR-MATCHED-COUNT.
062000     MOVE RE-FAILING-COUNT         TO SR-FAILING-COUNT.
062100     MOVE RK-EXPLANATION           TO SR-EXPLANATION.
062200*----------------------------------------------------------------*
062300* SORT OUTPUT PROCEDURE.  ONLY THE FIRST WS-TOP-K-LIMIT RECORDS
062400* COMING BACK OFF THE SORT ARE KEPT -- THE REMAINDER (LOWER-RANKED
062500* OR INELIGIBLE SCHEMES) ARE SIMPLY NOT RETURNED FOR, SO THEY
062600* NEVER REACH RECOMMND OR MATCHRPT.  AGX-0619 PARAMETERIZED THE
062700* LIMIT AS WS-TOP-K-LIMIT BUT LEFT THE VALUE AT 10.
062800*----------------------------------------------------------------*
062900 2400-OUTPUT-TOP-TEN.
063000*----------------------------------------------------------------*
063100     MOVE ZERO                    TO WS-RANK-CTR.
063200     PERFORM 2410-RETURN-AND-KEEP
063300         UNTIL WS-SORT-EOF OR WS-RANK-CTR = WS-TOP-K-LIMIT.
063400     PERFORM 2420-PRINT-SUBTOTAL.
063500*----------------------------------------------------------------*
063600 2410-RETURN-AND-KEEP.
063700*----------------------------------------------------------------*
063800     RETURN SORT-WORK
063900         AT END
064000             SET WS-SORT-EOF TO TRUE
064100         NOT AT END
064200             PERFORM 2411-KEEP-ONE-RECORD
064300     END-RETURN.
064400*----------------------------------------------------------------*
064500* WRITES ONE RECOMMND RECORD AND, UNLESS UPSI-0 HAS SUPPRESSED
064600* DETAIL PRINTING FOR THIS RUN, ONE MATCHRPT DETAIL LINE.  RANK
064700* IS ASSIGNED HERE FROM WS-RANK-CTR -- THE SORT ITSELF CARRIES NO
064800* RANK NUMBER, ONLY THE ORDERING THAT PRODUCES ONE.
064900*----------------------------------------------------------------*
065000 2411-KEEP-ONE-RECORD.
065100*----------------------------------------------------------------*
065200     ADD 1                        TO WS-RANK-CTR
065300                                      WS-PROFILE-REC-COUNT
065400                                      WS-TOTAL-RECS-WRITTEN.
065500     MOVE SPACE                   TO RMF-RECOMMND-FILE-REC.
065600     MOVE WS-CURRENT-PROFILE-ID   TO RMF-PROFILE-ID.
065700     MOVE SR-SCHEME-ID            TO RMF-SCHEME-ID.
065800     MOVE WS-RANK-CTR             TO RMF-RANK.
065900     MOVE SR-RANK-SCORE           TO RMF-SCORE.
066000     MOVE SR-BENEFIT              TO RMF-BENEFIT.
066100     MOVE SR-ELIG-PCT             TO RMF-ELIG-PCT.
066200     MOVE SR-STATUS               TO RMF-STATUS.
066300     MOVE SR-CONFIDENCE           TO RMF-CONFIDENCE.
066400     MOVE SR-SUCCESS-PROB         TO RMF-SUCCESS-PROB.
066500     MOVE SR-MATCHED-COUNT        TO RMF-MATCHED-COUNT.
066600     MOVE SR-FAILING-COUNT        TO RMF-FAILING-COUNT.
066700     MOVE SR-EXPLANATION          TO RMF-EXPLANATION.
066800     WRITE RMF-RECOMMND-FILE-REC.
066900     PERFORM 2412-TALLY-STATUS.
067000     IF  NOT DETAIL-SUPPRESS
067100         PERFORM 2413-PRINT-DETAIL-LINE
067200     END-IF.
067300*----------------------------------------------------------------*
067400* RUNNING COUNTS FOR THE GRAND-TOTAL LINES.  ONLY eligible
067500* SCHEMES ADD INTO THE BENEFIT TOTALS -- AGX-0690 CHANGED THIS
067600* FROM SUMMING EVERY RECOMMENDATION'S BENEFIT, SINCE A PARTIALLY
067700* ELIGIBLE OR INELIGIBLE SCHEME'S BENEFIT FIGURE IS HYPOTHETICAL,
067800* NOT MONEY THE FARMER WILL ACTUALLY RECEIVE.
067900*----------------------------------------------------------------*
068000 2412-TALLY-STATUS.
068100*----------------------------------------------------------------*
068200     EVALUATE SR-STATUS
068300         WHEN 'eligible'
068400             ADD 1                 TO WS-COUNT-ELIGIBLE
068500             ADD SR-BENEFIT        TO WS-PROFILE-ELIG-BENEFIT
068600             ADD SR-BENEFIT        TO WS-GRAND-BENEFIT-TOTAL
068700         WHEN 'partially_eligible'
068800             ADD 1                 TO WS-COUNT-PARTIAL
068900         WHEN OTHER
069000             ADD 1                 TO WS-COUNT-INELIGIBLE
069100     END-EVALUATE.
069200*----------------------------------------------------------------*
069300* ONE MATCHRPT DETAIL LINE PER KEPT RECOMMENDATION.  SCHEME-ID
069400* AND SCHEME-NAME ARE TRUNCATED TO FIT THE COLUMNAR LAYOUT IN
069500* MATCHFMT -- SEE THAT COPYBOOK FOR THE FULL COLUMN MAP.
069600*----------------------------------------------------------------*
069700 2413-PRINT-DETAIL-LINE.
069800*----------------------------------------------------------------*
069900     MOVE WS-RANK-CTR              TO MD-RANK.
070000     MOVE SR-SCHEME-ID(1:13)       TO MD-SCHEME-ID.
070100     MOVE SR-SCHEME-NAME(1:24)     TO MD-SCHEME-NAME.
070200     MOVE SR-STATUS                TO MD-STATUS.
070300     MOVE SR-ELIG-PCT               TO MD-ELIG-PCT.
070400     MOVE SR-RANK-SCORE              TO MD-RANK-SCORE.
070500     MOVE SR-BENEFIT                 TO MD-BENEFIT.
070600     MOVE SR-CONFIDENCE              TO MD-CONFIDENCE.
070700     PERFORM 9000-PRINT-REPORT-LINE.
070800*----------------------------------------------------------------*
070900* PROFILE-ID BREAK LINE -- WRITTEN AFTER THE LAST RECOMMENDATION
071000* FOR A PROFILE, SHOWING HOW MANY SCHEMES WERE KEPT AND WHAT THE
071100* FARMER'S TOTAL ELIGIBLE-ONLY BENEFIT COMES TO.
071200*----------------------------------------------------------------*
071300 2420-PRINT-SUBTOTAL.
071400*----------------------------------------------------------------*
071500     MOVE WS-CURRENT-PROFILE-ID    TO MS-PROFILE-ID.
071600     MOVE WS-PROFILE-REC-COUNT     TO MS-REC-COUNT.
071700     MOVE WS-PROFILE-ELIG-BENEFIT  TO MS-ELIG-BENEFIT.
071800     MOVE MR-SUBTOTAL-LINE         TO MATCHRPT-PRINT-LINE.
071900     WRITE MATCHRPT-PRINT-LINE.
072000     ADD LINE-SPACEING             TO LINE-COUNT.
072100*----------------------------------------------------------------*
072200* FOUR GRAND-TOTAL LINES AT THE END OF THE REPORT -- PROFILES AND
072300* SCHEMES EVALUATED, RECOMMENDATIONS WRITTEN, THE THREE STATUS
072400* COUNTS, AND (LINE 4, PER AGX-0690) THE ELIGIBLE-ONLY BENEFIT
072500* GRAND TOTAL.  WRITTEN UNCONDITIONALLY -- NOT SUBJECT TO THE
072600* UPSI-0 DETAIL-SUPPRESS SWITCH.
072700*----------------------------------------------------------------*
072800 8000-PRINT-GRAND-TOTALS.
072900*----------------------------------------------------------------*
073000     MOVE WS-TOTAL-PROFILES        TO MGT-PROFILES.
073100     MOVE WS-TOTAL-SCHEMES-EVAL    TO MGT-SCHEMES.
073200     MOVE WS-TOTAL-RECS-WRITTEN    TO MGT-RECOMMENDATIONS.
073300     MOVE WS-COUNT-ELIGIBLE        TO MGT-ELIGIBLE.
073400     MOVE WS-COUNT-PARTIAL         TO MGT-PARTIAL.
073500     MOVE WS-COUNT-INELIGIBLE      TO MGT-INELIGIBLE.
073600     MOVE WS-GRAND-BENEFIT-TOTAL   TO MGT-GRAND-BENEFIT.
073700     MOVE MR-GT-LINE-1             TO MATCHRPT-PRINT-LINE.
073800     WRITE MATCHRPT-PRINT-LINE.
073900     MOVE MR-GT-LINE-2             TO MATCHRPT-PRINT-LINE.
074000     WRITE MATCHRPT-PRINT-LINE.
074100     MOVE MR-GT-LINE-3             TO MATCHRPT-PRINT-LINE.
074200     WRITE MATCHRPT-PRINT-LINE.
074300     MOVE MR-GT-LINE-4             TO MATCHRPT-PRINT-LINE.
074400     WRITE MATCHRPT-PRINT-LINE.
074500*----------------------------------------------------------------*
074600* STANDARD SHOP PRINT PARAGRAPH -- HEADS A NEW PAGE WHEN THE PAGE
074700* IS FULL OR NOT YET STARTED, THEN WRITES THE DETAIL LINE.
074800*----------------------------------------------------------------*
074900 9000-PRINT-REPORT-LINE.
075000*----------------------------------------------------------------*
075100     IF  LINE-COUNT = ZERO OR LINE-COUNT > LINES-ON-PAGE
075200         PERFORM 9100-PRINT-HEADING-LINES
075300     END-IF.
075400     MOVE MR-DETAIL-LINE            TO MATCHRPT-PRINT-LINE.
075500     WRITE MATCHRPT-PRINT-LINE.
075600     ADD LINE-SPACEING              TO LINE-COUNT.
075700*----------------------------------------------------------------*
075800* NEW-PAGE HEADING.  MR-HDG-YEAR IS BUILT FROM TWO SEPARATE MOVES
075900* (CENTURY THEN YEAR-OF-CENTURY) RATHER THAN ONE 4-DIGIT FIELD --
076000* AGX-0530'S Y2K FIX ADDED WS-TODAY-CC AS A FIXED '20' RATHER
076100* THAN DERIVING A CENTURY FROM A WINDOWING RULE, SINCE THIS
076200* SYSTEM HAS NO NEED TO PROCESS DATES BEFORE 2000.
076300*----------------------------------------------------------------*
076400 9100-PRINT-HEADING-LINES.
076500*----------------------------------------------------------------*
076600     ADD 1                          TO PAGE-COUNT.
076700     MOVE WS-TODAY-MM                TO MR-HDG-MONTH.
076800     MOVE WS-TODAY-DD                TO MR-HDG-DAY.
076900     MOVE WS-TODAY-CC                TO MR-HDG-YEAR(1:2).
077000     MOVE WS-TODAY-YY                TO MR-HDG-YEAR(3:2).
077100     MOVE PAGE-COUNT                 TO MR-HDG-PAGE-NUM.
077200     PERFORM 9110-WRITE-TOP-OF-PAGE.
077300     MOVE MR-HEADING-LINE-1          TO MATCHRPT-PRINT-LINE.
077400     WRITE MATCHRPT-PRINT-LINE.
077500     MOVE MR-HEADING-LINE-2           TO MATCHRPT-PRINT-LINE.
077600     WRITE MATCHRPT-PRINT-LINE AFTER ADVANCING 1 LINE.
077700     MOVE 2                           TO LINE-COUNT.
077800*----------------------------------------------------------------*
077900* SKIPS TO THE TOP OF A NEW FORM ON THE LINE PRINTER -- C01 IS
078000* THE CARRIAGE-CONTROL CHANNEL THE SHOP HAS WIRED TO TOP-OF-FORM
078100* ON EVERY BATCH PROGRAM THAT PRINTS A PAGED REPORT.
078200*----------------------------------------------------------------*
078300 9110-WRITE-TOP-OF-PAGE.
078400*----------------------------------------------------------------*
078500     MOVE SPACE                       TO MATCHRPT-PRINT-LINE.
078600     WRITE MATCHRPT-PRINT-LINE AFTER ADVANCING TOP-OF-FORM.
078700*----------------------------------------------------------------*
078800* END OF RUN -- NOTHING FANCY, JUST CLOSE EVERYTHING THAT WAS
078900* OPENED IN 1000-OPEN-FILES.
079000*----------------------------------------------------------------*
079100 9900-CLOSE-FILES.
079200*----------------------------------------------------------------*
079300     IF  WS-BLANK-PROFILE-COUNT > ZERO
079400         DISPLAY 'SCHMMTCH: ' WS-BLANK-PROFILE-COUNT
079500             ' BLANK-ID PROFILE(S) SKIPPED THIS RUN'
079600     END-IF.
079700     CLOSE SCHEMES-FILE
079800           SCHEME-RULES-FILE
079900           PROFILES-FILE
080000           RECOMMND-FILE
080100           MATCHRPT-FILE.
